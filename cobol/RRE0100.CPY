000100******************************************************************
000200*   COPY        : RRE0100                                        *
000300*   ARCHIVO     : RECEIPT-ITEM  (RENGLON DE RECEPCION)           *
000400*   APLICACION  : COMPRAS / INVENTARIO                           *
000500*   DESCRIPCION : RENGLON DE DETALLE DE LA RECEPCION.  ES LA     *
000600*               : FUENTE DE LAS ENTRADAS DE INVENTARIO (INVMOT01)*
000700******************************************************************
000800 01  RRE-REGISTRO.
000900     05  RRE-RECEPCION-NUMERO      PIC X(12).
001000     05  RRE-ORDEN-COMPRA-NUMERO   PIC X(12).
001100     05  RRE-PRODUCTO-LLAVE        PIC 9(06).
001200     05  RRE-BODEGA-LLAVE          PIC 9(04).
001300     05  RRE-CANTIDAD              PIC 9(08)V99.
001400     05  RRE-COSTO-UNITARIO        PIC S9(13)V99.
001500     05  RRE-COSTO-TOTAL           PIC S9(13)V99.
001600*        CANTIDAD X COSTO, REDONDEADO A 2 DECIMALES (SALIDA)
001700     05  FILLER                    PIC X(26).
