000100******************************************************************
000200*   COPY        : PMO0100                                        *
000300*   ARCHIVO     : LOAN  (MAESTRO DE PRESTAMOS TARJETA CREDITO)   *
000400*   APLICACION  : PRESTAMOS                                      *
000500*   DESCRIPCION : UN REGISTRO POR TRATO/PRESTAMO DE TARJETA DE   *
000600*               : CREDITO.  ES REESCRITO POR PRE1C01 (MAESTRO    *
000700*               : VIEJO/NUEVO) CON EL ESTADO REFRESCADO.         *
000800******************************************************************
000900 01  PMO-REGISTRO.
001000     05  PMO-TRATO-NUMERO          PIC X(12).
001100     05  PMO-PRINCIPAL             PIC S9(13)V99.
001200     05  PMO-ESTADO                PIC X(01).
001300*        'A' ACTIVO / 'C' CANCELADO
001400     05  FILLER                    PIC X(12).
