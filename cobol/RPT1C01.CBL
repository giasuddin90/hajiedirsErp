000100******************************************************************
000200* FECHA       : 03/06/1991                                       *
000300* PROGRAMADOR : LUIS ALBERTO SOLIS EGUIZABAL (LASE)              *
000400* APLICACION  : GERENCIA / CONTABILIDAD                          *
000500* PROGRAMA    : RPT1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PAQUETE DE REPORTES GERENCIALES POR RANGO DE     *
000800*             : FECHAS: PRODUCTOS MAS VENDIDOS, MEJORES          *
000900*             : CLIENTES, CUENTAS POR COBRAR, ESTADO DE          *
001000*             : RESULTADOS CON CRECIMIENTO, FLUJO FINANCIERO,    *
001100*             : MOVIMIENTO BANCARIO, COSTO DE FLETE/ENTREGA Y    *
001200*             : BAJO INVENTARIO.                                 *
001300* ARCHIVOS    : PRD0100=E,PED0100=E,REN0100=E,CLI0100=E,         *
001400*             : MCT0100=E,PML0100=E,BAN0100=E,GTO0100=E,         *
001500*             : PRV0100=E,RPTGER1=S                              *
001600* ACCION (ES) : G=GENERACION DE REPORTES GERENCIALES (UNICA)     *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* OT/RATIONAL : 4960                                             *
001900* NOMBRE      : REPORTES GERENCIALES - MOTOR BATCH               *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                 RPT1C01.
002300 AUTHOR.                     LUIS ALBERTO SOLIS EGUIZABAL.
002400 INSTALLATION.               DISTRIBUIDORA DE MATERIALES, S.A.
002500 DATE-WRITTEN.               03/06/1991.
002600 DATE-COMPILED.
002700 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002800                              SISTEMAS UNICAMENTE.
002900******************************************************************
003000*                    B I T A C O R A   D E   C A M B I O S       *
003100******************************************************************
003200* 03/06/1991  LASE  OT-4960   VERSION ORIGINAL.  REPORTES DE      OT-4960 
003300*                             PRODUCTOS MAS VENDIDOS, MEJORES     OT-4960 
003400*                             CLIENTES Y CUENTAS POR COBRAR.      OT-4960 
003500* 22/02/1993  RQCH  OT-5210   SE AGREGA EL ESTADO DE RESULTADOS   OT-5210 
003600*                             CON COMPARACION CONTRA EL MES       OT-5210 
003700*                             ANTERIOR.                           OT-5210 
003800* 14/01/1992  LASE  OT-5091   ESTANDAR DE DOCUMENTACION DEL       OT-5091 
003900*                             DEPARTAMENTO: SE AGREGAN PARRAFOS   OT-5091 
004000*                             AUTHOR/INSTALLATION/DATE-COMPILED/  OT-5091 
004100*                             SECURITY QUE ANTES NO SE USABAN.    OT-5091 
004200* 19/09/1995  RQCH  OT-5610   SE AGREGA EL REPORTE DE FLUJO       OT-5610 
004300*                             FINANCIERO Y EL DE MOVIMIENTO       OT-5610 
004400*                             BANCARIO.                           OT-5610 
004500* 08/03/1997  MTAX  OT-5940   SE AGREGA EL REPORTE DE COSTO DE    OT-5940 
004600*                             FLETE/ENTREGA Y EL DE BAJO          OT-5940 
004700*                             INVENTARIO (LLAMA A INVMOT01).      OT-5940 
004800* 04/09/1998  MTAX  OT-6203   REVISION DE FECHAS PARA EL CAMBIO DEOT-6203 
004900*                             SIGLO.  TODAS LAS FECHAS AAAAMMDD SEOT-6203 
005000*                             MANEJAN YA A 4 POSICIONES DE ANIO.  OT-6203 
005100* 26/01/1999  MTAX  OT-6244   CIERRE Y2K - SIN HALLAZGOS.         OT-6244 
005200* 30/05/2002  MTAX  OT-6690   SE AMPLIAN LAS TABLAS EN MEMORIA DE OT-6690 
005300*                             CLIENTES Y PRODUCTOS DE 2000 A 4000 OT-6690 
005400*                             ENTRADAS.                           OT-6690 
005500* 09/12/2004  EDPR  OT-7115   REVISION GENERAL PARA EL PROYECTO DEOT-7115 
005600*                             MIGRACION DE PLATAFORMA, SIN CAMBIO OT-7115 
005700*                             DE LOGICA DE NEGOCIO.               OT-7115 
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01                     IS TOP-OF-FORM
006300     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006400     UPSI-0 ON  STATUS       IS WKS-RUN-REPROCESO
006500     UPSI-0 OFF STATUS       IS WKS-RUN-NORMAL.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PRODUCTOS    ASSIGN TO PRDGER1
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS FS-PRD0100.
007100     SELECT PEDIDOS      ASSIGN TO PEDGER1
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-PED0100.
007400     SELECT RENGLONES    ASSIGN TO RENGER1
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS FS-REN0100.
007700     SELECT CLIENTES     ASSIGN TO CLIGER1
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS FS-CLI0100.
008000     SELECT CTACTE       ASSIGN TO MCTGER1
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS  IS FS-MCT0100.
008300     SELECT MOVPRE       ASSIGN TO PMLGER1
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS FS-PML0100.
008600     SELECT BANCO        ASSIGN TO BANGER1
008700            ORGANIZATION IS SEQUENTIAL
008800            FILE STATUS  IS FS-BAN0100.
008900     SELECT GASTOS       ASSIGN TO GTOGER1
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS FS-GTO0100.
009200     SELECT PROVEE       ASSIGN TO PRVGER1
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS  IS FS-PRV0100.
009500     SELECT REPORTE      ASSIGN TO RPTGER1
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS FS-RPTGER1.
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  PRODUCTOS
010100     LABEL RECORD IS STANDARD.
010200     COPY PRD0100.
010300 FD  PEDIDOS
010400     LABEL RECORD IS STANDARD.
010500     COPY PED0100.
010600 FD  RENGLONES
010700     LABEL RECORD IS STANDARD.
010800     COPY REN0100.
010900 FD  CLIENTES
011000     LABEL RECORD IS STANDARD.
011100     COPY CLI0100.
011200 FD  CTACTE
011300     LABEL RECORD IS STANDARD.
011400     COPY MCT0100.
011500 FD  MOVPRE
011600     LABEL RECORD IS STANDARD.
011700     COPY PML0100.
011800 FD  BANCO
011900     LABEL RECORD IS STANDARD.
012000     COPY BAN0100.
012100 FD  GASTOS
012200     LABEL RECORD IS STANDARD.
012300     COPY GTO0100.
012400 FD  PROVEE
012500     LABEL RECORD IS STANDARD.
012600     COPY PRV0100.
012700 FD  REPORTE
012800     LABEL RECORD IS OMITTED
012900     RECORD CONTAINS 132 CHARACTERS
013000     LINAGE IS 58 LINES WITH FOOTING AT 54.
013100 01  LIN-REPORTE                  PIC X(132).
013200 WORKING-STORAGE SECTION.
013300******************************************************************
013400*              RECURSOS DE FILE STATUS                           *
013500******************************************************************
013600 01  WKS-STATUS-ARCHIVOS.
013700     05  FS-PRD0100          PIC 9(02)   VALUE ZEROS.
013800     05  FS-PED0100          PIC 9(02)   VALUE ZEROS.
013900     05  FS-REN0100          PIC 9(02)   VALUE ZEROS.
014000     05  FS-CLI0100          PIC 9(02)   VALUE ZEROS.
014100     05  FS-MCT0100          PIC 9(02)   VALUE ZEROS.
014200     05  FS-PML0100          PIC 9(02)   VALUE ZEROS.
014300     05  FS-BAN0100          PIC 9(02)   VALUE ZEROS.
014400     05  FS-GTO0100          PIC 9(02)   VALUE ZEROS.
014500     05  FS-PRV0100          PIC 9(02)   VALUE ZEROS.
014600     05  FS-RPTGER1          PIC 9(02)   VALUE ZEROS.
014700 01  PROGRAMA                 PIC X(08)   VALUE "RPT1C01".
014800 01  ARCHIVO                  PIC X(08)   VALUE SPACES.
014900 01  ACCION                   PIC X(10)   VALUE SPACES.
015000 01  LLAVE                    PIC X(32)   VALUE SPACES.
015100******************************************************************
015200*   RENGLONES POR PAGINA Y SWITCH DE PRIMER ENCABEZADO           *
015300******************************************************************
015400 77  WKS-LINEAS-POR-PAGINA    PIC 9(02)   COMP VALUE 60.
015500 77  WKS-SW-PRIMER-ENCABEZADO PIC X(01)   VALUE "S".
015600     88  ES-PRIMER-ENCABEZADO           VALUE "S".
015700     88  NO-ES-PRIMER-ENCABEZADO        VALUE "N".
015800******************************************************************
015900*   TABLA DE PRODUCTOS EN MEMORIA, CON ACUMULADORES DEL          *
016000*   REPORTE DE PRODUCTOS MAS VENDIDOS (OT-6690: 4000 ENTRADAS)   *
016100******************************************************************
016200 01  WKS-CANT-PROD           PIC 9(04)   COMP VALUE ZERO.
016300 01  WKS-TABLA-PRODUCTOS.
016400     05  WKS-PRD-DATOS OCCURS 0 TO 4000 TIMES
016500             DEPENDING ON WKS-CANT-PROD
016600             ASCENDING KEY IS WKS-PRD-LLAVE
016700             INDEXED BY WKS-IX-PRD.
016800         10  WKS-PRD-LLAVE        PIC 9(06).
016900         10  WKS-PRD-NOMBRE       PIC X(30).
017000         10  WKS-PRD-COSTO        PIC S9(13)V99.
017100         10  WKS-PRD-MINIMO       PIC 9(08)V99.
017200         10  WKS-PRD-ACTIVO       PIC X(01).
017300         10  WKS-PRD-CANTIDAD     PIC 9(09)V99.
017400         10  WKS-PRD-INGRESO      PIC S9(13)V99.
017500         10  WKS-PRD-RENGLONES    PIC 9(06)   COMP.
017600         10  WKS-PRD-PRECIO-MIN   PIC S9(13)V99.
017700         10  WKS-PRD-PRECIO-MAX   PIC S9(13)V99.
017800         10  WKS-PRD-SUMA-PRECIO  PIC S9(13)V99.
017900******************************************************************
018000*   TABLA DE CLIENTES EN MEMORIA, CON ACUMULADORES DEL           *
018100*   REPORTE DE MEJORES CLIENTES Y DE CUENTAS POR COBRAR          *
018200******************************************************************
018300 01  WKS-CANT-CLI             PIC 9(04)   COMP VALUE ZERO.
018400 01  WKS-TABLA-CLIENTES.
018500     05  WKS-CLI-DATOS OCCURS 0 TO 4000 TIMES
018600             DEPENDING ON WKS-CANT-CLI
018700             ASCENDING KEY IS WKS-CLI-LLAVE
018800             INDEXED BY WKS-IX-CLI.
018900         10  WKS-CLI-LLAVE        PIC 9(06).
019000         10  WKS-CLI-NOMBRE       PIC X(30).
019100         10  WKS-CLI-SALDO        PIC S9(13)V99.
019200         10  WKS-CLI-ACTIVO       PIC X(01).
019300         10  WKS-CLI-PEDIDOS      PIC 9(06)   COMP.
019400         10  WKS-CLI-INGRESO      PIC S9(13)V99.
019500         10  WKS-CLI-ULT-FECHA    PIC 9(08).
019600******************************************************************
019700*   AREAS DE INTERCAMBIO PARA EL ORDENAMIENTO DE LAS TABLAS DE   *
019800*   PRODUCTOS Y CLIENTES (INTERCAMBIO CLASICO EN MEMORIA)        *
019900******************************************************************
020000 01  WKS-PRD-DATOS-COPIA.
020100     05  FILLER               PIC 9(06).
020200     05  FILLER               PIC X(30).
020300     05  FILLER               PIC S9(13)V99.
020400     05  FILLER               PIC 9(08)V99.
020500     05  FILLER               PIC X(01).
020600     05  FILLER               PIC 9(09)V99.
020700     05  FILLER               PIC S9(13)V99.
020800     05  FILLER               PIC 9(06)   COMP.
020900     05  FILLER               PIC S9(13)V99.
021000     05  FILLER               PIC S9(13)V99.
021100     05  FILLER               PIC S9(13)V99.
021200 01  WKS-CLI-DATOS-COPIA.
021300     05  FILLER               PIC 9(06).
021400     05  FILLER               PIC X(30).
021500     05  FILLER               PIC S9(13)V99.
021600     05  FILLER               PIC X(01).
021700     05  FILLER               PIC 9(06)   COMP.
021800     05  FILLER               PIC S9(13)V99.
021900     05  FILLER               PIC 9(08).
022000******************************************************************
022100*   TABLAS GENERICAS DE ACUMULACION POR LLAVE ALFANUMERICA,      *
022200*   USADAS PARA LOS DESGLOSES DEL FLUJO FINANCIERO Y DE GASTOS   *
022300******************************************************************
022400 01  WKS-CANT-DESG-1          PIC 9(04)   COMP VALUE ZERO.
022500 01  WKS-TABLA-DESG-1.
022600     05  WKS-D1-DATOS OCCURS 0 TO 500 TIMES
022700             DEPENDING ON WKS-CANT-DESG-1
022800             INDEXED BY WKS-IX-D1.
022900         10  WKS-D1-LLAVE         PIC X(20).
023000         10  WKS-D1-MONTO         PIC S9(13)V99.
023100 01  WKS-CANT-DESG-2          PIC 9(04)   COMP VALUE ZERO.
023200 01  WKS-TABLA-DESG-2.
023300     05  WKS-D2-DATOS OCCURS 0 TO 500 TIMES
023400             DEPENDING ON WKS-CANT-DESG-2
023500             INDEXED BY WKS-IX-D2.
023600         10  WKS-D2-LLAVE         PIC X(20).
023700         10  WKS-D2-MONTO         PIC S9(13)V99.
023800 01  WKS-CANT-DESG-3          PIC 9(04)   COMP VALUE ZERO.
023900 01  WKS-TABLA-DESG-3.
024000     05  WKS-D3-DATOS OCCURS 0 TO 500 TIMES
024100             DEPENDING ON WKS-CANT-DESG-3
024200             INDEXED BY WKS-IX-D3.
024300         10  WKS-D3-LLAVE         PIC X(20).
024400         10  WKS-D3-MONTO         PIC S9(13)V99.
024500 01  WKS-CANT-DESG-4          PIC 9(04)   COMP VALUE ZERO.
024600 01  WKS-TABLA-DESG-4.
024700     05  WKS-D4-DATOS OCCURS 0 TO 500 TIMES
024800             DEPENDING ON WKS-CANT-DESG-4
024900             INDEXED BY WKS-IX-D4.
025000         10  WKS-D4-LLAVE         PIC X(20).
025100         10  WKS-D4-MONTO         PIC S9(13)V99.
025200 01  WKS-CANT-CATEG           PIC 9(04)   COMP VALUE ZERO.
025300 01  WKS-TABLA-CATEGORIAS.
025400     05  WKS-CAT-DATOS OCCURS 0 TO 200 TIMES
025500             DEPENDING ON WKS-CANT-CATEG
025600             INDEXED BY WKS-IX-CAT.
025700         10  WKS-CAT-LLAVE        PIC X(20).
025800         10  WKS-CAT-MONTO        PIC S9(13)V99.
025900 01  WKS-CAT-DATOS-COPIA.
026000     05  FILLER               PIC X(20).
026100     05  FILLER               PIC S9(13)V99.
026200 01  WKS-LLAVE-TRABAJO        PIC X(20)   VALUE SPACES.
026300 01  WKS-MONTO-TRABAJO        PIC S9(13)V99 VALUE ZEROS.
026400******************************************************************
026500*      PARAMETRO DE LLAMADA A INVMOT01 (REPORTE DE BAJO         *
026600*      INVENTARIO)                                               *
026700******************************************************************
026800 01  WKS-PARM-INVENTARIO.
026900     05  WPI-PRODUCTO-LLAVE   PIC 9(06).
027000     05  WPI-BODEGA-LLAVE     PIC 9(04).
027100     05  WPI-COSTO-RESPALDO   PIC S9(13)V99.
027200     05  WPI-EXISTENCIA       PIC 9(08)V99.
027300     05  WPI-VALOR-EXISTENCIA PIC S9(13)V99.
027400******************************************************************
027500*                 VARIABLES DE TRABAJO                           *
027600******************************************************************
027700 01  WKS-VARIABLES-TRABAJO.
027800     05  WKS-FIN-PEDIDOS     PIC 9(01)   VALUE ZERO.
027900         88  FIN-PEDIDOS                   VALUE 1.
028000     05  WKS-FIN-RENGLONES   PIC 9(01)   VALUE ZERO.
028100         88  FIN-RENGLONES                 VALUE 1.
028200     05  WKS-CALIFICA-PEDIDO PIC X(01)   VALUE "N".
028300         88  PEDIDO-CALIFICA               VALUE "S".
028400     05  WKS-IX1              PIC 9(04)   COMP VALUE ZERO.
028500     05  WKS-IX2              PIC 9(04)   COMP VALUE ZERO.
028600     05  WKS-LIN-IMPRESAS    PIC 9(02)   COMP VALUE ZERO.
028700     05  WKS-PAGINA          PIC 9(04)   COMP VALUE ZERO.
028800     05  WKS-RANGO           PIC 9(01)   VALUE ZERO.
028900         88  DENTRO-DE-RANGO                VALUE 1.
029000     05  WKS-TOTAL-1          PIC S9(13)V99 VALUE ZEROS.
029100     05  WKS-TOTAL-2          PIC S9(13)V99 VALUE ZEROS.
029200     05  WKS-TOTAL-3          PIC S9(13)V99 VALUE ZEROS.
029300     05  WKS-CONT-1           PIC 9(06)   COMP VALUE ZERO.
029400     05  WKS-FIN-GTO-CAT      PIC 9(01)   VALUE ZERO.
029500         88  FIN-GTO-CAT                   VALUE 1.
029600     05  WKS-FIN-CTACTE-FLUJO PIC 9(01)   VALUE ZERO.
029700         88  FIN-CTACTE-FLUJO              VALUE 1.
029800     05  WKS-FIN-MOVPRE-FLUJO PIC 9(01)   VALUE ZERO.
029900         88  FIN-MOVPRE-FLUJO               VALUE 1.
030000     05  WKS-FIN-BANCO-FLUJO  PIC 9(01)   VALUE ZERO.
030100         88  FIN-BANCO-FLUJO                VALUE 1.
030200     05  WKS-FIN-PROVEE-FLUJO PIC 9(01)   VALUE ZERO.
030300         88  FIN-PROVEE-FLUJO               VALUE 1.
030400     05  WKS-FIN-GASTOS-FLUJO PIC 9(01)   VALUE ZERO.
030500         88  FIN-GASTOS-FLUJO               VALUE 1.
030600     05  WKS-FIN-BANCO-REPORTE PIC 9(01)  VALUE ZERO.
030700******************************************************************
030800*   REDEFINES No. 4 - DESGLOSE DE FECHA AUXILIAR PARA IMPRESION  *
030900******************************************************************
031000 01  WKS-FECHA-AUX            PIC 9(08)   VALUE ZEROS.
031100 01  WKS-FECHA-AUX-R REDEFINES WKS-FECHA-AUX.
031200     05  WKS-AUX-ANIO         PIC 9(04).
031300     05  WKS-AUX-MES          PIC 9(02).
031400     05  WKS-AUX-DIA          PIC 9(02).
031500******************************************************************
031600*          RENGLON RESUMEN COMPARTIDO POR VARIOS REPORTES        *
031700******************************************************************
031800 01  WKS-TOT-RESUMEN.
031900     05  FILLER              PIC X(19)
032000         VALUE "TOTAL/CUENTA:      ".
032100     05  TOT-CUENTA          PIC ZZZ,ZZ9.
032200     05  FILLER              PIC X(02) VALUE SPACES.
032300     05  FILLER              PIC X(19)
032400         VALUE "CANTIDAD TOTAL:    ".
032500     05  TOT-CANTIDAD        PIC ZZZ,ZZZ,ZZ9.99.
032600     05  FILLER              PIC X(02) VALUE SPACES.
032700     05  FILLER              PIC X(17) VALUE "INGRESO TOTAL:   ".
032800     05  TOT-INGRESO         PIC $,$$$,$$$,$$9.99.
032900     05  FILLER              PIC X(02) VALUE SPACES.
033000     05  FILLER              PIC X(17) VALUE "PROMEDIO GRAL.:  ".
033100     05  TOT-PROMEDIO        PIC $$,$$9.99.
033200     05  FILLER              PIC X(08) VALUE SPACES.
033300******************************************************************
033400*                 ACUMULADORES DEL ESTADO DE RESULTADOS          *
033500******************************************************************
033600 01  WKS-PYG-ACTUAL.
033700     05  WKS-PYG-INGRESO      PIC S9(13)V99 VALUE ZEROS.
033800     05  WKS-PYG-COSTO-VTA    PIC S9(13)V99 VALUE ZEROS.
033900     05  WKS-PYG-GASTOS       PIC S9(13)V99 VALUE ZEROS.
034000     05  WKS-PYG-UTIL-BRUTA   PIC S9(13)V99 VALUE ZEROS.
034100     05  WKS-PYG-UTIL-NETA    PIC S9(13)V99 VALUE ZEROS.
034200 01  WKS-PYG-ANTERIOR.
034300     05  WKS-PYA-INGRESO      PIC S9(13)V99 VALUE ZEROS.
034400     05  WKS-PYA-COSTO-VTA    PIC S9(13)V99 VALUE ZEROS.
034500     05  WKS-PYA-GASTOS       PIC S9(13)V99 VALUE ZEROS.
034600     05  WKS-PYA-UTIL-BRUTA   PIC S9(13)V99 VALUE ZEROS.
034700     05  WKS-PYA-UTIL-NETA    PIC S9(13)V99 VALUE ZEROS.
034800 01  WKS-PYG-PORCIENTOS.
034900     05  WKS-PCT-COSTO-VTA    PIC S9(03)V99 VALUE ZEROS.
035000     05  WKS-PCT-GASTOS       PIC S9(03)V99 VALUE ZEROS.
035100     05  WKS-PCT-UTIL-BRUTA   PIC S9(03)V99 VALUE ZEROS.
035200     05  WKS-PCT-UTIL-NETA    PIC S9(03)V99 VALUE ZEROS.
035300 01  WKS-PYG-CRECIMIENTO.
035400     05  WKS-CREC-INGRESO     PIC S9(05)V99 VALUE ZEROS.
035500     05  WKS-CREC-COSTO-VTA   PIC S9(05)V99 VALUE ZEROS.
035600     05  WKS-CREC-UTIL-BRUTA  PIC S9(05)V99 VALUE ZEROS.
035700     05  WKS-CREC-UTIL-NETA   PIC S9(05)V99 VALUE ZEROS.
035800     05  WKS-CREC-GASTOS      PIC S9(05)V99 VALUE ZEROS.
035900******************************************************************
036000*                 ACUMULADORES DEL FLUJO FINANCIERO              *
036100******************************************************************
036200 01  WKS-FLUJO-DATOS.
036300     05  WKS-FLU-COBROS       PIC S9(13)V99 VALUE ZEROS.
036400     05  WKS-FLU-DESEMBOLSOS  PIC S9(13)V99 VALUE ZEROS.
036500     05  WKS-FLU-DEPOSITOS    PIC S9(13)V99 VALUE ZEROS.
036600     05  WKS-FLU-RETIROS      PIC S9(13)V99 VALUE ZEROS.
036700     05  WKS-FLU-ENTRADA      PIC S9(13)V99 VALUE ZEROS.
036800     05  WKS-FLU-ENTRADA-CAJA PIC S9(13)V99 VALUE ZEROS.
036900     05  WKS-FLU-PAGOS-PROV   PIC S9(13)V99 VALUE ZEROS.
037000     05  WKS-FLU-PAGOS-PREST  PIC S9(13)V99 VALUE ZEROS.
037100     05  WKS-FLU-GASTOS-PAGOS PIC S9(13)V99 VALUE ZEROS.
037200     05  WKS-FLU-SALIDA       PIC S9(13)V99 VALUE ZEROS.
037300     05  WKS-FLU-NETO         PIC S9(13)V99 VALUE ZEROS.
037400******************************************************************
037500*                 ACUMULADORES DEL LIBRO BANCARIO                *
037600******************************************************************
037700 01  WKS-BANCO-DATOS.
037800     05  WKS-BAN-DEPOSITOS    PIC S9(13)V99 VALUE ZEROS.
037900     05  WKS-BAN-RETIROS      PIC S9(13)V99 VALUE ZEROS.
038000     05  WKS-BAN-NETO         PIC S9(13)V99 VALUE ZEROS.
038100     05  WKS-BAN-RENGLONES    PIC 9(06)   COMP VALUE ZERO.
038200******************************************************************
038300*                 ACUMULADORES DE FLETE/ENTREGA Y BAJO INVENT.   *
038400******************************************************************
038500 01  WKS-FLETE-DATOS.
038600     05  WKS-FLE-ENTREGA      PIC S9(13)V99 VALUE ZEROS.
038700     05  WKS-FLE-TRANSPORTE   PIC S9(13)V99 VALUE ZEROS.
038800 01  WKS-BAJOINV-DATOS.
038900     05  WKS-BJI-RENGLONES    PIC 9(06)   COMP VALUE ZERO.
039000******************************************************************
039100*   REDEFINES No. 1 - DESGLOSE DE LAS FECHAS DE RANGO            *
039200******************************************************************
039300 01  WKS-FECHA-INICIO        PIC 9(08)   VALUE ZEROS.
039400 01  WKS-FECHA-FIN           PIC 9(08)   VALUE ZEROS.
039500 01  WKS-CUENTA-FILTRO       PIC 9(04)   VALUE ZEROS.
039600******************************************************************
039700*   0 = TODAS LAS CUENTAS; DISTINTO DE CERO = SOLO ESA CUENTA    *
039800*   (MISMO CRITERIO QUE LK-BODEGA-LLAVE EN INVMOT01)             *
039900******************************************************************
040000 01  WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.
040100     05  WKS-FI-ANIO          PIC 9(04).
040200     05  WKS-FI-MES           PIC 9(02).
040300     05  WKS-FI-DIA           PIC 9(02).
040400******************************************************************
040500*   REDEFINES No. 2 - RANGO DEL PERIODO ANTERIOR (SE DERIVA      *
040600*   DEL PRIMER DIA DEL MES ANTERIOR AL INICIO DEL RANGO)         *
040700******************************************************************
040800 01  WKS-FECHA-ANT-INICIO    PIC 9(08)   VALUE ZEROS.
040900 01  WKS-FECHA-ANT-FIN       PIC 9(08)   VALUE ZEROS.
041000 01  WKS-FECHA-ANT-INICIO-R REDEFINES WKS-FECHA-ANT-INICIO.
041100     05  WKS-FAI-ANIO         PIC 9(04).
041200     05  WKS-FAI-MES          PIC 9(02).
041300     05  WKS-FAI-DIA          PIC 9(02).
041400 01  WKS-FECHA-ANT-FIN-R REDEFINES WKS-FECHA-ANT-FIN.
041500     05  WKS-FAF-ANIO         PIC 9(04).
041600     05  WKS-FAF-MES          PIC 9(02).
041700     05  WKS-FAF-DIA          PIC 9(02).
041800******************************************************************
041900*   TABLA DE DIAS POR MES, PARA CALCULAR EL PERIODO ANTERIOR     *
042000*   SIN USAR FUNCIONES INTRINSECAS (ANO NO BISIESTO; EL DIA 29   *
042100*   DE FEBRERO NO PARTICIPA EN ESTE CALCULO DE RANGO)            *
042200******************************************************************
042300 01  TABLA-DIAS               PIC X(24)
042400         VALUE "312831303130313130313031".
042500 01  TABLA-DIAS-R REDEFINES TABLA-DIAS.
042600     05  DIA-FIN-MES          PIC 99 OCCURS 12 TIMES.
042700******************************************************************
042800*                 LINEAS DE IMPRESION COMUNES                    *
042900******************************************************************
043000 01  WKS-ENC-1.
043100     05  FILLER              PIC X(30) VALUE SPACES.
043200     05  ENC1-TITULO         PIC X(46) VALUE SPACES.
043300     05  FILLER              PIC X(41) VALUE SPACES.
043400     05  FILLER              PIC X(05) VALUE "PAG. ".
043500     05  ENC1-PAGINA         PIC ZZZ9.
043600     05  FILLER              PIC X(06) VALUE SPACES.
043700 01  WKS-DET-TOP-PROD.
043800     05  DETP-RANGO          PIC ZZ9.
043900     05  FILLER              PIC X(01) VALUE SPACES.
044000     05  DETP-PRODUCTO       PIC X(30).
044100     05  FILLER              PIC X(01) VALUE SPACES.
044200     05  DETP-CANTIDAD       PIC ZZZ,ZZZ,ZZ9.99.
044300     05  FILLER              PIC X(01) VALUE SPACES.
044400     05  DETP-INGRESO        PIC $,$$$,$$$,$$9.99.
044500     05  FILLER              PIC X(01) VALUE SPACES.
044600     05  DETP-PEDIDOS        PIC ZZZ,ZZ9.
044700     05  FILLER              PIC X(01) VALUE SPACES.
044800     05  DETP-MINIMO         PIC $$,$$9.99.
044900     05  FILLER              PIC X(01) VALUE SPACES.
045000     05  DETP-PROMEDIO       PIC $$,$$9.99.
045100     05  FILLER              PIC X(01) VALUE SPACES.
045200     05  DETP-MAXIMO         PIC $$,$$9.99.
045300     05  FILLER              PIC X(28) VALUE SPACES.
045400 01  WKS-DET-TOP-CLI.
045500     05  DETC-RANGO          PIC ZZ9.
045600     05  FILLER              PIC X(01) VALUE SPACES.
045700     05  DETC-CLIENTE        PIC X(30).
045800     05  FILLER              PIC X(01) VALUE SPACES.
045900     05  DETC-PEDIDOS        PIC ZZZ,ZZ9.
046000     05  FILLER              PIC X(01) VALUE SPACES.
046100     05  DETC-INGRESO        PIC $,$$$,$$$,$$9.99.
046200     05  FILLER              PIC X(01) VALUE SPACES.
046300     05  DETC-PROMEDIO       PIC $$,$$$,$$9.99.
046400     05  FILLER              PIC X(01) VALUE SPACES.
046500     05  DETC-ULT-FECHA      PIC X(10).
046600     05  FILLER              PIC X(48) VALUE SPACES.
046700 01  WKS-DET-CXC.
046800     05  DETX-CLIENTE        PIC X(30).
046900     05  FILLER              PIC X(01) VALUE SPACES.
047000     05  DETX-SALDO          PIC $,$$$,$$$,$$9.99.
047100     05  FILLER              PIC X(85) VALUE SPACES.
047200 01  WKS-DET-PYG.
047300     05  DETY-RUBRO          PIC X(30).
047400     05  FILLER              PIC X(01) VALUE SPACES.
047500     05  DETY-ACTUAL         PIC $,$$$,$$$,$$9.99-.
047600     05  FILLER              PIC X(01) VALUE SPACES.
047700     05  DETY-PORCIENTO      PIC ZZ9.99.
047800     05  FILLER              PIC X(01) VALUE SPACES.
047900     05  DETY-ANTERIOR       PIC $,$$$,$$$,$$9.99-.
048000     05  FILLER              PIC X(01) VALUE SPACES.
048100     05  DETY-CRECIMIENTO    PIC ZZZZ9.99-.
048200     05  FILLER              PIC X(49) VALUE SPACES.
048300 01  WKS-DET-CATEG.
048400     05  DETK-CATEGORIA      PIC X(20).
048500     05  FILLER              PIC X(01) VALUE SPACES.
048600     05  DETK-MONTO          PIC $,$$$,$$$,$$9.99.
048700     05  FILLER              PIC X(01) VALUE SPACES.
048800     05  DETK-PORCIENTO      PIC ZZ9.99.
048900     05  FILLER              PIC X(88) VALUE SPACES.
049000 01  WKS-DET-FLUJO.
049100     05  DETF-RUBRO          PIC X(30).
049200     05  FILLER              PIC X(01) VALUE SPACES.
049300     05  DETF-MONTO          PIC $,$$$,$$$,$$9.99-.
049400     05  FILLER              PIC X(84) VALUE SPACES.
049500 01  WKS-DET-DESGLOSE.
049600     05  DETD-LLAVE          PIC X(20).
049700     05  FILLER              PIC X(01) VALUE SPACES.
049800     05  DETD-MONTO          PIC $,$$$,$$$,$$9.99-.
049900     05  FILLER              PIC X(94) VALUE SPACES.
050000 01  WKS-DET-BANCO.
050100     05  DETB-CUENTA         PIC 9(04).
050200     05  FILLER              PIC X(01) VALUE SPACES.
050300     05  DETB-TIPO           PIC X(09).
050400     05  FILLER              PIC X(01) VALUE SPACES.
050500     05  DETB-FECHA          PIC X(10).
050600     05  FILLER              PIC X(01) VALUE SPACES.
050700     05  DETB-MONTO          PIC $,$$$,$$$,$$9.99.
050800     05  FILLER              PIC X(90) VALUE SPACES.
050900 01  WKS-DET-FLETE.
051000     05  FILLER              PIC X(24) VALUE
051100         "TOTAL CARGOS DE ENTREGA:".
051200     05  DETL-ENTREGA        PIC $,$$$,$$$,$$9.99.
051300     05  FILLER              PIC X(02) VALUE SPACES.
051400     05  FILLER              PIC X(22) VALUE
051500         "TOTAL COSTO TRANSPORT:".
051600     05  DETL-TRANSPORTE     PIC $,$$$,$$$,$$9.99.
051700     05  FILLER              PIC X(52) VALUE SPACES.
051800 01  WKS-DET-BAJOINV.
051900     05  DETI-PRODUCTO       PIC X(30).
052000     05  FILLER              PIC X(01) VALUE SPACES.
052100     05  DETI-EXISTENCIA     PIC ZZZ,ZZ9.99.
052200     05  FILLER              PIC X(01) VALUE SPACES.
052300     05  DETI-MINIMO         PIC ZZZ,ZZ9.99.
052400     05  FILLER              PIC X(01) VALUE SPACES.
052500     05  DETI-VALOR          PIC $,$$$,$$$,$$9.99.
052600     05  FILLER              PIC X(63) VALUE SPACES.
052700******************************************************************
052800 PROCEDURE DIVISION.
052900******************************************************************
053000*               S E C C I O N    P R I N C I P A L               *
053100******************************************************************
053200 0000-PRINCIPAL.
053300     PERFORM 1000-INICIA THRU 1000-INICIA-EXIT
053400     PERFORM 5000-PROCESA-VENTAS THRU 5000-PROCESA-VENTAS-EXIT
053500             UNTIL FIN-PEDIDOS
053600     PERFORM 5300-ORDENA-PRODUCTOS THRU 5300-ORDENA-PRODUCTOS-EXIT
053700     PERFORM 5200-IMPRIME-TOP-PRODUCTOS
053800             THRU 5200-IMPRIME-TOP-PRODUCTOS-EXIT
053900     PERFORM 5600-ORDENA-CLIENTES THRU 5600-ORDENA-CLIENTES-EXIT
054000     PERFORM 5700-IMPRIME-TOP-CLIENTES
054100             THRU 5700-IMPRIME-TOP-CLIENTES-EXIT
054200     PERFORM 6100-ORDENA-POR-SALDO THRU 6100-ORDENA-POR-SALDO-EXIT
054300     PERFORM 6000-IMPRIME-CXC THRU 6000-IMPRIME-CXC-EXIT
054400     PERFORM 6500-CALCULA-PERIODO-ANTERIOR
054500             THRU 6500-CALCULA-PERIODO-ANTERIOR-EXIT
054600     PERFORM 6600-IMPRIME-PYG THRU 6600-IMPRIME-PYG-EXIT
054700     PERFORM 7000-PROCESA-FLUJO THRU 7000-PROCESA-FLUJO-EXIT
054800     PERFORM 7500-PROCESA-BANCO THRU 7500-PROCESA-BANCO-EXIT
054900     PERFORM 8000-IMPRIME-FLETE THRU 8000-IMPRIME-FLETE-EXIT
055000     PERFORM 8500-BAJO-INVENTARIO THRU 8500-BAJO-INVENTARIO-EXIT
055100     PERFORM 9000-TERMINA THRU 9000-TERMINA-EXIT
055200     STOP RUN.
055300 0000-PRINCIPAL-EXIT.
055400     EXIT.
055500
055600******************************************************************
055700*   ABRE ARCHIVOS, ACEPTA EL RANGO DE FECHAS Y CARGA LAS TABLAS  *
055800*   DE PRODUCTOS Y CLIENTES EN MEMORIA                           *
055900******************************************************************
056000 1000-INICIA.
056100     ACCEPT WKS-FECHA-INICIO FROM SYSIN
056200     ACCEPT WKS-FECHA-FIN    FROM SYSIN
056300     ACCEPT WKS-CUENTA-FILTRO FROM SYSIN
056400     PERFORM 1050-CALCULA-PERIODO-ANT
056500             THRU 1050-CALCULA-PERIODO-ANT-EXIT
056600     OPEN INPUT PRODUCTOS PEDIDOS RENGLONES CLIENTES CTACTE
056700                MOVPRE BANCO GASTOS PROVEE
056800     OPEN OUTPUT REPORTE
056900     IF FS-PRD0100 NOT = 0 OR FS-PED0100 NOT = 0
057000         MOVE "OPEN"   TO ACCION
057100         MOVE "VARIOS" TO ARCHIVO
057200         MOVE SPACES   TO LLAVE
057300         CALL "VALF0100" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
057400                                FS-PRD0100, FS-PRD0100
057500         MOVE 91 TO RETURN-CODE
057600         STOP RUN
057700     END-IF
057800     PERFORM 1100-CARGA-PRODUCTOS THRU 1100-CARGA-PRODUCTOS-EXIT
057900     PERFORM 1200-CARGA-CLIENTES THRU 1200-CARGA-CLIENTES-EXIT
058000     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT
058100     PERFORM 1400-LEE-RENGLON THRU 1400-LEE-RENGLON-EXIT.
058200 1000-INICIA-EXIT.
058300     EXIT.
058400
058500******************************************************************
058600*   DERIVA EL RANGO DEL PERIODO ANTERIOR: DEL PRIMER DIA DEL MES *
058700*   PREVIO AL INICIO DEL RANGO, HASTA EL DIA ANTERIOR AL INICIO  *
058800******************************************************************
058900 1050-CALCULA-PERIODO-ANT.
059000*        INICIO DEL PERIODO ANTERIOR: PRIMER DIA DEL MES PREVIO
059100*        AL INICIO DEL RANGO ACTUAL
059200     MOVE 01 TO WKS-FAI-DIA
059300     IF WKS-FI-MES = 01
059400         MOVE 12 TO WKS-FAI-MES
059500         COMPUTE WKS-FAI-ANIO = WKS-FI-ANIO - 1
059600     ELSE
059700         COMPUTE WKS-FAI-MES = WKS-FI-MES - 1
059800         MOVE WKS-FI-ANIO TO WKS-FAI-ANIO
059900     END-IF
060000*        FIN DEL PERIODO ANTERIOR: DIA INMEDIATO ANTERIOR AL
060100*        INICIO DEL RANGO ACTUAL
060200     IF WKS-FI-DIA > 01
060300         MOVE WKS-FI-ANIO TO WKS-FAF-ANIO
060400         MOVE WKS-FI-MES  TO WKS-FAF-MES
060500         COMPUTE WKS-FAF-DIA = WKS-FI-DIA - 1
060600     ELSE
060700         MOVE WKS-FAI-ANIO TO WKS-FAF-ANIO
060800         MOVE WKS-FAI-MES  TO WKS-FAF-MES
060900         MOVE DIA-FIN-MES (WKS-FAI-MES) TO WKS-FAF-DIA
061000     END-IF.
061100 1050-CALCULA-PERIODO-ANT-EXIT.
061200     EXIT.
061300
061400******************************************************************
061500*   CARGA EL MAESTRO DE PRODUCTOS EN MEMORIA (SEARCH ALL,        *
061600*   AL VENIR EL ARCHIVO ASCENDENTE POR PROD-ID)                  *
061700******************************************************************
061800 1100-CARGA-PRODUCTOS.
061900     MOVE ZERO TO WKS-CANT-PROD.
062000 1110-LEE-UN-PRODUCTO.
062100     READ PRODUCTOS
062200         AT END GO TO 1100-CARGA-PRODUCTOS-EXIT
062300     END-READ
062400     ADD 1 TO WKS-CANT-PROD
062500     MOVE PRD-LLAVE       TO WKS-PRD-LLAVE (WKS-CANT-PROD)
062600     MOVE PRD-NOMBRE      TO WKS-PRD-NOMBRE (WKS-CANT-PROD)
062700     MOVE PRD-PRECIO-COSTO TO WKS-PRD-COSTO (WKS-CANT-PROD)
062800     MOVE PRD-EXIST-MINIMA TO WKS-PRD-MINIMO (WKS-CANT-PROD)
062900     MOVE PRD-ACTIVO      TO WKS-PRD-ACTIVO (WKS-CANT-PROD)
063000     MOVE ZEROS TO WKS-PRD-CANTIDAD (WKS-CANT-PROD)
063100                   WKS-PRD-INGRESO (WKS-CANT-PROD)
063200                   WKS-PRD-RENGLONES (WKS-CANT-PROD)
063300                   WKS-PRD-PRECIO-MIN (WKS-CANT-PROD)
063400                   WKS-PRD-PRECIO-MAX (WKS-CANT-PROD)
063500                   WKS-PRD-SUMA-PRECIO (WKS-CANT-PROD)
063600     GO TO 1110-LEE-UN-PRODUCTO.
063700 1100-CARGA-PRODUCTOS-EXIT.
063800     EXIT.
063900
064000******************************************************************
064100*   CARGA EL MAESTRO DE CLIENTES EN MEMORIA (SEARCH ALL,         *
064200*   AL VENIR EL ARCHIVO ASCENDENTE POR CU-ID)                    *
064300******************************************************************
064400 1200-CARGA-CLIENTES.
064500     MOVE ZERO TO WKS-CANT-CLI.
064600 1210-LEE-UN-CLIENTE.
064700     READ CLIENTES
064800         AT END GO TO 1200-CARGA-CLIENTES-EXIT
064900     END-READ
065000     ADD 1 TO WKS-CANT-CLI
065100     MOVE CLI-LLAVE  TO WKS-CLI-LLAVE (WKS-CANT-CLI)
065200     MOVE CLI-NOMBRE TO WKS-CLI-NOMBRE (WKS-CANT-CLI)
065300     MOVE CLI-SALDO  TO WKS-CLI-SALDO (WKS-CANT-CLI)
065400     MOVE CLI-ACTIVO TO WKS-CLI-ACTIVO (WKS-CANT-CLI)
065500     MOVE ZEROS      TO WKS-CLI-PEDIDOS (WKS-CANT-CLI)
065600                        WKS-CLI-INGRESO (WKS-CANT-CLI)
065700                        WKS-CLI-ULT-FECHA (WKS-CANT-CLI)
065800     GO TO 1210-LEE-UN-CLIENTE.
065900 1200-CARGA-CLIENTES-EXIT.
066000     EXIT.
066100
066200 1300-LEE-PEDIDO.
066300     READ PEDIDOS
066400         AT END GO TO 1300-FIN-PEDIDOS
066500     END-READ
066600     GO TO 1300-LEE-PEDIDO-EXIT.
066700 1300-FIN-PEDIDOS.
066800     MOVE 1 TO WKS-FIN-PEDIDOS.
066900 1300-LEE-PEDIDO-EXIT.
067000     EXIT.
067100
067200 1400-LEE-RENGLON.
067300     READ RENGLONES
067400         AT END GO TO 1400-FIN-RENGLONES
067500     END-READ
067600     GO TO 1400-LEE-RENGLON-EXIT.
067700 1400-FIN-RENGLONES.
067800     MOVE 1 TO WKS-FIN-RENGLONES.
067900 1400-LEE-RENGLON-EXIT.
068000     EXIT.
068100
068200******************************************************************
068300*   PASADA UNICA SOBRE PEDIDOS/RENGLONES: ACUMULA A LA VEZ LOS   *
068400*   DATOS DE PRODUCTOS MAS VENDIDOS, MEJORES CLIENTES Y LAS      *
068500*   CIFRAS DE INGRESO/COSTO DE VENTA DEL PERIODO ACTUAL PARA     *
068600*   EL ESTADO DE RESULTADOS.  EL CARGO DE ENTREGA Y EL COSTO DE  *
068700*   TRANSPORTE SE ACUMULAN AQUI MISMO PARA TODOS LOS PEDIDOS     *
068800*   DENTRO DEL RANGO DE FECHAS SIN IMPORTAR EL ESTADO (OT-5940)  *
068900******************************************************************
069000 5000-PROCESA-VENTAS.
069100     MOVE "N" TO WKS-CALIFICA-PEDIDO
069200     IF PED-FECHA >= WKS-FECHA-INICIO AND
069300        PED-FECHA <= WKS-FECHA-FIN
069400         ADD PED-CARGO-ENTREGA    TO WKS-FLE-ENTREGA
069500         ADD PED-COSTO-TRANSPORTE TO WKS-FLE-TRANSPORTE
069600     END-IF
069700     IF PED-ESTADO = "D" AND
069800        PED-FECHA >= WKS-FECHA-INICIO AND
069900        PED-FECHA <= WKS-FECHA-FIN
070000         MOVE "S" TO WKS-CALIFICA-PEDIDO
070100         ADD PED-TOTAL-PEDIDO TO WKS-PYG-INGRESO
070200         IF PED-CLIENTE-LLAVE NOT = ZEROS
070300             PERFORM 5050-ACUMULA-CLIENTE
070400                     THRU 5050-ACUMULA-CLIENTE-EXIT
070500         END-IF
070600     END-IF
070700     PERFORM 5100-PROCESA-RENGLON THRU 5100-PROCESA-RENGLON-EXIT
070800             UNTIL FIN-RENGLONES OR
070900                   REN-PEDIDO-NUMERO NOT = PED-NUMERO
071000     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT.
071100 5000-PROCESA-VENTAS-EXIT.
071200     EXIT.
071300
071400******************************************************************
071500*   ACUMULA EL PEDIDO ACTUAL CONTRA LA TABLA DE CLIENTES         *
071600******************************************************************
071700 5050-ACUMULA-CLIENTE.
071800     SEARCH ALL WKS-CLI-DATOS
071900         AT END
072000             DISPLAY "RPT1C01 - ERROR NO ENCONTRO CLIENTE: "
072100                     PED-CLIENTE-LLAVE UPON CONSOLE
072200         WHEN WKS-CLI-LLAVE (WKS-IX-CLI) = PED-CLIENTE-LLAVE
072300             ADD 1 TO WKS-CLI-PEDIDOS (WKS-IX-CLI)
072400             ADD PED-TOTAL-PEDIDO TO WKS-CLI-INGRESO (WKS-IX-CLI)
072500             IF PED-FECHA > WKS-CLI-ULT-FECHA (WKS-IX-CLI)
072600                 MOVE PED-FECHA TO WKS-CLI-ULT-FECHA (WKS-IX-CLI)
072700             END-IF
072800     END-SEARCH.
072900 5050-ACUMULA-CLIENTE-EXIT.
073000     EXIT.
073100
073200******************************************************************
073300*   ACUMULA UN RENGLON DE VENTA CONTRA LA TABLA DE PRODUCTOS,    *
073400*   SOLO CUANDO EL PEDIDO CALIFICA (ENTREGADO, DENTRO DE RANGO)  *
073500******************************************************************
073600 5100-PROCESA-RENGLON.
073700     IF PEDIDO-CALIFICA
073800         SEARCH ALL WKS-PRD-DATOS
073900             AT END
074000                 DISPLAY "RPT1C01 - ERROR NO ENCONTRO PRODUCTO: "
074100                         REN-PRODUCTO-LLAVE UPON CONSOLE
074200             WHEN WKS-PRD-LLAVE (WKS-IX-PRD) = REN-PRODUCTO-LLAVE
074300                 ADD REN-CANTIDAD
074400                     TO WKS-PRD-CANTIDAD (WKS-IX-PRD)
074500                 ADD REN-PRECIO-TOTAL
074600                     TO WKS-PRD-INGRESO (WKS-IX-PRD)
074700                 ADD 1 TO WKS-PRD-RENGLONES (WKS-IX-PRD)
074800                 IF WKS-PRD-RENGLONES (WKS-IX-PRD) = 1
074900                     MOVE REN-PRECIO-UNITARIO
075000                         TO WKS-PRD-PRECIO-MIN (WKS-IX-PRD)
075100                     MOVE REN-PRECIO-UNITARIO
075200                         TO WKS-PRD-PRECIO-MAX (WKS-IX-PRD)
075300                 ELSE
075400                     IF REN-PRECIO-UNITARIO <
075500                        WKS-PRD-PRECIO-MIN (WKS-IX-PRD)
075600                         MOVE REN-PRECIO-UNITARIO
075700                             TO WKS-PRD-PRECIO-MIN (WKS-IX-PRD)
075800                     END-IF
075900                     IF REN-PRECIO-UNITARIO >
076000                        WKS-PRD-PRECIO-MAX (WKS-IX-PRD)
076100                         MOVE REN-PRECIO-UNITARIO
076200                             TO WKS-PRD-PRECIO-MAX (WKS-IX-PRD)
076300                     END-IF
076400                 END-IF
076500                 ADD REN-PRECIO-UNITARIO
076600                     TO WKS-PRD-SUMA-PRECIO (WKS-IX-PRD)
076700                 COMPUTE WKS-PYG-COSTO-VTA =
076800                         WKS-PYG-COSTO-VTA +
076900                         REN-CANTIDAD * WKS-PRD-COSTO (WKS-IX-PRD)
077000         END-SEARCH
077100     END-IF
077200     PERFORM 1400-LEE-RENGLON THRU 1400-LEE-RENGLON-EXIT.
077300 5100-PROCESA-RENGLON-EXIT.
077400     EXIT.
077500
077600******************************************************************
077700*   ORDENA LA TABLA DE PRODUCTOS DESCENDENTE POR INGRESO         *
077800*   (INTERCAMBIO CLASICO, LA TABLA ES DE TAMANO DE CATALOGO)     *
077900******************************************************************
078000 5300-ORDENA-PRODUCTOS.
078100     IF WKS-CANT-PROD > 1
078200         PERFORM 5310-COMPARA-PRODUCTOS
078300                 THRU 5310-COMPARA-PRODUCTOS-EXIT
078400             VARYING WKS-IX1 FROM 1 BY 1
078500                 UNTIL WKS-IX1 > WKS-CANT-PROD - 1
078600             AFTER WKS-IX2 FROM 1 BY 1
078700                 UNTIL WKS-IX2 > WKS-CANT-PROD - WKS-IX1
078800     END-IF.
078900 5300-ORDENA-PRODUCTOS-EXIT.
079000     EXIT.
079100
079200 5310-COMPARA-PRODUCTOS.
079300     IF WKS-PRD-INGRESO (WKS-IX2) < WKS-PRD-INGRESO (WKS-IX2 + 1)
079400         MOVE WKS-PRD-DATOS (WKS-IX2) TO WKS-PRD-DATOS-COPIA
079500         MOVE WKS-PRD-DATOS (WKS-IX2 + 1)
079600                                 TO WKS-PRD-DATOS (WKS-IX2)
079700         MOVE WKS-PRD-DATOS-COPIA TO WKS-PRD-DATOS (WKS-IX2 + 1)
079800     END-IF.
079900 5310-COMPARA-PRODUCTOS-EXIT.
080000     EXIT.
080100
080200******************************************************************
080300*              IMPRIME EL REPORTE DE PRODUCTOS MAS VENDIDOS      *
080400******************************************************************
080500 5200-IMPRIME-TOP-PRODUCTOS.
080600     MOVE "PRODUCTOS MAS VENDIDOS" TO ENC1-TITULO
080700     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
080800     MOVE ZEROS TO WKS-TOTAL-1 WKS-TOTAL-2
080900     PERFORM 5210-IMPRIME-UN-PRODUCTO
081000             THRU 5210-IMPRIME-UN-PRODUCTO-EXIT
081100         VARYING WKS-IX1 FROM 1 BY 1
081200             UNTIL WKS-IX1 > WKS-CANT-PROD
081300     MOVE WKS-CANT-PROD TO TOT-CUENTA
081400     MOVE WKS-TOTAL-1   TO TOT-CANTIDAD
081500     MOVE WKS-TOTAL-2   TO TOT-INGRESO
081600     IF WKS-TOTAL-1 = ZEROS
081700         MOVE ZEROS TO TOT-PROMEDIO
081800     ELSE
081900         COMPUTE TOT-PROMEDIO ROUNDED =
082000                 WKS-TOTAL-2 / WKS-TOTAL-1
082100     END-IF
082200     WRITE LIN-REPORTE FROM WKS-TOT-RESUMEN
082300           AFTER ADVANCING 2 LINES.
082400 5200-IMPRIME-TOP-PRODUCTOS-EXIT.
082500     EXIT.
082600
082700 5210-IMPRIME-UN-PRODUCTO.
082800     MOVE WKS-IX1                    TO DETP-RANGO
082900     MOVE WKS-PRD-NOMBRE (WKS-IX1)   TO DETP-PRODUCTO
083000     MOVE WKS-PRD-CANTIDAD (WKS-IX1) TO DETP-CANTIDAD
083100     MOVE WKS-PRD-INGRESO (WKS-IX1)  TO DETP-INGRESO
083200     MOVE WKS-PRD-RENGLONES (WKS-IX1) TO DETP-PEDIDOS
083300     MOVE WKS-PRD-PRECIO-MIN (WKS-IX1) TO DETP-MINIMO
083400     MOVE WKS-PRD-PRECIO-MAX (WKS-IX1) TO DETP-MAXIMO
083500     IF WKS-PRD-RENGLONES (WKS-IX1) = ZERO
083600         MOVE ZEROS TO DETP-PROMEDIO
083700     ELSE
083800         COMPUTE DETP-PROMEDIO ROUNDED =
083900                 WKS-PRD-SUMA-PRECIO (WKS-IX1) /
084000                 WKS-PRD-RENGLONES (WKS-IX1)
084100     END-IF
084200     ADD WKS-PRD-CANTIDAD (WKS-IX1) TO WKS-TOTAL-1
084300     ADD WKS-PRD-INGRESO (WKS-IX1)  TO WKS-TOTAL-2
084400     WRITE LIN-REPORTE FROM WKS-DET-TOP-PROD
084500         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
084600                                THRU 4000-ENCABEZADO-EXIT
084700     END-WRITE.
084800 5210-IMPRIME-UN-PRODUCTO-EXIT.
084900     EXIT.
085000
085100******************************************************************
085200*   ORDENA LA TABLA DE CLIENTES DESCENDENTE POR INGRESO          *
085300******************************************************************
085400 5600-ORDENA-CLIENTES.
085500     IF WKS-CANT-CLI > 1
085600         PERFORM 5610-COMPARA-CLIENTES
085700                 THRU 5610-COMPARA-CLIENTES-EXIT
085800             VARYING WKS-IX1 FROM 1 BY 1
085900                 UNTIL WKS-IX1 > WKS-CANT-CLI - 1
086000             AFTER WKS-IX2 FROM 1 BY 1
086100                 UNTIL WKS-IX2 > WKS-CANT-CLI - WKS-IX1
086200     END-IF.
086300 5600-ORDENA-CLIENTES-EXIT.
086400     EXIT.
086500
086600 5610-COMPARA-CLIENTES.
086700     IF WKS-CLI-INGRESO (WKS-IX2) < WKS-CLI-INGRESO (WKS-IX2 + 1)
086800         MOVE WKS-CLI-DATOS (WKS-IX2) TO WKS-CLI-DATOS-COPIA
086900         MOVE WKS-CLI-DATOS (WKS-IX2 + 1)
087000                                 TO WKS-CLI-DATOS (WKS-IX2)
087100         MOVE WKS-CLI-DATOS-COPIA TO WKS-CLI-DATOS (WKS-IX2 + 1)
087200     END-IF.
087300 5610-COMPARA-CLIENTES-EXIT.
087400     EXIT.
087500
087600******************************************************************
087700*                IMPRIME EL REPORTE DE MEJORES CLIENTES          *
087800******************************************************************
087900 5700-IMPRIME-TOP-CLIENTES.
088000     MOVE "MEJORES CLIENTES" TO ENC1-TITULO
088100     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
088200     MOVE ZEROS TO WKS-TOTAL-1 WKS-TOTAL-2 WKS-CONT-1
088300     PERFORM 5710-IMPRIME-UN-CLIENTE
088400             THRU 5710-IMPRIME-UN-CLIENTE-EXIT
088500         VARYING WKS-IX1 FROM 1 BY 1
088600             UNTIL WKS-IX1 > WKS-CANT-CLI
088700     IF WKS-CONT-1 = ZERO
088800         MOVE ZEROS TO WKS-TOTAL-3
088900     ELSE
089000         COMPUTE WKS-TOTAL-3 ROUNDED = WKS-TOTAL-2 / WKS-CONT-1
089100     END-IF
089200     MOVE WKS-CONT-1  TO TOT-CUENTA
089300     MOVE WKS-TOTAL-2 TO TOT-INGRESO
089400     MOVE WKS-TOTAL-3 TO TOT-PROMEDIO
089500     MOVE ZEROS       TO TOT-CANTIDAD
089600     WRITE LIN-REPORTE FROM WKS-TOT-RESUMEN
089700           AFTER ADVANCING 2 LINES.
089800 5700-IMPRIME-TOP-CLIENTES-EXIT.
089900     EXIT.
090000
090100 5710-IMPRIME-UN-CLIENTE.
090200     IF WKS-CLI-PEDIDOS (WKS-IX1) > ZERO
090300         ADD 1 TO WKS-CONT-1
090400         MOVE WKS-CONT-1                 TO DETC-RANGO
090500         MOVE WKS-CLI-NOMBRE (WKS-IX1)   TO DETC-CLIENTE
090600         MOVE WKS-CLI-PEDIDOS (WKS-IX1)  TO DETC-PEDIDOS
090700         MOVE WKS-CLI-INGRESO (WKS-IX1)  TO DETC-INGRESO
090800         COMPUTE DETC-PROMEDIO ROUNDED =
090900                 WKS-CLI-INGRESO (WKS-IX1) /
091000                 WKS-CLI-PEDIDOS (WKS-IX1)
091100         MOVE WKS-CLI-ULT-FECHA (WKS-IX1) TO WKS-FECHA-AUX
091200         STRING WKS-AUX-ANIO DELIMITED BY SIZE
091300                "-" DELIMITED BY SIZE
091400                WKS-AUX-MES  DELIMITED BY SIZE
091500                "-" DELIMITED BY SIZE
091600                WKS-AUX-DIA  DELIMITED BY SIZE
091700                INTO DETC-ULT-FECHA
091800         ADD WKS-CLI-INGRESO (WKS-IX1) TO WKS-TOTAL-2
091900         WRITE LIN-REPORTE FROM WKS-DET-TOP-CLI
092000             AT END-OF-PAGE PERFORM 4000-ENCABEZADO
092100                                    THRU 4000-ENCABEZADO-EXIT
092200         END-WRITE
092300     END-IF.
092400 5710-IMPRIME-UN-CLIENTE-EXIT.
092500     EXIT.
092600
092700******************************************************************
092800*   ENCABEZADO DE PAGINA COMPARTIDO POR TODOS LOS REPORTES DE    *
092900*   ESTE PROGRAMA.  ENC1-TITULO YA VIENE CARGADO POR EL PARRAFO  *
093000*   QUE LO INVOCA                                                *
093100******************************************************************
093200 4000-ENCABEZADO.
093300     ADD 1 TO WKS-PAGINA
093400     MOVE WKS-PAGINA TO ENC1-PAGINA
093500     MOVE ZERO TO WKS-LIN-IMPRESAS
093600     SET NO-ES-PRIMER-ENCABEZADO TO TRUE
093700     WRITE LIN-REPORTE FROM WKS-ENC-1 AFTER ADVANCING C01.
093800 4000-ENCABEZADO-EXIT.
093900     EXIT.
094000
094100******************************************************************
094200*   ORDENA LA TABLA DE CLIENTES DESCENDENTE POR SALDO, PARA EL   *
094300*   REPORTE DE CUENTAS POR COBRAR (LA TABLA YA NO SE VUELVE A    *
094400*   BUSCAR POR SEARCH ALL DESPUES DE ESTE PUNTO)                 *
094500******************************************************************
094600 6100-ORDENA-POR-SALDO.
094700     IF WKS-CANT-CLI > 1
094800         PERFORM 6110-COMPARA-POR-SALDO
094900                 THRU 6110-COMPARA-POR-SALDO-EXIT
095000             VARYING WKS-IX1 FROM 1 BY 1
095100                 UNTIL WKS-IX1 > WKS-CANT-CLI - 1
095200             AFTER WKS-IX2 FROM 1 BY 1
095300                 UNTIL WKS-IX2 > WKS-CANT-CLI - WKS-IX1
095400     END-IF.
095500 6100-ORDENA-POR-SALDO-EXIT.
095600     EXIT.
095700
095800 6110-COMPARA-POR-SALDO.
095900     IF WKS-CLI-SALDO (WKS-IX2) < WKS-CLI-SALDO (WKS-IX2 + 1)
096000         MOVE WKS-CLI-DATOS (WKS-IX2) TO WKS-CLI-DATOS-COPIA
096100         MOVE WKS-CLI-DATOS (WKS-IX2 + 1)
096200                                 TO WKS-CLI-DATOS (WKS-IX2)
096300         MOVE WKS-CLI-DATOS-COPIA TO WKS-CLI-DATOS (WKS-IX2 + 1)
096400     END-IF.
096500 6110-COMPARA-POR-SALDO-EXIT.
096600     EXIT.
096700
096800******************************************************************
096900*   IMPRIME EL REPORTE DE CUENTAS POR COBRAR: SOLO CLIENTES      *
097000*   ACTIVOS CON SALDO MAYOR A CERO, DESCENDENTE POR SALDO        *
097100******************************************************************
097200 6000-IMPRIME-CXC.
097300     MOVE "CUENTAS POR COBRAR" TO ENC1-TITULO
097400     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
097500     MOVE ZEROS TO WKS-TOTAL-2 WKS-CONT-1
097600     PERFORM 6010-IMPRIME-UNA-CXC
097700             THRU 6010-IMPRIME-UNA-CXC-EXIT
097800         VARYING WKS-IX1 FROM 1 BY 1
097900             UNTIL WKS-IX1 > WKS-CANT-CLI
098000     MOVE WKS-CONT-1  TO TOT-CUENTA
098100     MOVE WKS-TOTAL-2 TO TOT-INGRESO
098200     MOVE ZEROS       TO TOT-CANTIDAD TOT-PROMEDIO
098300     WRITE LIN-REPORTE FROM WKS-TOT-RESUMEN
098400           AFTER ADVANCING 2 LINES.
098500 6000-IMPRIME-CXC-EXIT.
098600     EXIT.
098700
098800 6010-IMPRIME-UNA-CXC.
098900     IF WKS-CLI-ACTIVO (WKS-IX1) = "Y" AND
099000        WKS-CLI-SALDO  (WKS-IX1) > ZEROS
099100         ADD 1 TO WKS-CONT-1
099200         MOVE WKS-CLI-NOMBRE (WKS-IX1) TO DETX-CLIENTE
099300         MOVE WKS-CLI-SALDO  (WKS-IX1) TO DETX-SALDO
099400         ADD WKS-CLI-SALDO (WKS-IX1) TO WKS-TOTAL-2
099500         WRITE LIN-REPORTE FROM WKS-DET-CXC
099600             AT END-OF-PAGE PERFORM 4000-ENCABEZADO
099700                                    THRU 4000-ENCABEZADO-EXIT
099800         END-WRITE
099900     END-IF.
100000 6010-IMPRIME-UNA-CXC-EXIT.
100100     EXIT.
100200
100300******************************************************************
100400*   RECALCULA INGRESO Y COSTO DE VENTA DEL MES ANTERIOR, PARA    *
100500*   PODER COMPARAR EL ESTADO DE RESULTADOS CONTRA EL PERIODO     *
100600*   PREVIO.  SE RECORRE OTRA VEZ PEDIDOS/RENGLONES (YA ABIERTOS  *
100700*   DESDE 1000-INICIA, POR LO QUE SE CIERRAN Y ABREN DE NUEVO)   *
100800*   Y GASTOS, RESTRINGIDO AMBAS VECES AL RANGO CORRESPONDIENTE   *
100900******************************************************************
101000 6500-CALCULA-PERIODO-ANTERIOR.
101100     MOVE ZEROS TO WKS-PYA-INGRESO WKS-PYA-COSTO-VTA
101200     CLOSE PEDIDOS RENGLONES
101300     OPEN INPUT PEDIDOS RENGLONES
101400     MOVE ZERO TO WKS-FIN-PEDIDOS WKS-FIN-RENGLONES
101500     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT
101600     PERFORM 1400-LEE-RENGLON THRU 1400-LEE-RENGLON-EXIT
101700     PERFORM 6510-PROCESA-PEDIDO-ANT
101800             THRU 6510-PROCESA-PEDIDO-ANT-EXIT
101900         UNTIL FIN-PEDIDOS
102000     CLOSE PEDIDOS RENGLONES GASTOS
102100     MOVE ZEROS TO WKS-PYG-GASTOS WKS-PYA-GASTOS
102200     OPEN INPUT GASTOS
102300     PERFORM 6520-LEE-GASTO THRU 6520-LEE-GASTO-EXIT.
102400 6500-CALCULA-PERIODO-ANTERIOR-EXIT.
102500     EXIT.
102600
102700 6510-PROCESA-PEDIDO-ANT.
102800     IF PED-ESTADO = "D" AND
102900        PED-FECHA >= WKS-FECHA-ANT-INICIO AND
103000        PED-FECHA <= WKS-FECHA-ANT-FIN
103100         ADD PED-TOTAL-PEDIDO TO WKS-PYA-INGRESO
103200         PERFORM 6511-PROCESA-RENGLON-ANT
103300                 THRU 6511-PROCESA-RENGLON-ANT-EXIT
103400             UNTIL FIN-RENGLONES OR
103500                   REN-PEDIDO-NUMERO NOT = PED-NUMERO
103600     ELSE
103700         PERFORM 6512-SALTA-RENGLON-ANT
103800                 THRU 6512-SALTA-RENGLON-ANT-EXIT
103900             UNTIL FIN-RENGLONES OR
104000                   REN-PEDIDO-NUMERO NOT = PED-NUMERO
104100     END-IF
104200     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT.
104300 6510-PROCESA-PEDIDO-ANT-EXIT.
104400     EXIT.
104500
104600 6511-PROCESA-RENGLON-ANT.
104700     SEARCH ALL WKS-PRD-DATOS
104800         AT END
104900             CONTINUE
105000         WHEN WKS-PRD-LLAVE (WKS-IX-PRD) = REN-PRODUCTO-LLAVE
105100             COMPUTE WKS-PYA-COSTO-VTA =
105200                     WKS-PYA-COSTO-VTA +
105300                     REN-CANTIDAD * WKS-PRD-COSTO (WKS-IX-PRD)
105400     END-SEARCH
105500     PERFORM 1400-LEE-RENGLON THRU 1400-LEE-RENGLON-EXIT.
105600 6511-PROCESA-RENGLON-ANT-EXIT.
105700     EXIT.
105800
105900 6512-SALTA-RENGLON-ANT.
106000     PERFORM 1400-LEE-RENGLON THRU 1400-LEE-RENGLON-EXIT.
106100 6512-SALTA-RENGLON-ANT-EXIT.
106200     EXIT.
106300
106400 6520-LEE-GASTO.
106500     READ GASTOS
106600         AT END GO TO 6520-LEE-GASTO-EXIT
106700     END-READ
106800     IF GTO-ESTADO = "P"
106900         IF GTO-FECHA >= WKS-FECHA-INICIO AND
107000            GTO-FECHA <= WKS-FECHA-FIN
107100             ADD GTO-MONTO TO WKS-PYG-GASTOS
107200         END-IF
107300         IF GTO-FECHA >= WKS-FECHA-ANT-INICIO AND
107400            GTO-FECHA <= WKS-FECHA-ANT-FIN
107500             ADD GTO-MONTO TO WKS-PYA-GASTOS
107600         END-IF
107700     END-IF
107800     GO TO 6520-LEE-GASTO.
107900 6520-LEE-GASTO-EXIT.
108000     EXIT.
108100
108200******************************************************************
108300*   IMPRIME EL ESTADO DE RESULTADOS DEL PERIODO ACTUAL, CON      *
108400*   DESGLOSE DE GASTOS POR CATEGORIA Y COMPARACION CONTRA EL     *
108500*   MES ANTERIOR.  CUALQUIER RAZON CON DENOMINADOR CERO O        *
108600*   NEGATIVO SE REPORTA COMO CERO (OT-5210)                     *
108700******************************************************************
108800 6600-IMPRIME-PYG.
108900     MOVE "ESTADO DE RESULTADOS" TO ENC1-TITULO
109000     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
109100     COMPUTE WKS-PYG-UTIL-BRUTA =
109200             WKS-PYG-INGRESO - WKS-PYG-COSTO-VTA
109300     COMPUTE WKS-PYG-UTIL-NETA  =
109400             WKS-PYG-UTIL-BRUTA - WKS-PYG-GASTOS
109500     COMPUTE WKS-PYA-UTIL-BRUTA =
109600             WKS-PYA-INGRESO - WKS-PYA-COSTO-VTA
109700     COMPUTE WKS-PYA-UTIL-NETA  =
109800             WKS-PYA-UTIL-BRUTA - WKS-PYA-GASTOS
109900     PERFORM 6610-CALCULA-PORCIENTO
110000         THRU 6610-CALCULA-PORCIENTO-EXIT
110100     PERFORM 6620-CALCULA-CRECIMIENTO
110200             THRU 6620-CALCULA-CRECIMIENTO-EXIT
110300     MOVE "INGRESOS"           TO DETY-RUBRO
110400     MOVE WKS-PYG-INGRESO      TO DETY-ACTUAL
110500     MOVE WKS-PYA-INGRESO      TO DETY-ANTERIOR
110600     MOVE 100                  TO DETY-PORCIENTO
110700     MOVE WKS-CREC-INGRESO     TO DETY-CRECIMIENTO
110800     PERFORM 6630-IMPRIME-RENGLON-PYG
110900             THRU 6630-IMPRIME-RENGLON-PYG-EXIT
111000     MOVE "COSTO DE VENTA"     TO DETY-RUBRO
111100     MOVE WKS-PYG-COSTO-VTA    TO DETY-ACTUAL
111200     MOVE WKS-PYA-COSTO-VTA    TO DETY-ANTERIOR
111300     MOVE WKS-PCT-COSTO-VTA    TO DETY-PORCIENTO
111400     MOVE WKS-CREC-COSTO-VTA   TO DETY-CRECIMIENTO
111500     PERFORM 6630-IMPRIME-RENGLON-PYG
111600             THRU 6630-IMPRIME-RENGLON-PYG-EXIT
111700     MOVE "UTILIDAD BRUTA"     TO DETY-RUBRO
111800     MOVE WKS-PYG-UTIL-BRUTA   TO DETY-ACTUAL
111900     MOVE WKS-PYA-UTIL-BRUTA   TO DETY-ANTERIOR
112000     MOVE WKS-PCT-UTIL-BRUTA   TO DETY-PORCIENTO
112100     MOVE WKS-CREC-UTIL-BRUTA  TO DETY-CRECIMIENTO
112200     PERFORM 6630-IMPRIME-RENGLON-PYG
112300             THRU 6630-IMPRIME-RENGLON-PYG-EXIT
112400     PERFORM 6640-IMPRIME-CATEGORIAS
112500             THRU 6640-IMPRIME-CATEGORIAS-EXIT
112600     MOVE "GASTOS DE OPERACION" TO DETY-RUBRO
112700     MOVE WKS-PYG-GASTOS       TO DETY-ACTUAL
112800     MOVE WKS-PYA-GASTOS       TO DETY-ANTERIOR
112900     MOVE WKS-PCT-GASTOS       TO DETY-PORCIENTO
113000     MOVE WKS-CREC-GASTOS      TO DETY-CRECIMIENTO
113100     PERFORM 6630-IMPRIME-RENGLON-PYG
113200             THRU 6630-IMPRIME-RENGLON-PYG-EXIT
113300     MOVE "UTILIDAD NETA"      TO DETY-RUBRO
113400     MOVE WKS-PYG-UTIL-NETA    TO DETY-ACTUAL
113500     MOVE WKS-PYA-UTIL-NETA    TO DETY-ANTERIOR
113600     MOVE WKS-PCT-UTIL-NETA    TO DETY-PORCIENTO
113700     MOVE WKS-CREC-UTIL-NETA   TO DETY-CRECIMIENTO
113800     PERFORM 6630-IMPRIME-RENGLON-PYG
113900             THRU 6630-IMPRIME-RENGLON-PYG-EXIT.
114000 6600-IMPRIME-PYG-EXIT.
114100     EXIT.
114200
114300 6610-CALCULA-PORCIENTO.
114400     IF WKS-PYG-INGRESO > ZEROS
114500         COMPUTE WKS-PCT-COSTO-VTA ROUNDED =
114600                 WKS-PYG-COSTO-VTA * 100 / WKS-PYG-INGRESO
114700         COMPUTE WKS-PCT-GASTOS ROUNDED =
114800                 WKS-PYG-GASTOS * 100 / WKS-PYG-INGRESO
114900         COMPUTE WKS-PCT-UTIL-BRUTA ROUNDED =
115000                 WKS-PYG-UTIL-BRUTA * 100 / WKS-PYG-INGRESO
115100         COMPUTE WKS-PCT-UTIL-NETA ROUNDED =
115200                 WKS-PYG-UTIL-NETA * 100 / WKS-PYG-INGRESO
115300     ELSE
115400         MOVE ZEROS TO WKS-PCT-COSTO-VTA WKS-PCT-GASTOS
115500                        WKS-PCT-UTIL-BRUTA WKS-PCT-UTIL-NETA
115600     END-IF.
115700 6610-CALCULA-PORCIENTO-EXIT.
115800     EXIT.
115900
116000 6620-CALCULA-CRECIMIENTO.
116100     IF WKS-PYA-INGRESO > ZEROS
116200         COMPUTE WKS-CREC-INGRESO ROUNDED =
116300             (WKS-PYG-INGRESO - WKS-PYA-INGRESO) * 100
116400             / WKS-PYA-INGRESO
116500     ELSE
116600         MOVE ZEROS TO WKS-CREC-INGRESO
116700     END-IF
116800     IF WKS-PYA-COSTO-VTA > ZEROS
116900         COMPUTE WKS-CREC-COSTO-VTA ROUNDED =
117000             (WKS-PYG-COSTO-VTA - WKS-PYA-COSTO-VTA) * 100
117100             / WKS-PYA-COSTO-VTA
117200     ELSE
117300         MOVE ZEROS TO WKS-CREC-COSTO-VTA
117400     END-IF
117500     IF WKS-PYA-UTIL-BRUTA > ZEROS
117600         COMPUTE WKS-CREC-UTIL-BRUTA ROUNDED =
117700             (WKS-PYG-UTIL-BRUTA - WKS-PYA-UTIL-BRUTA) * 100
117800             / WKS-PYA-UTIL-BRUTA
117900     ELSE
118000         MOVE ZEROS TO WKS-CREC-UTIL-BRUTA
118100     END-IF
118200     IF WKS-PYA-UTIL-NETA > ZEROS
118300         COMPUTE WKS-CREC-UTIL-NETA ROUNDED =
118400             (WKS-PYG-UTIL-NETA - WKS-PYA-UTIL-NETA) * 100
118500             / WKS-PYA-UTIL-NETA
118600     ELSE
118700         MOVE ZEROS TO WKS-CREC-UTIL-NETA
118800     END-IF
118900     IF WKS-PYA-GASTOS > ZEROS
119000         COMPUTE WKS-CREC-GASTOS ROUNDED =
119100             (WKS-PYG-GASTOS - WKS-PYA-GASTOS) * 100
119200             / WKS-PYA-GASTOS
119300     ELSE
119400         MOVE ZEROS TO WKS-CREC-GASTOS
119500     END-IF.
119600 6620-CALCULA-CRECIMIENTO-EXIT.
119700     EXIT.
119800
119900 6630-IMPRIME-RENGLON-PYG.
120000     WRITE LIN-REPORTE FROM WKS-DET-PYG
120100         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
120200                                THRU 4000-ENCABEZADO-EXIT
120300     END-WRITE.
120400 6630-IMPRIME-RENGLON-PYG-EXIT.
120500     EXIT.
120600
120700******************************************************************
120800*   IMPRIME EL DESGLOSE DE GASTOS DE OPERACION POR CATEGORIA,    *
120900*   DESCENDENTE POR MONTO (TABLA CARGADA EN 6520-LEE-GASTO NO SE *
121000*   USA AQUI; SE RECORRE GASTOS UNA VEZ MAS PARA EL PERIODO      *
121100*   ACTUAL Y SE ACUMULA POR CATEGORIA EN WKS-TABLA-CATEGORIAS)   *
121200******************************************************************
121300 6640-IMPRIME-CATEGORIAS.
121400     MOVE ZERO TO WKS-CANT-CATEG
121500     MOVE ZERO TO WKS-FIN-GTO-CAT
121600     CLOSE GASTOS
121700     OPEN INPUT GASTOS
121800     PERFORM 6641-LEE-GASTO-CATEG
121900             THRU 6641-LEE-GASTO-CATEG-EXIT
122000         UNTIL FIN-GTO-CAT
122100     PERFORM 6642-ORDENA-CATEGORIAS
122200             THRU 6642-ORDENA-CATEGORIAS-EXIT
122300     PERFORM 6643-IMPRIME-UNA-CATEG
122400             THRU 6643-IMPRIME-UNA-CATEG-EXIT
122500         VARYING WKS-IX1 FROM 1 BY 1
122600             UNTIL WKS-IX1 > WKS-CANT-CATEG.
122700 6640-IMPRIME-CATEGORIAS-EXIT.
122800     EXIT.
122900
123000 6641-LEE-GASTO-CATEG.
123100     READ GASTOS
123200         AT END MOVE 1 TO WKS-FIN-GTO-CAT
123300                 GO TO 6641-LEE-GASTO-CATEG-EXIT
123400     END-READ
123500     IF GTO-ESTADO = "P" AND
123600        GTO-FECHA >= WKS-FECHA-INICIO AND
123700        GTO-FECHA <= WKS-FECHA-FIN
123800         PERFORM 6644-BUSCA-CATEGORIA
123900                 THRU 6644-BUSCA-CATEGORIA-EXIT
124000     END-IF
124100     GO TO 6641-LEE-GASTO-CATEG.
124200 6641-LEE-GASTO-CATEG-EXIT.
124300     EXIT.
124400
124500 6644-BUSCA-CATEGORIA.
124600     SET WKS-IX-CAT TO 1
124700 6644-BUSCA-CATEGORIA-1.
124800     IF WKS-IX-CAT > WKS-CANT-CATEG
124900         ADD 1 TO WKS-CANT-CATEG
125000         SET WKS-IX-CAT TO WKS-CANT-CATEG
125100         MOVE GTO-CATEGORIA TO WKS-CAT-LLAVE (WKS-IX-CAT)
125200         MOVE ZEROS         TO WKS-CAT-MONTO (WKS-IX-CAT)
125300     END-IF
125400     IF WKS-CAT-LLAVE (WKS-IX-CAT) = GTO-CATEGORIA
125500         ADD GTO-MONTO TO WKS-CAT-MONTO (WKS-IX-CAT)
125600     ELSE
125700         SET WKS-IX-CAT UP BY 1
125800         GO TO 6644-BUSCA-CATEGORIA-1
125900     END-IF.
126000 6644-BUSCA-CATEGORIA-EXIT.
126100     EXIT.
126200
126300 6642-ORDENA-CATEGORIAS.
126400     IF WKS-CANT-CATEG > 1
126500         PERFORM 6645-COMPARA-CATEGORIAS
126600                 THRU 6645-COMPARA-CATEGORIAS-EXIT
126700             VARYING WKS-IX1 FROM 1 BY 1
126800                 UNTIL WKS-IX1 > WKS-CANT-CATEG - 1
126900             AFTER WKS-IX2 FROM 1 BY 1
127000                 UNTIL WKS-IX2 > WKS-CANT-CATEG - WKS-IX1
127100     END-IF.
127200 6642-ORDENA-CATEGORIAS-EXIT.
127300     EXIT.
127400
127500 6645-COMPARA-CATEGORIAS.
127600     IF WKS-CAT-MONTO (WKS-IX2) < WKS-CAT-MONTO (WKS-IX2 + 1)
127700         MOVE WKS-CAT-DATOS (WKS-IX2) TO WKS-CAT-DATOS-COPIA
127800         MOVE WKS-CAT-DATOS (WKS-IX2 + 1)
127900                                 TO WKS-CAT-DATOS (WKS-IX2)
128000         MOVE WKS-CAT-DATOS-COPIA TO WKS-CAT-DATOS (WKS-IX2 + 1)
128100     END-IF.
128200 6645-COMPARA-CATEGORIAS-EXIT.
128300     EXIT.
128400
128500 6643-IMPRIME-UNA-CATEG.
128600     MOVE WKS-CAT-LLAVE (WKS-IX1) TO DETK-CATEGORIA
128700     MOVE WKS-CAT-MONTO (WKS-IX1) TO DETK-MONTO
128800     IF WKS-PYG-INGRESO > ZEROS
128900         COMPUTE DETK-PORCIENTO ROUNDED =
129000                 WKS-CAT-MONTO (WKS-IX1) * 100 / WKS-PYG-INGRESO
129100     ELSE
129200         MOVE ZEROS TO DETK-PORCIENTO
129300     END-IF
129400     WRITE LIN-REPORTE FROM WKS-DET-CATEG
129500         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
129600                                THRU 4000-ENCABEZADO-EXIT
129700     END-WRITE.
129800 6643-IMPRIME-UNA-CATEG-EXIT.
129900     EXIT.
130000
130100******************************************************************
130200*   REPORTE DE FLUJO FINANCIERO DEL RANGO DE FECHAS.  RECORRE    *
130300*   CTACTE, MOVPRE, BANCO, PROVEE Y GASTOS UNA VEZ CADA UNO,     *
130400*   ACUMULANDO LOS TOTALES Y LOS DESGLOSES POR CLIENTE,          *
130500*   PROVEEDOR, PRESTAMO Y TITULO DE GASTO (OT-5610)              *
130600******************************************************************
130700 7000-PROCESA-FLUJO.
130800     MOVE ZEROS TO WKS-FLU-COBROS WKS-FLU-DESEMBOLSOS
130900                    WKS-FLU-DEPOSITOS WKS-FLU-RETIROS
131000                    WKS-FLU-ENTRADA WKS-FLU-ENTRADA-CAJA
131100                    WKS-FLU-PAGOS-PROV WKS-FLU-PAGOS-PREST
131200                    WKS-FLU-GASTOS-PAGOS WKS-FLU-SALIDA
131300                    WKS-FLU-NETO
131400     MOVE ZERO  TO WKS-CANT-DESG-1 WKS-CANT-DESG-2
131500                    WKS-CANT-DESG-3 WKS-CANT-DESG-4
131600     MOVE ZERO  TO WKS-FIN-CTACTE-FLUJO
131700     CLOSE CTACTE
131800     OPEN INPUT CTACTE
131900     PERFORM 7010-LEE-CTACTE THRU 7010-LEE-CTACTE-EXIT
132000         UNTIL FIN-CTACTE-FLUJO
132100     CLOSE MOVPRE
132200     OPEN INPUT MOVPRE
132300     MOVE ZERO TO WKS-FIN-MOVPRE-FLUJO
132400     PERFORM 7020-LEE-MOVPRE THRU 7020-LEE-MOVPRE-EXIT
132500         UNTIL FIN-MOVPRE-FLUJO
132600     CLOSE BANCO
132700     OPEN INPUT BANCO
132800     MOVE ZERO TO WKS-FIN-BANCO-FLUJO
132900     PERFORM 7040-LEE-BANCO-FLUJO THRU 7040-LEE-BANCO-FLUJO-EXIT
133000         UNTIL FIN-BANCO-FLUJO
133100     CLOSE PROVEE
133200     OPEN INPUT PROVEE
133300     MOVE ZERO TO WKS-FIN-PROVEE-FLUJO
133400     PERFORM 7030-LEE-PROVEE THRU 7030-LEE-PROVEE-EXIT
133500         UNTIL FIN-PROVEE-FLUJO
133600     CLOSE GASTOS
133700     OPEN INPUT GASTOS
133800     MOVE ZERO TO WKS-FIN-GASTOS-FLUJO
133900     PERFORM 7050-LEE-GASTOS-FLUJO
134000             THRU 7050-LEE-GASTOS-FLUJO-EXIT
134100         UNTIL FIN-GASTOS-FLUJO
134200     COMPUTE WKS-FLU-ENTRADA =
134300             WKS-FLU-COBROS + WKS-FLU-DESEMBOLSOS
134400     COMPUTE WKS-FLU-ENTRADA-CAJA =
134500             WKS-FLU-ENTRADA + WKS-FLU-RETIROS - WKS-FLU-DEPOSITOS
134600     COMPUTE WKS-FLU-SALIDA =
134700             WKS-FLU-PAGOS-PROV + WKS-FLU-PAGOS-PREST +
134800             WKS-FLU-GASTOS-PAGOS
134900     COMPUTE WKS-FLU-NETO = WKS-FLU-ENTRADA-CAJA - WKS-FLU-SALIDA
135000     PERFORM 7060-IMPRIME-FLUJO THRU 7060-IMPRIME-FLUJO-EXIT.
135100 7000-PROCESA-FLUJO-EXIT.
135200     EXIT.
135300
135400 7010-LEE-CTACTE.
135500     READ CTACTE
135600         AT END MOVE 1 TO WKS-FIN-CTACTE-FLUJO
135700                 GO TO 7010-LEE-CTACTE-EXIT
135800     END-READ
135900     IF MCT-TIPO-MOVIMIENTO = "P" AND
136000        MCT-FECHA >= WKS-FECHA-INICIO AND
136100        MCT-FECHA <= WKS-FECHA-FIN
136200         ADD MCT-MONTO TO WKS-FLU-COBROS
136300         MOVE ZEROS TO WKS-MONTO-TRABAJO
136400         ADD MCT-MONTO TO WKS-MONTO-TRABAJO
136500         PERFORM 7011-NOMBRE-CLIENTE THRU 7011-NOMBRE-CLIENTE-EXIT
136600         PERFORM 7091-BUSCA-O-ACUM-D1
136700                 THRU 7091-BUSCA-O-ACUM-D1-EXIT
136800     END-IF
136900     GO TO 7010-LEE-CTACTE.
137000 7010-LEE-CTACTE-EXIT.
137100     EXIT.
137200
137300 7011-NOMBRE-CLIENTE.
137400     MOVE SPACES TO WKS-LLAVE-TRABAJO
137500     SEARCH WKS-CLI-DATOS VARYING WKS-IX-CLI
137600         AT END
137700             MOVE MCT-CLIENTE-LLAVE TO WKS-LLAVE-TRABAJO
137800         WHEN WKS-CLI-LLAVE (WKS-IX-CLI) = MCT-CLIENTE-LLAVE
137900             MOVE WKS-CLI-NOMBRE (WKS-IX-CLI) TO WKS-LLAVE-TRABAJO
138000     END-SEARCH.
138100 7011-NOMBRE-CLIENTE-EXIT.
138200     EXIT.
138300
138400 7020-LEE-MOVPRE.
138500     READ MOVPRE
138600         AT END MOVE 1 TO WKS-FIN-MOVPRE-FLUJO
138700                 GO TO 7020-LEE-MOVPRE-EXIT
138800     END-READ
138900     IF PML-FECHA >= WKS-FECHA-INICIO AND
139000        PML-FECHA <= WKS-FECHA-FIN
139100         MOVE PML-TRATO-NUMERO TO WKS-LLAVE-TRABAJO
139200         EVALUATE PML-TIPO-RENGLON
139300             WHEN "D"
139400                 ADD PML-MONTO TO WKS-FLU-DESEMBOLSOS
139500                 MOVE PML-MONTO TO WKS-MONTO-TRABAJO
139600             WHEN "P"
139700                 ADD PML-MONTO TO WKS-FLU-PAGOS-PREST
139800                 COMPUTE WKS-MONTO-TRABAJO = ZERO - PML-MONTO
139900         END-EVALUATE
140000         PERFORM 7092-BUSCA-O-ACUM-D3
140100                 THRU 7092-BUSCA-O-ACUM-D3-EXIT
140200     END-IF
140300     GO TO 7020-LEE-MOVPRE.
140400 7020-LEE-MOVPRE-EXIT.
140500     EXIT.
140600
140700 7030-LEE-PROVEE.
140800     READ PROVEE
140900         AT END MOVE 1 TO WKS-FIN-PROVEE-FLUJO
141000                 GO TO 7030-LEE-PROVEE-EXIT
141100     END-READ
141200     IF PRV-TIPO-MOVIMIENTO = "P" AND
141300        PRV-FECHA >= WKS-FECHA-INICIO AND
141400        PRV-FECHA <= WKS-FECHA-FIN
141500         ADD PRV-MONTO TO WKS-FLU-PAGOS-PROV
141600         MOVE PRV-PROVEEDOR-LLAVE TO WKS-LLAVE-TRABAJO
141700         MOVE PRV-MONTO           TO WKS-MONTO-TRABAJO
141800         PERFORM 7093-BUSCA-O-ACUM-D2
141900                 THRU 7093-BUSCA-O-ACUM-D2-EXIT
142000     END-IF
142100     GO TO 7030-LEE-PROVEE.
142200 7030-LEE-PROVEE-EXIT.
142300     EXIT.
142400
142500 7040-LEE-BANCO-FLUJO.
142600     READ BANCO
142700         AT END MOVE 1 TO WKS-FIN-BANCO-FLUJO
142800                 GO TO 7040-LEE-BANCO-FLUJO-EXIT
142900     END-READ
143000     IF BAN-FECHA >= WKS-FECHA-INICIO AND
143100        BAN-FECHA <= WKS-FECHA-FIN
143200         IF BAN-TIPO-MOVIMIENTO = "D"
143300             ADD BAN-MONTO TO WKS-FLU-DEPOSITOS
143400         ELSE
143500             IF BAN-TIPO-MOVIMIENTO = "W"
143600                 ADD BAN-MONTO TO WKS-FLU-RETIROS
143700             END-IF
143800         END-IF
143900     END-IF
144000     GO TO 7040-LEE-BANCO-FLUJO.
144100 7040-LEE-BANCO-FLUJO-EXIT.
144200     EXIT.
144300
144400 7050-LEE-GASTOS-FLUJO.
144500     READ GASTOS
144600         AT END MOVE 1 TO WKS-FIN-GASTOS-FLUJO
144700                 GO TO 7050-LEE-GASTOS-FLUJO-EXIT
144800     END-READ
144900     IF GTO-ESTADO = "P" AND
145000        GTO-FECHA >= WKS-FECHA-INICIO AND
145100        GTO-FECHA <= WKS-FECHA-FIN
145200         ADD GTO-MONTO TO WKS-FLU-GASTOS-PAGOS
145300         MOVE GTO-TITULO TO WKS-LLAVE-TRABAJO
145400         MOVE GTO-MONTO  TO WKS-MONTO-TRABAJO
145500         PERFORM 7094-BUSCA-O-ACUM-D4
145600                 THRU 7094-BUSCA-O-ACUM-D4-EXIT
145700     END-IF
145800     GO TO 7050-LEE-GASTOS-FLUJO.
145900 7050-LEE-GASTOS-FLUJO-EXIT.
146000     EXIT.
146100
146200******************************************************************
146300*   BUSCA-O-ACUMULA GENERICO PARA LAS CUATRO TABLAS DE DESGLOSE. *
146400*   WKS-LLAVE-TRABAJO/WKS-MONTO-TRABAJO SE CARGAN ANTES DE       *
146500*   INVOCAR CADA UNO DE ESTOS CUATRO PARRAFOS                    *
146600******************************************************************
146700 7091-BUSCA-O-ACUM-D1.
146800     SET WKS-IX-D1 TO 1.
146900 7091-BUSCA-O-ACUM-D1-1.
147000     IF WKS-IX-D1 > WKS-CANT-DESG-1
147100         ADD 1 TO WKS-CANT-DESG-1
147200         SET WKS-IX-D1 TO WKS-CANT-DESG-1
147300         MOVE WKS-LLAVE-TRABAJO TO WKS-D1-LLAVE (WKS-IX-D1)
147400         MOVE ZEROS             TO WKS-D1-MONTO (WKS-IX-D1)
147500     END-IF
147600     IF WKS-D1-LLAVE (WKS-IX-D1) = WKS-LLAVE-TRABAJO
147700         ADD WKS-MONTO-TRABAJO TO WKS-D1-MONTO (WKS-IX-D1)
147800     ELSE
147900         SET WKS-IX-D1 UP BY 1
148000         GO TO 7091-BUSCA-O-ACUM-D1-1
148100     END-IF.
148200 7091-BUSCA-O-ACUM-D1-EXIT.
148300     EXIT.
148400
148500 7093-BUSCA-O-ACUM-D2.
148600     SET WKS-IX-D2 TO 1.
148700 7093-BUSCA-O-ACUM-D2-1.
148800     IF WKS-IX-D2 > WKS-CANT-DESG-2
148900         ADD 1 TO WKS-CANT-DESG-2
149000         SET WKS-IX-D2 TO WKS-CANT-DESG-2
149100         MOVE WKS-LLAVE-TRABAJO TO WKS-D2-LLAVE (WKS-IX-D2)
149200         MOVE ZEROS             TO WKS-D2-MONTO (WKS-IX-D2)
149300     END-IF
149400     IF WKS-D2-LLAVE (WKS-IX-D2) = WKS-LLAVE-TRABAJO
149500         ADD WKS-MONTO-TRABAJO TO WKS-D2-MONTO (WKS-IX-D2)
149600     ELSE
149700         SET WKS-IX-D2 UP BY 1
149800         GO TO 7093-BUSCA-O-ACUM-D2-1
149900     END-IF.
150000 7093-BUSCA-O-ACUM-D2-EXIT.
150100     EXIT.
150200
150300 7092-BUSCA-O-ACUM-D3.
150400     SET WKS-IX-D3 TO 1.
150500 7092-BUSCA-O-ACUM-D3-1.
150600     IF WKS-IX-D3 > WKS-CANT-DESG-3
150700         ADD 1 TO WKS-CANT-DESG-3
150800         SET WKS-IX-D3 TO WKS-CANT-DESG-3
150900         MOVE WKS-LLAVE-TRABAJO TO WKS-D3-LLAVE (WKS-IX-D3)
151000         MOVE ZEROS             TO WKS-D3-MONTO (WKS-IX-D3)
151100     END-IF
151200     IF WKS-D3-LLAVE (WKS-IX-D3) = WKS-LLAVE-TRABAJO
151300         ADD WKS-MONTO-TRABAJO TO WKS-D3-MONTO (WKS-IX-D3)
151400     ELSE
151500         SET WKS-IX-D3 UP BY 1
151600         GO TO 7092-BUSCA-O-ACUM-D3-1
151700     END-IF.
151800 7092-BUSCA-O-ACUM-D3-EXIT.
151900     EXIT.
152000
152100 7094-BUSCA-O-ACUM-D4.
152200     SET WKS-IX-D4 TO 1.
152300 7094-BUSCA-O-ACUM-D4-1.
152400     IF WKS-IX-D4 > WKS-CANT-DESG-4
152500         ADD 1 TO WKS-CANT-DESG-4
152600         SET WKS-IX-D4 TO WKS-CANT-DESG-4
152700         MOVE WKS-LLAVE-TRABAJO TO WKS-D4-LLAVE (WKS-IX-D4)
152800         MOVE ZEROS             TO WKS-D4-MONTO (WKS-IX-D4)
152900     END-IF
153000     IF WKS-D4-LLAVE (WKS-IX-D4) = WKS-LLAVE-TRABAJO
153100         ADD WKS-MONTO-TRABAJO TO WKS-D4-MONTO (WKS-IX-D4)
153200     ELSE
153300         SET WKS-IX-D4 UP BY 1
153400         GO TO 7094-BUSCA-O-ACUM-D4-1
153500     END-IF.
153600 7094-BUSCA-O-ACUM-D4-EXIT.
153700     EXIT.
153800
153900******************************************************************
154000*   IMPRIME EL REPORTE DE FLUJO FINANCIERO Y SUS CUATRO          *
154100*   DESGLOSES (CLIENTE, PROVEEDOR, PRESTAMO, TITULO DE GASTO)    *
154200******************************************************************
154300 7060-IMPRIME-FLUJO.
154400     MOVE "FLUJO FINANCIERO" TO ENC1-TITULO
154500     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
154600     MOVE "COBROS DE CLIENTES (CTACTE)"     TO DETF-RUBRO
154700     MOVE WKS-FLU-COBROS                    TO DETF-MONTO
154800     PERFORM 7061-IMPRIME-RENGLON-FLUJO
154900             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
155000     MOVE "DESEMBOLSOS DE PRESTAMOS"        TO DETF-RUBRO
155100     MOVE WKS-FLU-DESEMBOLSOS               TO DETF-MONTO
155200     PERFORM 7061-IMPRIME-RENGLON-FLUJO
155300             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
155400     MOVE "ENTRADA TOTAL"                   TO DETF-RUBRO
155500     MOVE WKS-FLU-ENTRADA                   TO DETF-MONTO
155600     PERFORM 7061-IMPRIME-RENGLON-FLUJO
155700             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
155800     MOVE "RETIROS DE BANCO"                TO DETF-RUBRO
155900     MOVE WKS-FLU-RETIROS                   TO DETF-MONTO
156000     PERFORM 7061-IMPRIME-RENGLON-FLUJO
156100             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
156200     MOVE "DEPOSITOS A BANCO"                TO DETF-RUBRO
156300     MOVE WKS-FLU-DEPOSITOS                  TO DETF-MONTO
156400     PERFORM 7061-IMPRIME-RENGLON-FLUJO
156500             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
156600     MOVE "ENTRADA DE CAJA"                  TO DETF-RUBRO
156700     MOVE WKS-FLU-ENTRADA-CAJA                TO DETF-MONTO
156800     PERFORM 7061-IMPRIME-RENGLON-FLUJO
156900             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
157000     MOVE "PAGOS A PROVEEDORES"              TO DETF-RUBRO
157100     MOVE WKS-FLU-PAGOS-PROV                  TO DETF-MONTO
157200     PERFORM 7061-IMPRIME-RENGLON-FLUJO
157300             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
157400     MOVE "PAGOS DE PRESTAMOS"                TO DETF-RUBRO
157500     MOVE WKS-FLU-PAGOS-PREST                 TO DETF-MONTO
157600     PERFORM 7061-IMPRIME-RENGLON-FLUJO
157700             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
157800     MOVE "GASTOS PAGADOS"                    TO DETF-RUBRO
157900     MOVE WKS-FLU-GASTOS-PAGOS                TO DETF-MONTO
158000     PERFORM 7061-IMPRIME-RENGLON-FLUJO
158100             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
158200     MOVE "SALIDA TOTAL"                      TO DETF-RUBRO
158300     MOVE WKS-FLU-SALIDA                      TO DETF-MONTO
158400     PERFORM 7061-IMPRIME-RENGLON-FLUJO
158500             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
158600     MOVE "FLUJO NETO"                        TO DETF-RUBRO
158700     MOVE WKS-FLU-NETO                        TO DETF-MONTO
158800     PERFORM 7061-IMPRIME-RENGLON-FLUJO
158900             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
159000     MOVE "-- DESGLOSE POR CLIENTE --"        TO DETF-RUBRO
159100     MOVE ZEROS                               TO DETF-MONTO
159200     PERFORM 7061-IMPRIME-RENGLON-FLUJO
159300             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
159400     PERFORM 7062-IMPRIME-D1 THRU 7062-IMPRIME-D1-EXIT
159500         VARYING WKS-IX-D1 FROM 1 BY 1
159600             UNTIL WKS-IX-D1 > WKS-CANT-DESG-1
159700     MOVE "-- DESGLOSE POR PROVEEDOR --"      TO DETF-RUBRO
159800     PERFORM 7061-IMPRIME-RENGLON-FLUJO
159900             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
160000     PERFORM 7063-IMPRIME-D2 THRU 7063-IMPRIME-D2-EXIT
160100         VARYING WKS-IX-D2 FROM 1 BY 1
160200             UNTIL WKS-IX-D2 > WKS-CANT-DESG-2
160300     MOVE "-- DESGLOSE POR PRESTAMO --"       TO DETF-RUBRO
160400     PERFORM 7061-IMPRIME-RENGLON-FLUJO
160500             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
160600     PERFORM 7064-IMPRIME-D3 THRU 7064-IMPRIME-D3-EXIT
160700         VARYING WKS-IX-D3 FROM 1 BY 1
160800             UNTIL WKS-IX-D3 > WKS-CANT-DESG-3
160900     MOVE "-- DESGLOSE POR TITULO DE GASTO --" TO DETF-RUBRO
161000     PERFORM 7061-IMPRIME-RENGLON-FLUJO
161100             THRU 7061-IMPRIME-RENGLON-FLUJO-EXIT
161200     PERFORM 7065-IMPRIME-D4 THRU 7065-IMPRIME-D4-EXIT
161300         VARYING WKS-IX-D4 FROM 1 BY 1
161400             UNTIL WKS-IX-D4 > WKS-CANT-DESG-4.
161500 7060-IMPRIME-FLUJO-EXIT.
161600     EXIT.
161700
161800 7061-IMPRIME-RENGLON-FLUJO.
161900     WRITE LIN-REPORTE FROM WKS-DET-FLUJO
162000         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
162100                                THRU 4000-ENCABEZADO-EXIT
162200     END-WRITE.
162300 7061-IMPRIME-RENGLON-FLUJO-EXIT.
162400     EXIT.
162500
162600 7062-IMPRIME-D1.
162700     MOVE WKS-D1-LLAVE (WKS-IX-D1) TO DETD-LLAVE
162800     MOVE WKS-D1-MONTO (WKS-IX-D1) TO DETD-MONTO
162900     WRITE LIN-REPORTE FROM WKS-DET-DESGLOSE
163000         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
163100                                THRU 4000-ENCABEZADO-EXIT
163200     END-WRITE.
163300 7062-IMPRIME-D1-EXIT.
163400     EXIT.
163500
163600 7063-IMPRIME-D2.
163700     MOVE WKS-D2-LLAVE (WKS-IX-D2) TO DETD-LLAVE
163800     MOVE WKS-D2-MONTO (WKS-IX-D2) TO DETD-MONTO
163900     WRITE LIN-REPORTE FROM WKS-DET-DESGLOSE
164000         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
164100                                THRU 4000-ENCABEZADO-EXIT
164200     END-WRITE.
164300 7063-IMPRIME-D2-EXIT.
164400     EXIT.
164500
164600 7064-IMPRIME-D3.
164700     MOVE WKS-D3-LLAVE (WKS-IX-D3) TO DETD-LLAVE
164800     MOVE WKS-D3-MONTO (WKS-IX-D3) TO DETD-MONTO
164900     WRITE LIN-REPORTE FROM WKS-DET-DESGLOSE
165000         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
165100                                THRU 4000-ENCABEZADO-EXIT
165200     END-WRITE.
165300 7064-IMPRIME-D3-EXIT.
165400     EXIT.
165500
165600 7065-IMPRIME-D4.
165700     MOVE WKS-D4-LLAVE (WKS-IX-D4) TO DETD-LLAVE
165800     MOVE WKS-D4-MONTO (WKS-IX-D4) TO DETD-MONTO
165900     WRITE LIN-REPORTE FROM WKS-DET-DESGLOSE
166000         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
166100                                THRU 4000-ENCABEZADO-EXIT
166200     END-WRITE.
166300 7065-IMPRIME-D4-EXIT.
166400     EXIT.
166500
166600******************************************************************
166700*   REPORTE DE MOVIMIENTO BANCARIO DEL RANGO DE FECHAS,          *
166800*   OPCIONALMENTE RESTRINGIDO A UNA SOLA CUENTA (WKS-CUENTA-     *
166900*   FILTRO = 0 REPORTA TODAS).  EL ARCHIVO YA VIENE EN ORDEN     *
167000*   ASCENDENTE DE FECHA, POR LO QUE SOLO SE FILTRA Y SE IMPRIME  *
167100*   EN ESE MISMO ORDEN                                          *
167200******************************************************************
167300 7500-PROCESA-BANCO.
167400     MOVE "MOVIMIENTO BANCARIO" TO ENC1-TITULO
167500     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
167600     MOVE ZEROS TO WKS-BAN-DEPOSITOS WKS-BAN-RETIROS WKS-BAN-NETO
167700     MOVE ZERO  TO WKS-BAN-RENGLONES
167800     MOVE ZERO  TO WKS-FIN-BANCO-REPORTE
167900     CLOSE BANCO
168000     OPEN INPUT BANCO
168100     PERFORM 7510-LEE-BANCO THRU 7510-LEE-BANCO-EXIT
168200         UNTIL WKS-FIN-BANCO-REPORTE = 1
168300     COMPUTE WKS-BAN-NETO = WKS-BAN-DEPOSITOS - WKS-BAN-RETIROS
168400     MOVE WKS-BAN-RENGLONES TO TOT-CUENTA
168500     MOVE WKS-BAN-NETO      TO TOT-INGRESO
168600     MOVE ZEROS             TO TOT-CANTIDAD TOT-PROMEDIO
168700     WRITE LIN-REPORTE FROM WKS-TOT-RESUMEN
168800           AFTER ADVANCING 2 LINES.
168900 7500-PROCESA-BANCO-EXIT.
169000     EXIT.
169100
169200 7510-LEE-BANCO.
169300     READ BANCO
169400         AT END MOVE 1 TO WKS-FIN-BANCO-REPORTE
169500                 GO TO 7510-LEE-BANCO-EXIT
169600     END-READ
169700     IF BAN-FECHA >= WKS-FECHA-INICIO AND
169800        BAN-FECHA <= WKS-FECHA-FIN AND
169900        (WKS-CUENTA-FILTRO = ZEROS OR
170000         BAN-CUENTA-LLAVE = WKS-CUENTA-FILTRO)
170100         ADD 1 TO WKS-BAN-RENGLONES
170200         MOVE BAN-CUENTA-LLAVE TO DETB-CUENTA
170300         IF BAN-TIPO-MOVIMIENTO = "D"
170400             MOVE "DEPOSITO " TO DETB-TIPO
170500             ADD BAN-MONTO TO WKS-BAN-DEPOSITOS
170600         ELSE
170700             MOVE "RETIRO   " TO DETB-TIPO
170800             ADD BAN-MONTO TO WKS-BAN-RETIROS
170900         END-IF
171000         MOVE BAN-MONTO TO DETB-MONTO
171100         MOVE BAN-FECHA TO WKS-FECHA-AUX
171200         STRING WKS-AUX-ANIO DELIMITED BY SIZE
171300                "-" DELIMITED BY SIZE
171400                WKS-AUX-MES  DELIMITED BY SIZE
171500                "-" DELIMITED BY SIZE
171600                WKS-AUX-DIA  DELIMITED BY SIZE
171700                INTO DETB-FECHA
171800         WRITE LIN-REPORTE FROM WKS-DET-BANCO
171900             AT END-OF-PAGE PERFORM 4000-ENCABEZADO
172000                                    THRU 4000-ENCABEZADO-EXIT
172100         END-WRITE
172200     END-IF
172300     GO TO 7510-LEE-BANCO.
172400 7510-LEE-BANCO-EXIT.
172500     EXIT.
172600
172700******************************************************************
172800*   REPORTE DE COSTO DE FLETE Y ENTREGA: LOS TOTALES YA FUERON   *
172900*   ACUMULADOS EN 5000-PROCESA-VENTAS CONTRA TODOS LOS PEDIDOS   *
173000*   DENTRO DEL RANGO, SIN IMPORTAR SU ESTADO (OT-5940)           *
173100******************************************************************
173200 8000-IMPRIME-FLETE.
173300     MOVE "COSTO DE FLETE Y ENTREGA" TO ENC1-TITULO
173400     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
173500     MOVE WKS-FLE-ENTREGA    TO DETL-ENTREGA
173600     MOVE WKS-FLE-TRANSPORTE TO DETL-TRANSPORTE
173700     WRITE LIN-REPORTE FROM WKS-DET-FLETE
173800         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
173900                                THRU 4000-ENCABEZADO-EXIT
174000     END-WRITE.
174100 8000-IMPRIME-FLETE-EXIT.
174200     EXIT.
174300
174400******************************************************************
174500*   REPORTE DE BAJO INVENTARIO: PARA CADA PRODUCTO ACTIVO CON    *
174600*   EXISTENCIA MINIMA DEFINIDA, CONSULTA LA EXISTENCIA REAL VIA  *
174700*   INVMOT01 (TODAS LAS BODEGAS) Y COMPARA CONTRA EL MINIMO      *
174800******************************************************************
174900 8500-BAJO-INVENTARIO.
175000     MOVE "BAJO INVENTARIO" TO ENC1-TITULO
175100     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT
175200     MOVE ZERO TO WKS-BJI-RENGLONES
175300     PERFORM 8510-VERIFICA-UN-PRODUCTO
175400             THRU 8510-VERIFICA-UN-PRODUCTO-EXIT
175500         VARYING WKS-IX1 FROM 1 BY 1
175600             UNTIL WKS-IX1 > WKS-CANT-PROD
175700     MOVE WKS-BJI-RENGLONES TO TOT-CUENTA
175800     MOVE ZEROS TO TOT-CANTIDAD TOT-INGRESO TOT-PROMEDIO
175900     WRITE LIN-REPORTE FROM WKS-TOT-RESUMEN
176000           AFTER ADVANCING 2 LINES.
176100 8500-BAJO-INVENTARIO-EXIT.
176200     EXIT.
176300
176400 8510-VERIFICA-UN-PRODUCTO.
176500     MOVE ZEROS TO WPI-COSTO-RESPALDO WPI-EXISTENCIA
176600                    WPI-VALOR-EXISTENCIA
176700     MOVE WKS-PRD-LLAVE (WKS-IX1) TO WPI-PRODUCTO-LLAVE
176800     MOVE ZEROS TO WPI-BODEGA-LLAVE
176900     CALL "INVMOT01" USING WKS-PARM-INVENTARIO
177000     IF WKS-PRD-ACTIVO (WKS-IX1) = "Y" AND
177100        WKS-PRD-MINIMO (WKS-IX1) > ZEROS AND
177200        WPI-EXISTENCIA <= WKS-PRD-MINIMO (WKS-IX1)
177300         ADD 1 TO WKS-BJI-RENGLONES
177400         MOVE WKS-PRD-NOMBRE (WKS-IX1) TO DETI-PRODUCTO
177500         MOVE WPI-EXISTENCIA            TO DETI-EXISTENCIA
177600         MOVE WKS-PRD-MINIMO (WKS-IX1)  TO DETI-MINIMO
177700         COMPUTE DETI-VALOR =
177800                 WPI-EXISTENCIA * WKS-PRD-COSTO (WKS-IX1)
177900         WRITE LIN-REPORTE FROM WKS-DET-BAJOINV
178000             AT END-OF-PAGE PERFORM 4000-ENCABEZADO
178100                                    THRU 4000-ENCABEZADO-EXIT
178200         END-WRITE
178300     END-IF.
178400 8510-VERIFICA-UN-PRODUCTO-EXIT.
178500     EXIT.
178600
178700******************************************************************
178800*   CIERRA TODOS LOS ARCHIVOS Y TERMINA LA CORRIDA               *
178900******************************************************************
179000 9000-TERMINA.
179100     CLOSE PRODUCTOS PEDIDOS RENGLONES CLIENTES CTACTE MOVPRE
179200           BANCO GASTOS PROVEE REPORTE.
179300 9000-TERMINA-EXIT.
179400     EXIT.
