000100******************************************************************
000200* FECHA       : 20/09/1990                                       *
000300* PROGRAMADOR : RAQUEL QUINONEZ CHAVEZ (RQCH)                    *
000400* APLICACION  : PRESTAMOS                                        *
000500* PROGRAMA    : PRE1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE PRESTAMOS DE TARJETA DE CREDITO.        *
000800*             : CRUCE MAESTRO VIEJO/MAESTRO NUEVO DE TRATOS      *
000900*             : CONTRA EL MOVIMIENTO DE DESEMBOLSOS Y PAGOS,     *
001000*             : REFRESCA SALDO PENDIENTE Y ESTADO DEL TRATO.     *
001100* ARCHIVOS    : PMO0100=E/S,PML0100=E,RPTPRE1=S                  *
001200* ACCION (ES) : R=REFRESCO DE TRATOS (UNICA)                     *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* OT/RATIONAL : 4830                                             *
001500* NOMBRE      : PRESTAMOS TARJETA DE CREDITO - MOTOR BATCH       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                 PRE1C01.
001900 AUTHOR.                     RAQUEL QUINONEZ CHAVEZ.
002000 INSTALLATION.               DISTRIBUIDORA DE MATERIALES, S.A.
002100 DATE-WRITTEN.               20/09/1990.
002200 DATE-COMPILED.
002300 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002400                              SISTEMAS UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 20/09/1990  RQCH  OT-4830   VERSION ORIGINAL.  CRUCE MAESTRO/   OT-4830 
002900*                             MOVIMIENTO IGUAL AL DE CXC1C01, PEROOT-4830 
003000*                             POR TRATO EN LUGAR DE POR CLIENTE.  OT-4830 
003100* 11/04/1991  RQCH  OT-4890   SE ACLARA LA REGLA DE DESEMBOLSO    OT-4890 
003200*                             CUANDO EL TRATO NO TIENE RENGLONES  OT-4890 
003300*                             DE TIPO 'D': SE USA EL PRINCIPAL    OT-4890 
003400*                             ORIGINAL DEL MAESTRO COMO DESEMB.   OT-4890 
003500* 14/01/1992  LASE  OT-5091   ESTANDAR DE DOCUMENTACION DEL       OT-5091 
003600*                             DEPARTAMENTO: SE AGREGAN PARRAFOS   OT-5091 
003700*                             AUTHOR/INSTALLATION/DATE-COMPILED/  OT-5091 
003800*                             SECURITY QUE ANTES NO SE USABAN.    OT-5091 
003900* 07/08/1994  RQCH  OT-5390   SE AGREGA LA REAPERTURA AUTOMATICA  OT-5390 
004000*                             DE TRATOS CANCELADOS CUANDO VUELVE AOT-5390 
004100*                             QUEDAR SALDO PENDIENTE (ANTES SOLO  OT-5390 
004200*                             SE CANCELABAN, NUNCA SE REABRIAN).  OT-5390 
004300* 04/09/1998  MTAX  OT-6203   REVISION DE FECHAS PARA EL CAMBIO DEOT-6203 
004400*                             SIGLO.  TODAS LAS FECHAS AAAAMMDD SEOT-6203 
004500*                             MANEJAN YA A 4 POSICIONES DE ANIO.  OT-6203 
004600* 26/01/1999  MTAX  OT-6244   CIERRE Y2K - SIN HALLAZGOS.         OT-6244 
004700* 15/02/2001  MTAX  OT-6580   SE AGREGA DESPLIEGUE DE ERROR PARA  OT-6580 
004800*                             RENGLONES DE MOVIMIENTO SIN TRATO   OT-6580 
004900*                             CORRESPONDIENTE EN EL MAESTRO.      OT-6580 
005000* 09/12/2004  EDPR  OT-7115   REVISION GENERAL PARA EL PROYECTO DEOT-7115 
005100*                             MIGRACION DE PLATAFORMA, SIN CAMBIO OT-7115 
005200*                             DE LOGICA DE NEGOCIO.               OT-7115 
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01                     IS TOP-OF-FORM
005800     CLASS CLASE-DIGITOS     IS "0" THRU "9"
005900     UPSI-0 ON  STATUS       IS WKS-RUN-REPROCESO
006000     UPSI-0 OFF STATUS       IS WKS-RUN-NORMAL.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRESTAMOS-E  ASSIGN TO PMOVEJO
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-PMO-E.
006600     SELECT PRESTAMOS-S  ASSIGN TO PMONVO
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FS-PMO-S.
006900     SELECT MOVPRE       ASSIGN TO PMLPRE
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-PML0100.
007200     SELECT REPORTE      ASSIGN TO RPTPRE1
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-RPTPRE1.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  PRESTAMOS-E
007800     LABEL RECORD IS STANDARD.
007900 01  PMO-E-REGISTRO               PIC X(40).
008000 FD  PRESTAMOS-S
008100     LABEL RECORD IS STANDARD.
008200 01  PMO-S-REGISTRO               PIC X(40).
008300 FD  MOVPRE
008400     LABEL RECORD IS STANDARD.
008500     COPY PML0100.
008600 FD  REPORTE
008700     LABEL RECORD IS OMITTED
008800     RECORD CONTAINS 132 CHARACTERS
008900     LINAGE IS 58 LINES WITH FOOTING AT 54.
009000 01  LIN-REPORTE                  PIC X(132).
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*              RECURSOS DE FILE STATUS                           *
009400******************************************************************
009500 01  WKS-STATUS-ARCHIVOS.
009600     05  FS-PMO-E            PIC 9(02)   VALUE ZEROS.
009700     05  FS-PMO-S            PIC 9(02)   VALUE ZEROS.
009800     05  FS-PML0100          PIC 9(02)   VALUE ZEROS.
009900     05  FS-RPTPRE1          PIC 9(02)   VALUE ZEROS.
010000 01  PROGRAMA                 PIC X(08)   VALUE "PRE1C01".
010100 01  ARCHIVO                  PIC X(08)   VALUE SPACES.
010200 01  ACCION                   PIC X(10)   VALUE SPACES.
010300 01  LLAVE                    PIC X(32)   VALUE SPACES.
010400******************************************************************
010500*      AREAS DE TRABAJO DEL MAESTRO DE TRATOS (VIEJO/NUEVO)      *
010600******************************************************************
010700 01  PMO-E-AREA.
010800     05  PMOE-TRATO            PIC X(12).
010900     05  PMOE-PRINCIPAL        PIC S9(13)V99.
011000     05  PMOE-ESTADO           PIC X(01).
011100     05  FILLER                PIC X(12).
011200 01  PMO-S-AREA.
011300     05  PMOS-TRATO            PIC X(12).
011400     05  PMOS-PRINCIPAL        PIC S9(13)V99.
011500     05  PMOS-ESTADO           PIC X(01).
011600     05  FILLER                PIC X(12).
011700******************************************************************
011800*                 VARIABLES DE TRABAJO                           *
011900******************************************************************
012000 01  WKS-VARIABLES-TRABAJO.
012100     05  WKS-FIN-PRESTAMOS   PIC 9(01)   VALUE ZERO.
012200         88  FIN-PRESTAMOS                 VALUE 1.
012300     05  WKS-FIN-MOVPRE      PIC 9(01)   VALUE ZERO.
012400         88  FIN-MOVPRE                    VALUE 1.
012500     05  WKS-TOTAL-DESEMBOLSO PIC S9(13)V99 VALUE ZEROS.
012600     05  WKS-TOTAL-PAGADO     PIC S9(13)V99 VALUE ZEROS.
012700     05  WKS-DESEMBOLSO-EFECT PIC S9(13)V99 VALUE ZEROS.
012800     05  WKS-PRINCIPAL-PAGADO PIC S9(13)V99 VALUE ZEROS.
012900     05  WKS-INTERES-PAGADO   PIC S9(13)V99 VALUE ZEROS.
013000     05  WKS-SALDO-PENDIENTE  PIC S9(13)V99 VALUE ZEROS.
013100     05  WKS-ESTADO-NUEVO     PIC X(01)     VALUE SPACES.
013200     05  WKS-TRATOS-PROC     PIC 9(06)   COMP VALUE ZERO.
013300     05  WKS-TRATOS-CERRADOS PIC 9(06)   COMP VALUE ZERO.
013400     05  WKS-TRATOS-REABRE   PIC 9(06)   COMP VALUE ZERO.
013500     05  WKS-HUERFANOS       PIC 9(06)   COMP VALUE ZERO.
013600     05  WKS-PAGINA          PIC 9(04)   COMP VALUE ZERO.
013700******************************************************************
013800*   REDEFINES No. 1 - DESGLOSE DE LA FECHA DE PROCESO            *
013900******************************************************************
014000 01  WKS-FECHA-PROCESO       PIC 9(08)   VALUE ZEROS.
014100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
014200     05  WKS-FP-ANIO          PIC 9(04).
014300     05  WKS-FP-MES           PIC 9(02).
014400     05  WKS-FP-DIA           PIC 9(02).
014500******************************************************************
014600*   REDEFINES No. 2 - PREFIJO DEL NUMERO DE TRATO, PARA          *
014700*   VOLCADOS DE DEPURACION (OT-4890)                             *
014800******************************************************************
014900 01  WKS-TRATO-COPIA          PIC X(12)   VALUE SPACES.
015000 01  WKS-TRATO-COPIA-R REDEFINES WKS-TRATO-COPIA.
015100     05  WKS-TRATO-PREFIJO     PIC X(04).
015200     05  WKS-TRATO-SUFIJO      PIC X(08).
015300******************************************************************
015400*   REDEFINES No. 3 - BLOQUE DE TOTALES DE CONTROL, VISTA CRUDA  *
015500*   (PERMITE PONER TODO EL BLOQUE EN CEROS DE UN GOLPE)          *
015600******************************************************************
015700 01  WKS-TOTALES-CONTROL.
015800     05  WKS-TRATOS-CONTROL    PIC 9(06)   COMP VALUE ZERO.
015900     05  WKS-CERRADOS-CONTROL  PIC 9(06)   COMP VALUE ZERO.
016000     05  WKS-REABRE-CONTROL    PIC 9(06)   COMP VALUE ZERO.
016100 01  WKS-TOTALES-CONTROL-R REDEFINES WKS-TOTALES-CONTROL.
016200     05  FILLER                 PIC X(06).
016300******************************************************************
016400*                 LINEAS DE IMPRESION                            *
016500******************************************************************
016600 01  WKS-ENC-1.
016700     05  FILLER              PIC X(30) VALUE SPACES.
016800     05  FILLER              PIC X(66) VALUE
016900         "DISTRIBUIDORA DE MATERIALES, S.A. - PRESTAMOS TARJETA".
017000     05  FILLER              PIC X(21) VALUE SPACES.
017100     05  FILLER              PIC X(05) VALUE "PAG. ".
017200     05  ENC1-PAGINA         PIC ZZZ9.
017300     05  FILLER              PIC X(06) VALUE SPACES.
017400 01  WKS-ENC-2.
017500     05  FILLER              PIC X(13) VALUE "TRATO       ".
017600     05  FILLER              PIC X(16) VALUE "PRINCIPAL       ".
017700     05  FILLER              PIC X(16) VALUE "DESEMBOLSADO    ".
017800     05  FILLER              PIC X(15) VALUE "PAGADO         ".
017900     05  FILLER              PIC X(11) VALUE "K PAGADO   ".
018000     05  FILLER              PIC X(11) VALUE "INTERES    ".
018100     05  FILLER              PIC X(16) VALUE "SALDO PENDIENTE ".
018200     05  FILLER              PIC X(06) VALUE "ANTES ".
018300     05  FILLER              PIC X(06) VALUE "AHORA ".
018400     05  FILLER              PIC X(22) VALUE SPACES.
018500 01  WKS-DET-1.
018600     05  DET1-TRATO          PIC X(12).
018700     05  FILLER              PIC X(01) VALUE SPACES.
018800     05  DET1-PRINCIPAL      PIC $,$$$,$$$,$$9.99.
018900     05  FILLER              PIC X(01) VALUE SPACES.
019000     05  DET1-DESEMBOLSO     PIC $,$$$,$$$,$$9.99.
019100     05  FILLER              PIC X(01) VALUE SPACES.
019200     05  DET1-PAGADO         PIC $,$$$,$$$,$$9.99.
019300     05  FILLER              PIC X(01) VALUE SPACES.
019400     05  DET1-PRINCIPAL-PAG  PIC $$,$$$,$$9.99.
019500     05  FILLER              PIC X(01) VALUE SPACES.
019600     05  DET1-INTERES        PIC $$,$$$,$$9.99.
019700     05  FILLER              PIC X(01) VALUE SPACES.
019800     05  DET1-PENDIENTE      PIC $,$$$,$$$,$$9.99.
019900     05  FILLER              PIC X(01) VALUE SPACES.
020000     05  DET1-ESTADO-ANTES   PIC X(01).
020100     05  FILLER              PIC X(05) VALUE SPACES.
020200     05  DET1-ESTADO-AHORA   PIC X(01).
020300     05  FILLER              PIC X(16) VALUE SPACES.
020400 01  WKS-TOT-1.
020500     05  FILLER              PIC X(20) VALUE
020600         "TRATOS PROCESADOS:  ".
020700     05  TOT1-TRATOS         PIC ZZZ,ZZ9.
020800     05  FILLER              PIC X(02) VALUE SPACES.
020900     05  FILLER              PIC X(20) VALUE
021000         "TRATOS CANCELADOS:  ".
021100     05  TOT1-CERRADOS       PIC ZZZ,ZZ9.
021200     05  FILLER              PIC X(02) VALUE SPACES.
021300     05  FILLER              PIC X(20) VALUE
021400         "TRATOS REABIERTOS:  ".
021500     05  TOT1-REABRE         PIC ZZZ,ZZ9.
021600     05  FILLER              PIC X(47) VALUE SPACES.
021700 01  WKS-TOT-2.
021800     05  FILLER              PIC X(24) VALUE
021900         "RENGLONES HUERFANOS:   ".
022000     05  TOT2-HUERFANOS      PIC ZZZ,ZZ9.
022100     05  FILLER              PIC X(101) VALUE SPACES.
022200******************************************************************
022300 PROCEDURE DIVISION.
022400******************************************************************
022500*               S E C C I O N    P R I N C I P A L               *
022600******************************************************************
022700 0000-PRINCIPAL.
022800     PERFORM 1000-INICIA THRU 1000-INICIA-EXIT
022900     PERFORM 2000-PROCESA-PRESTAMO THRU 2000-PROCESA-PRESTAMO-EXIT
023000             UNTIL FIN-PRESTAMOS
023100     PERFORM 2900-DESCARTA-HUERFANOS
023200             THRU 2900-DESCARTA-HUERFANOS-EXIT
023300             UNTIL FIN-MOVPRE
023400     PERFORM 4500-IMPRIME-TOTALES THRU 4500-IMPRIME-TOTALES-EXIT
023500     PERFORM 9000-TERMINA THRU 9000-TERMINA-EXIT
023600     STOP RUN.
023700 0000-PRINCIPAL-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100*   ABRE ARCHIVOS Y HACE LAS LECTURAS DE ARRANQUE DEL CRUCE      *
024200*   MAESTRO/MOVIMIENTO                                           *
024300******************************************************************
024400 1000-INICIA.
024500     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
024600     OPEN INPUT PRESTAMOS-E MOVPRE
024700     OPEN OUTPUT PRESTAMOS-S REPORTE
024800     IF FS-PMO-E NOT = 0 OR FS-PML0100 NOT = 0
024900         MOVE "OPEN"   TO ACCION
025000         MOVE "VARIOS" TO ARCHIVO
025100         MOVE SPACES   TO LLAVE
025200         CALL "VALF0100" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025300                                FS-PMO-E, FS-PMO-E
025400         MOVE 91 TO RETURN-CODE
025500         STOP RUN
025600     END-IF
025700     PERFORM 1200-LEE-PRESTAMO THRU 1200-LEE-PRESTAMO-EXIT
025800     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT
025900     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT.
026000 1000-INICIA-EXIT.
026100     EXIT.
026200
026300 1200-LEE-PRESTAMO.
026400     READ PRESTAMOS-E INTO PMO-E-AREA
026500         AT END GO TO 1200-FIN-PRESTAMOS
026600     END-READ
026700     GO TO 1200-LEE-PRESTAMO-EXIT.
026800 1200-FIN-PRESTAMOS.
026900     MOVE 1 TO WKS-FIN-PRESTAMOS.
027000 1200-LEE-PRESTAMO-EXIT.
027100     EXIT.
027200
027300 1300-LEE-RENGLON.
027400     READ MOVPRE
027500         AT END GO TO 1300-FIN-MOVPRE
027600     END-READ
027700     GO TO 1300-LEE-RENGLON-EXIT.
027800 1300-FIN-MOVPRE.
027900     MOVE 1 TO WKS-FIN-MOVPRE.
028000 1300-LEE-RENGLON-EXIT.
028100     EXIT.
028200
028300******************************************************************
028400*   CRUCE PRINCIPAL: SI EL RENGLON DE MOVIMIENTO CORRESPONDE AL  *
028500*   TRATO ACTUAL SE ACUMULA DESEMBOLSO/PAGO Y SE REFRESCA EL     *
028600*   ESTADO; DE LO CONTRARIO EL TRATO SE REESCRIBE SIN CAMBIO     *
028700******************************************************************
028800 2000-PROCESA-PRESTAMO.
028900     MOVE ZEROS TO WKS-TOTAL-DESEMBOLSO WKS-TOTAL-PAGADO
029000     MOVE PMOE-ESTADO TO WKS-ESTADO-NUEVO
029100     IF NOT FIN-MOVPRE AND PML-TRATO-NUMERO = PMOE-TRATO
029200         PERFORM 2100-ACUMULA-RENGLON
029300                 THRU 2100-ACUMULA-RENGLON-EXIT
029400                 UNTIL FIN-MOVPRE OR
029500                       PML-TRATO-NUMERO NOT = PMOE-TRATO
029600         PERFORM 2600-REFRESCA-ESTADO
029700                 THRU 2600-REFRESCA-ESTADO-EXIT
029800         PERFORM 2700-IMPRIME-DETALLE
029900                 THRU 2700-IMPRIME-DETALLE-EXIT
030000     END-IF
030100     MOVE PMOE-TRATO      TO PMOS-TRATO
030200     MOVE PMOE-PRINCIPAL  TO PMOS-PRINCIPAL
030300     MOVE WKS-ESTADO-NUEVO TO PMOS-ESTADO
030400     WRITE PMO-S-REGISTRO FROM PMO-S-AREA
030500     ADD 1 TO WKS-TRATOS-PROC
030600     PERFORM 1200-LEE-PRESTAMO THRU 1200-LEE-PRESTAMO-EXIT.
030700 2000-PROCESA-PRESTAMO-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100*   ACUMULA UN RENGLON DE DESEMBOLSO O PAGO DEL TRATO ACTUAL     *
031200******************************************************************
031300 2100-ACUMULA-RENGLON.
031400     EVALUATE PML-TIPO-RENGLON
031500         WHEN "D"
031600             ADD PML-MONTO TO WKS-TOTAL-DESEMBOLSO
031700         WHEN "P"
031800             ADD PML-MONTO TO WKS-TOTAL-PAGADO
031900     END-EVALUATE
032000     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT.
032100 2100-ACUMULA-RENGLON-EXIT.
032200     EXIT.
032300
032400******************************************************************
032500*   CALCULA PRINCIPAL PAGADO, INTERES PAGADO Y SALDO PENDIENTE, *
032600*   Y REFRESCA EL ESTADO DEL TRATO (CIERRA O REABRE SEGUN        *
032700*   CORRESPONDA)                                                 *
032800******************************************************************
032900 2600-REFRESCA-ESTADO.
033000     MOVE WKS-TOTAL-DESEMBOLSO TO WKS-DESEMBOLSO-EFECT
033100     IF WKS-TOTAL-DESEMBOLSO = ZEROS
033200         MOVE PMOE-PRINCIPAL TO WKS-DESEMBOLSO-EFECT
033300     END-IF
033400     IF WKS-TOTAL-PAGADO > WKS-DESEMBOLSO-EFECT
033500         MOVE WKS-DESEMBOLSO-EFECT TO WKS-PRINCIPAL-PAGADO
033600         COMPUTE WKS-INTERES-PAGADO =
033700                 WKS-TOTAL-PAGADO - WKS-DESEMBOLSO-EFECT
033800     ELSE
033900         MOVE WKS-TOTAL-PAGADO TO WKS-PRINCIPAL-PAGADO
034000         MOVE ZEROS TO WKS-INTERES-PAGADO
034100     END-IF
034200     IF WKS-DESEMBOLSO-EFECT > WKS-TOTAL-PAGADO
034300         COMPUTE WKS-SALDO-PENDIENTE =
034400                 WKS-DESEMBOLSO-EFECT - WKS-TOTAL-PAGADO
034500     ELSE
034600         MOVE ZEROS TO WKS-SALDO-PENDIENTE
034700     END-IF
034800     IF WKS-SALDO-PENDIENTE <= ZEROS
034900         MOVE "C" TO WKS-ESTADO-NUEVO
035000         IF PMOE-ESTADO NOT = "C"
035100             ADD 1 TO WKS-TRATOS-CERRADOS
035200         END-IF
035300     ELSE
035400         IF PMOE-ESTADO = "C"
035500             MOVE "A" TO WKS-ESTADO-NUEVO
035600             ADD 1 TO WKS-TRATOS-REABRE
035700         ELSE
035800             MOVE PMOE-ESTADO TO WKS-ESTADO-NUEVO
035900         END-IF
036000     END-IF.
036100 2600-REFRESCA-ESTADO-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500*   IMPRIME EL RENGLON RESUMEN DEL TRATO                         *
036600******************************************************************
036700 2700-IMPRIME-DETALLE.
036800*        SE CONSERVA EL NUMERO COMPLETO DEL TRATO PARA VOLCADOS
036900*        DE DEPURACION (OT-4890)
037000     MOVE PMOE-TRATO TO WKS-TRATO-COPIA
037100     MOVE PMOE-TRATO           TO DET1-TRATO
037200     MOVE PMOE-PRINCIPAL       TO DET1-PRINCIPAL
037300     MOVE WKS-DESEMBOLSO-EFECT TO DET1-DESEMBOLSO
037400     MOVE WKS-TOTAL-PAGADO     TO DET1-PAGADO
037500     MOVE WKS-PRINCIPAL-PAGADO TO DET1-PRINCIPAL-PAG
037600     MOVE WKS-INTERES-PAGADO   TO DET1-INTERES
037700     MOVE WKS-SALDO-PENDIENTE  TO DET1-PENDIENTE
037800     MOVE PMOE-ESTADO          TO DET1-ESTADO-ANTES
037900     MOVE WKS-ESTADO-NUEVO     TO DET1-ESTADO-AHORA
038000     WRITE LIN-REPORTE FROM WKS-DET-1
038100         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
038200                                THRU 4000-ENCABEZADO-EXIT
038300     END-WRITE.
038400 2700-IMPRIME-DETALLE-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800*   DESCARTA RENGLONES DE MOVIMIENTO SIN TRATO CORRESPONDIENTE   *
038900*   EN EL MAESTRO (HUERFANOS, OT-6580)                           *
039000******************************************************************
039100 2900-DESCARTA-HUERFANOS.
039200     DISPLAY "PRE1C01 - ERROR NO ENCONTRO TRATO: "
039300             PML-TRATO-NUMERO UPON CONSOLE
039400     ADD 1 TO WKS-HUERFANOS
039500     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT.
039600 2900-DESCARTA-HUERFANOS-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000*                    ENCABEZADO DE PAGINA                        *
040100******************************************************************
040200 4000-ENCABEZADO.
040300     ADD 1 TO WKS-PAGINA
040400     MOVE WKS-PAGINA TO ENC1-PAGINA
040500     WRITE LIN-REPORTE FROM WKS-ENC-1 AFTER ADVANCING PAGE
040600     WRITE LIN-REPORTE FROM WKS-ENC-2 AFTER ADVANCING 2 LINES.
040700 4000-ENCABEZADO-EXIT.
040800     EXIT.
040900
041000******************************************************************
041100*              PIE DEL LISTADO CON TOTALES DE CONTROL            *
041200******************************************************************
041300 4500-IMPRIME-TOTALES.
041400     MOVE WKS-TRATOS-PROC     TO TOT1-TRATOS
041500     MOVE WKS-TRATOS-CERRADOS TO TOT1-CERRADOS
041600     MOVE WKS-TRATOS-REABRE   TO TOT1-REABRE
041700     MOVE WKS-HUERFANOS       TO TOT2-HUERFANOS
041800     WRITE LIN-REPORTE FROM WKS-TOT-1 AFTER ADVANCING 2 LINES
041900     WRITE LIN-REPORTE FROM WKS-TOT-2 AFTER ADVANCING 1 LINE.
042000 4500-IMPRIME-TOTALES-EXIT.
042100     EXIT.
042200
042300******************************************************************
042400*                       CIERRA ARCHIVOS                          *
042500******************************************************************
042600 9000-TERMINA.
042700     CLOSE PRESTAMOS-E PRESTAMOS-S MOVPRE REPORTE.
042800 9000-TERMINA-EXIT.
042900     EXIT.
