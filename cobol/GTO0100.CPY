000100******************************************************************
000200*   COPY        : GTO0100                                        *
000300*   ARCHIVO     : EXPENSE  (GASTO)                               *
000400*   APLICACION  : TESORERIA / ESTADO DE RESULTADOS               *
000500*   DESCRIPCION : GASTO OPERATIVO DE LA DISTRIBUIDORA, PAGADO O  *
000600*               : PENDIENTE.                                     *
000700******************************************************************
000800 01  GTO-REGISTRO.
000900     05  GTO-TITULO                PIC X(30).
001000     05  GTO-CATEGORIA             PIC X(20).
001100     05  GTO-FECHA                 PIC 9(08).
001200     05  GTO-ESTADO                PIC X(01).
001300*        'P' PAGADO / 'U' PENDIENTE
001400     05  GTO-MONTO                 PIC S9(13)V99.
001500     05  FILLER                    PIC X(06).
