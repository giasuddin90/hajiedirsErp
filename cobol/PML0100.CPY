000100******************************************************************
000200*   COPY        : PML0100                                        *
000300*   ARCHIVO     : LOAN-LEDGER  (MOVIMIENTO DE PRESTAMO)          *
000400*   APLICACION  : PRESTAMOS                                      *
000500*   DESCRIPCION : DESEMBOLSOS Y PAGOS DE UN TRATO DE TARJETA DE  *
000600*               : CREDITO.  ORDENADO POR TRATO Y FECHA.          *
000700******************************************************************
000800 01  PML-REGISTRO.
000900     05  PML-TRATO-NUMERO          PIC X(12).
001000     05  PML-TIPO-RENGLON          PIC X(01).
001100*        'D' DESEMBOLSO / 'P' PAGO
001200     05  PML-FECHA                 PIC 9(08).
001300     05  PML-MONTO                 PIC S9(13)V99.
001400     05  FILLER                    PIC X(24).
