000100******************************************************************
000200*   COPY        : CLI0100                                        *
000300*   ARCHIVO     : CUSTOMER  (MAESTRO DE CLIENTES)                *
000400*   APLICACION  : CUENTAS POR COBRAR                             *
000500*   DESCRIPCION : SALDO VIGENTE DEL CLIENTE.  SALDO POSITIVO ES  *
000600*               : CUENTA POR COBRAR A FAVOR DE LA DISTRIBUIDORA. *
000700*               : ES REESCRITO POR CXC1C01 (MAESTRO VIEJO/NUEVO).*
000800******************************************************************
000900 01  CLI-REGISTRO.
001000     05  CLI-LLAVE                 PIC 9(06).
001100     05  CLI-NOMBRE                PIC X(30).
001200     05  CLI-SALDO                 PIC S9(13)V99.
001300*        (+) = SALDO POR COBRAR   (-) = A FAVOR DEL CLIENTE
001400     05  CLI-ACTIVO                PIC X(01).
001500*        'Y' ACTIVO / 'N' INACTIVO
001600     05  FILLER                    PIC X(08).
