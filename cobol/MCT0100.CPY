000100******************************************************************
000200*   COPY        : MCT0100                                        *
000300*   ARCHIVO     : CUSTOMER-LEDGER  (MOVIMIENTO CUENTA CLIENTE)   *
000400*   APLICACION  : CUENTAS POR COBRAR                             *
000500*   DESCRIPCION : UN RENGLON POR MOVIMIENTO DE CUENTA CORRIENTE  *
000600*               : DEL CLIENTE (VENTA, PAGO, SALDO INICIAL,       *
000700*               : DEVOLUCION, AJUSTE).  ORDENADO POR FECHA       *
000800*               : DENTRO DE CLIENTE.                             *
000900******************************************************************
001000 01  MCT-REGISTRO.
001100     05  MCT-CLIENTE-LLAVE         PIC 9(06).
001200     05  MCT-TIPO-MOVIMIENTO       PIC X(01).
001300*        'S' VENTA / 'P' PAGO / 'O' SALDO INICIAL
001400*        'R' DEVOLUCION / 'A' AJUSTE
001500     05  MCT-MONTO                 PIC S9(13)V99.
001600*        SIGNO SOLO ES SIGNIFICATIVO EN 'O' Y 'A'
001700     05  MCT-REFERENCIA            PIC X(20).
001800*        NUMERO DE PEDIDO, O <PEDIDO>-DEPOSITO
001900     05  MCT-FECHA                 PIC 9(08).
002000     05  MCT-FECHA-R REDEFINES MCT-FECHA.
002100         10  MCT-FECHA-ANIO        PIC 9(04).
002200         10  MCT-FECHA-MES         PIC 9(02).
002300         10  MCT-FECHA-DIA         PIC 9(02).
002400     05  FILLER                    PIC X(30).
