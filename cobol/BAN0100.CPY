000100******************************************************************
000200*   COPY        : BAN0100                                        *
000300*   ARCHIVO     : BANK-LEDGER  (MOVIMIENTO DE CUENTA BANCARIA)   *
000400*   APLICACION  : TESORERIA                                      *
000500*   DESCRIPCION : DEPOSITO (EFECTIVO A BANCO) O RETIRO (BANCO A  *
000600*               : EFECTIVO) DE UNA CUENTA BANCARIA.              *
000700******************************************************************
000800 01  BAN-REGISTRO.
000900     05  BAN-CUENTA-LLAVE          PIC 9(04).
001000     05  BAN-TIPO-MOVIMIENTO       PIC X(01).
001100*        'D' DEPOSITO / 'W' RETIRO
001200     05  BAN-FECHA                 PIC 9(08).
001300     05  BAN-MONTO                 PIC S9(13)V99.
001400     05  FILLER                    PIC X(12).
