000100******************************************************************
000200* FECHA       : 22/09/1988                                       *
000300* PROGRAMADOR : LUIS ALBERTO SOLIS EGUIZABAL (LASE)              *
000400* APLICACION  : INVENTARIO                                       *
000500* PROGRAMA    : INVMOT01                                         *
000600* TIPO        : BATCH (SUBRUTINA, CALLED)                        *
000700* DESCRIPCION : MOTOR DE EXISTENCIA EN TIEMPO REAL.  RECIBE UN   *
000800*             : PRODUCTO Y (OPCIONALMENTE) UNA BODEGA Y REGRESA  *
000900*             : LA EXISTENCIA DISPONIBLE Y SU VALORIZACION.      *
001000*             : LA INVOCAN VTA1C01 (VALIDACION DE EXISTENCIA) Y  *
001100*             : RPT1C01 (REPORTE DE BAJO INVENTARIO).            *
001200* ARCHIVOS    : REC0100=E,RRE0100=E,PED0100=E,REN0100=E          *
001300* ACCION (ES) : C=CONSULTA EXISTENCIA (UNICA)                    *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* OT/RATIONAL : 4471                                             *
001600* NOMBRE      : EXISTENCIA EN TIEMPO REAL                        *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                 INVMOT01.
002000 AUTHOR.                     LUIS ALBERTO SOLIS EGUIZABAL.
002100 INSTALLATION.               DISTRIBUIDORA DE MATERIALES, S.A.
002200 DATE-WRITTEN.               22/09/1988.
002300 DATE-COMPILED.
002400 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002500                              SISTEMAS UNICAMENTE.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 22/09/1988  LASE  OT-4471   VERSION ORIGINAL DEL MOTOR.         OT-4471 
003000* 03/11/1988  LASE  OT-4488   SE AGREGA FILTRO POR BODEGA, ANTES  OT-4488 
003100*                             SOLO SUMABA A NIVEL COMPANIA.       OT-4488 
003200* 17/02/1989  RQCH  OT-4560   CORRIGE VALORIZACION: USABA COSTO   OT-4560 
003300*                             DEL PRODUCTO EN VEZ DEL COSTO DE LA OT-4560 
003400*                             RECEPCION MAS RECIENTE.             OT-4560 
003500* 09/08/1990  RQCH  OT-4802   AUMENTA TABLA DE RECEPCIONES DE     OT-4802 
003600*                             2000 A 5000 POSICIONES.             OT-4802 
003700* 14/01/1992  LASE  OT-5091   ESTANDAR DE DOCUMENTACION DEL       OT-5091 
003800*                             DEPARTAMENTO: SE AGREGAN PARRAFOS   OT-5091 
003900*                             AUTHOR/INSTALLATION/DATE-COMPILED/  OT-5091 
004000*                             SECURITY QUE ANTES NO SE USABAN.    OT-5091 
004100* 22/06/1993  RQCH  OT-5240   EXISTENCIA NUNCA DEBE QUEDAR        OT-5240 
004200*                             NEGATIVA; SE AGREGA EL PISO EN CERO.OT-5240 
004300* 30/03/1995  MTAX  OT-5588   SE ESTANDARIZA EL PARRAFO DE        OT-5588 
004400*                             ACUMULACION DE VENTAS PARA USAR LA  OT-5588 
004500*                             MISMA TABLA-BUSQUEDA DE RECEPCIONES.OT-5588 
004600* 11/11/1996  MTAX  OT-5901   REVISION DE VALORIZACION: SI NO HAY OT-5901 
004700*                             RECEPCIONES SE USA EL COSTO DEL     OT-5901 
004800*                             PRODUCTO QUE MANDA EL INVOCANTE.    OT-5901 
004900* 04/09/1998  MTAX  OT-6203   PREPARACION PARA EL CAMBIO DE SIGLO:OT-6203 
005000*                             REVISION DE FECHAS AAAAMMDD DE 8    OT-6203 
005100*                             POSICIONES.  NO SE ENCONTRARON      OT-6203 
005200*                             VENTANAS DE 2 DIGITOS EN ESTE MOD.  OT-6203 
005300* 26/01/1999  MTAX  OT-6244   PRUEBA DE PASO DE SIGLO CONCLUIDA   OT-6244 
005400*                             SATISFACTORIAMENTE - CIERRE Y2K.    OT-6244 
005500* 18/07/2001  RQCH  OT-6710   SE AGREGA COMENTARIO: LA TABLA DE   OT-6710 
005600*                             PEDIDOS SOPORTA HASTA 20000         OT-6710 
005700*                             RENGLONES DE PEDIDO POR CORRIDA.    OT-6710 
005800* 09/12/2004  EDPR  OT-7115   REVISION GENERAL, SIN CAMBIOS DE    OT-7115 
005900*                             LOGICA, PARA EL PROYECTO DE         OT-7115 
006000*                             MIGRACION DE PLATAFORMA.            OT-7115 
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01                     IS TOP-OF-FORM
006600     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006700     UPSI-0 ON  STATUS       IS WKS-RUN-REPROCESO
006800     UPSI-0 OFF STATUS       IS WKS-RUN-NORMAL.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT RECEPCIONES  ASSIGN TO RECMTO
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-REC0100.
007400     SELECT RENG-RECEPC  ASSIGN TO RRENGMT
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS FS-RRE0100.
007700     SELECT PEDIDOS      ASSIGN TO PEDMTO
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS  IS FS-PED0100.
008000     SELECT RENG-PEDIDO  ASSIGN TO RENGMTO
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS  IS FS-REN0100.
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  RECEPCIONES
008600     LABEL RECORD IS STANDARD.
008700     COPY REC0100.
008800 FD  RENG-RECEPC
008900     LABEL RECORD IS STANDARD.
009000     COPY RRE0100.
009100 FD  PEDIDOS
009200     LABEL RECORD IS STANDARD.
009300     COPY PED0100.
009400 FD  RENG-PEDIDO
009500     LABEL RECORD IS STANDARD.
009600     COPY REN0100.
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*              RECURSOS DE FILE STATUS                           *
010000******************************************************************
010100 01  WKS-STATUS-ARCHIVOS.
010200     05  FS-REC0100          PIC 9(02)   VALUE ZEROS.
010300     05  FS-RRE0100          PIC 9(02)   VALUE ZEROS.
010400     05  FS-PED0100          PIC 9(02)   VALUE ZEROS.
010500     05  FS-REN0100          PIC 9(02)   VALUE ZEROS.
010600 01  PROGRAMA                PIC X(08)   VALUE "INVMOT01".
010700 01  ARCHIVO                 PIC X(08)   VALUE SPACES.
010800 01  ACCION                  PIC X(10)   VALUE SPACES.
010900 01  LLAVE                   PIC X(32)   VALUE SPACES.
011000******************************************************************
011100*   CONTADOR DE INVOCACIONES DEL MOTOR EN LA CORRIDA (PARA       *
011200*   BITACORA) Y SWITCH DE PRIMERA INVOCACION                     *
011300******************************************************************
011400 77  WKS-CONT-LLAMADAS       PIC 9(05)   COMP VALUE ZERO.
011500 77  WKS-SW-PRIMERA-LLAMADA  PIC X(01)   VALUE "S".
011600     88  ES-PRIMERA-LLAMADA            VALUE "S".
011700     88  NO-ES-PRIMERA-LLAMADA         VALUE "N".
011800******************************************************************
011900*        TABLA EN MEMORIA DE ENCABEZADOS DE RECEPCION            *
012000*        (SUSTITUYE EL ACCESO POR LLAVE, VER NOTA DEL DISENO)    *
012100******************************************************************
012200 01  WKS-TABLA-RECIBOS.
012300     05  WKS-CANT-RECIBOS    PIC 9(04)   COMP VALUE ZERO.
012400     05  WKS-RECIBOS-DATOS   OCCURS 0 TO 5000 TIMES
012500                             DEPENDING ON WKS-CANT-RECIBOS
012600                             ASCENDING KEY WKS-REC-NUM
012700                             INDEXED BY WKS-IX-REC.
012800         10  WKS-REC-NUM     PIC X(12).
012900         10  WKS-REC-EST     PIC X(01).
013000         10  WKS-REC-FEC     PIC 9(08).
013100 01  WKS-TABLA-PEDIDOS.
013200     05  WKS-CANT-PEDIDOS    PIC 9(05)   COMP VALUE ZERO.
013300     05  WKS-PEDIDOS-DATOS   OCCURS 0 TO 20000 TIMES
013400                             DEPENDING ON WKS-CANT-PEDIDOS
013500                             ASCENDING KEY WKS-PED-NUM
013600                             INDEXED BY WKS-IX-PED.
013700         10  WKS-PED-NUM     PIC X(12).
013800         10  WKS-PED-EST     PIC X(01).
013900******************************************************************
014000*                 VARIABLES DE TRABAJO                           *
014100******************************************************************
014200 01  WKS-VARIABLES-TRABAJO.
014300     05  WKS-FIN-RECEPCIONES PIC 9(01)   VALUE ZERO.
014400         88  FIN-RECEPCIONES             VALUE 1.
014500     05  WKS-FIN-RENG-RECEPC PIC 9(01)   VALUE ZERO.
014600         88  FIN-RENG-RECEPC              VALUE 1.
014700     05  WKS-FIN-PEDIDOS     PIC 9(01)   VALUE ZERO.
014800         88  FIN-PEDIDOS                  VALUE 1.
014900     05  WKS-FIN-RENG-PEDIDO PIC 9(01)   VALUE ZERO.
015000         88  FIN-RENG-PEDIDO              VALUE 1.
015100     05  WKS-FECHA-MAYOR     PIC 9(08)   VALUE ZEROS.
015200     05  WKS-FECHA-MAYOR-R REDEFINES WKS-FECHA-MAYOR.
015300         10  WKS-FM-ANIO     PIC 9(04).
015400         10  WKS-FM-MES      PIC 9(02).
015500         10  WKS-FM-DIA      PIC 9(02).
015600     05  WKS-HAY-RECEPCION   PIC X(01)   VALUE "N".
015700         88  HAY-COSTO-RECEPCION          VALUE "Y".
015800******************************************************************
015900*   REDEFINES No. 2 - BLOQUE DE ACUMULADORES, VISTA CRUDA        *
016000*   (PERMITE PONER TODO EL BLOQUE EN CEROS DE UN GOLPE)          *
016100******************************************************************
016200 01  WKS-ACUMULADORES.
016300     05  WKS-CANT-RECIBIDA   PIC 9(08)V99 VALUE ZEROS.
016400     05  WKS-CANT-VENDIDA    PIC 9(08)V99 VALUE ZEROS.
016500     05  WKS-COSTO-RECIENTE  PIC S9(13)V99 VALUE ZEROS.
016600 01  WKS-ACUMULADORES-R REDEFINES WKS-ACUMULADORES.
016700     05  FILLER               PIC X(23).
016800******************************************************************
016900*   REDEFINES No. 3 - VISTA EDITADA DE LA EXISTENCIA QUE SE      *
017000*   REGRESA AL INVOCANTE, PARA IMPRIMIR EN MENSAJES DE BITACORA  *
017100******************************************************************
017200 01  WKS-EXISTENCIA-BITACORA PIC 9(08)V99 VALUE ZEROS.
017300 01  WKS-EXISTENCIA-BIT-R REDEFINES WKS-EXISTENCIA-BITACORA.
017400     05  WKS-EXBIT-ENTERO     PIC 9(08).
017500     05  WKS-EXBIT-DECIMAL    PIC 99.
017600******************************************************************
017700 PROCEDURE DIVISION USING LK-PARAMETROS-INVENTARIO.
017800******************************************************************
017900*               S E C C I O N    P R I N C I P A L               *
018000******************************************************************
018100 0000-PRINCIPAL.
018200     ADD 1 TO WKS-CONT-LLAMADAS
018300     IF ES-PRIMERA-LLAMADA
018400         SET NO-ES-PRIMERA-LLAMADA TO TRUE
018500     END-IF
018600     PERFORM 1000-ABRE-Y-CARGA-TABLAS THRU 1000-ABRE-Y-CARGA-EXIT
018700     PERFORM 2000-ACUMULA-RECEPCIONES
018800         THRU 2000-ACUMULA-RECEPC-EXIT
018900     PERFORM 3000-ACUMULA-VENTAS THRU 3000-ACUMULA-VENTAS-EXIT
019000     PERFORM 4000-CALCULA-EXISTENCIA THRU 4000-CALCULA-EXIST-EXIT
019100     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-EXIT
019200     GOBACK.
019300 0000-PRINCIPAL-EXIT.
019400     EXIT.
019500
019600 1000-ABRE-Y-CARGA-TABLAS.
019700     MOVE ZEROS TO WKS-CANT-RECIBOS WKS-CANT-PEDIDOS
019800                   WKS-CANT-RECIBIDA WKS-CANT-VENDIDA
019900                   WKS-FECHA-MAYOR WKS-COSTO-RECIENTE
020000     MOVE "N" TO WKS-HAY-RECEPCION
020100     OPEN INPUT RECEPCIONES RENG-RECEPC PEDIDOS RENG-PEDIDO
020200     IF FS-REC0100 NOT = 0 OR FS-RRE0100 NOT = 0 OR
020300        FS-PED0100 NOT = 0 OR FS-REN0100 NOT = 0
020400         MOVE "OPEN" TO ACCION
020500         MOVE SPACES TO LLAVE
020600         MOVE "VARIOS" TO ARCHIVO
020700         CALL "VALF0100" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020800                                FS-REC0100, FS-REC0100
020900         MOVE 91 TO RETURN-CODE
021000         GOBACK
021100     END-IF
021200*        CARGA ENCABEZADOS DE RECEPCION A TABLA (ASC POR NUMERO)
021300     PERFORM 1100-LEE-RECEPCION THRU 1100-LEE-RECEPCION-EXIT
021400     PERFORM 1200-CARGA-RECIBOS THRU 1200-CARGA-RECIBOS-EXIT
021500             UNTIL FIN-RECEPCIONES
021600*        CARGA ENCABEZADOS DE PEDIDO A TABLA (ASC POR NUMERO)
021700     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT
021800     PERFORM 1400-CARGA-PEDIDOS THRU 1400-CARGA-PEDIDOS-EXIT
021900             UNTIL FIN-PEDIDOS.
022000 1000-ABRE-Y-CARGA-EXIT.
022100     EXIT.
022200
022300 1100-LEE-RECEPCION.
022400     READ RECEPCIONES
022500         AT END GO TO 1100-FIN-RECEPCION
022600     END-READ
022700     GO TO 1100-LEE-RECEPCION-EXIT.
022800 1100-FIN-RECEPCION.
022900     MOVE 1 TO WKS-FIN-RECEPCIONES.
023000 1100-LEE-RECEPCION-EXIT.
023100     EXIT.
023200
023300 1200-CARGA-RECIBOS.
023400     ADD 1 TO WKS-CANT-RECIBOS
023500     MOVE REC-NUMERO TO WKS-REC-NUM (WKS-CANT-RECIBOS)
023600     MOVE REC-ESTADO TO WKS-REC-EST (WKS-CANT-RECIBOS)
023700     MOVE REC-FECHA  TO WKS-REC-FEC (WKS-CANT-RECIBOS)
023800     PERFORM 1100-LEE-RECEPCION THRU 1100-LEE-RECEPCION-EXIT.
023900 1200-CARGA-RECIBOS-EXIT.
024000     EXIT.
024100
024200 1300-LEE-PEDIDO.
024300     READ PEDIDOS
024400         AT END GO TO 1300-FIN-PEDIDO
024500     END-READ
024600     GO TO 1300-LEE-PEDIDO-EXIT.
024700 1300-FIN-PEDIDO.
024800     MOVE 1 TO WKS-FIN-PEDIDOS.
024900 1300-LEE-PEDIDO-EXIT.
025000     EXIT.
025100
025200 1400-CARGA-PEDIDOS.
025300     ADD 1 TO WKS-CANT-PEDIDOS
025400     MOVE PED-NUMERO TO WKS-PED-NUM (WKS-CANT-PEDIDOS)
025500     MOVE PED-ESTADO TO WKS-PED-EST (WKS-CANT-PEDIDOS)
025600     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT.
025700 1400-CARGA-PEDIDOS-EXIT.
025800     EXIT.
025900
026000******************************************************************
026100*     ACUMULA CANTIDADES RECIBIDAS (RECEPCIONES EN ESTADO 'R')  *
026200******************************************************************
026300 2000-ACUMULA-RECEPCIONES.
026400     PERFORM 2100-LEE-RENG-RECEPC THRU 2100-LEE-RENG-RECEPC-EXIT
026500     PERFORM 2200-EVALUA-RENG-RECEPC THRU 2200-EVALUA-RENG-EXIT
026600             UNTIL FIN-RENG-RECEPC.
026700 2000-ACUMULA-RECEPC-EXIT.
026800     EXIT.
026900
027000 2100-LEE-RENG-RECEPC.
027100     READ RENG-RECEPC
027200         AT END GO TO 2100-FIN-RENG-RECEPC
027300     END-READ
027400     GO TO 2100-LEE-RENG-RECEPC-EXIT.
027500 2100-FIN-RENG-RECEPC.
027600     MOVE 1 TO WKS-FIN-RENG-RECEPC.
027700 2100-LEE-RENG-RECEPC-EXIT.
027800     EXIT.
027900
028000 2200-EVALUA-RENG-RECEPC.
028100     IF RRE-PRODUCTO-LLAVE = LK-PRODUCTO-LLAVE AND
028200        (LK-BODEGA-LLAVE = ZEROS OR
028300         RRE-BODEGA-LLAVE = LK-BODEGA-LLAVE)
028400         SET WKS-IX-REC TO 1
028500         SEARCH ALL WKS-RECIBOS-DATOS
028600             WHEN WKS-REC-NUM (WKS-IX-REC) =
028700                  RRE-RECEPCION-NUMERO
028800                 PERFORM 2300-ACUMULA-SI-RECIBIDA
028900                         THRU 2300-ACUMULA-SI-RECIBIDA-EXIT
029000         END-SEARCH
029100     END-IF
029200     PERFORM 2100-LEE-RENG-RECEPC THRU 2100-LEE-RENG-RECEPC-EXIT.
029300 2200-EVALUA-RENG-EXIT.
029400     EXIT.
029500
029600 2300-ACUMULA-SI-RECIBIDA.
029700     IF WKS-REC-EST (WKS-IX-REC) = "R"
029800         ADD RRE-CANTIDAD TO WKS-CANT-RECIBIDA
029900         IF WKS-REC-FEC (WKS-IX-REC) > WKS-FECHA-MAYOR
030000             MOVE WKS-REC-FEC (WKS-IX-REC) TO WKS-FECHA-MAYOR
030100             MOVE RRE-COSTO-UNITARIO TO WKS-COSTO-RECIENTE
030200             SET HAY-COSTO-RECEPCION TO TRUE
030300         END-IF
030400     END-IF.
030500 2300-ACUMULA-SI-RECIBIDA-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900*     ACUMULA CANTIDADES VENDIDAS (PEDIDOS EN ESTADO 'D')        *
031000******************************************************************
031100 3000-ACUMULA-VENTAS.
031200     PERFORM 3100-LEE-RENG-PEDIDO THRU 3100-LEE-RENG-PEDIDO-EXIT
031300     PERFORM 3200-EVALUA-RENG-PEDIDO THRU 3200-EVALUA-RENG-EXIT
031400             UNTIL FIN-RENG-PEDIDO.
031500 3000-ACUMULA-VENTAS-EXIT.
031600     EXIT.
031700
031800 3100-LEE-RENG-PEDIDO.
031900     READ RENG-PEDIDO
032000         AT END GO TO 3100-FIN-RENG-PEDIDO
032100     END-READ
032200     GO TO 3100-LEE-RENG-PEDIDO-EXIT.
032300 3100-FIN-RENG-PEDIDO.
032400     MOVE 1 TO WKS-FIN-RENG-PEDIDO.
032500 3100-LEE-RENG-PEDIDO-EXIT.
032600     EXIT.
032700
032800 3200-EVALUA-RENG-PEDIDO.
032900     IF REN-PRODUCTO-LLAVE = LK-PRODUCTO-LLAVE AND
033000        (LK-BODEGA-LLAVE = ZEROS OR
033100         REN-BODEGA-LLAVE = LK-BODEGA-LLAVE)
033200         SET WKS-IX-PED TO 1
033300         SEARCH ALL WKS-PEDIDOS-DATOS
033400             WHEN WKS-PED-NUM (WKS-IX-PED) =
033500                  REN-PEDIDO-NUMERO
033600                 IF WKS-PED-EST (WKS-IX-PED) = "D"
033700                     ADD REN-CANTIDAD TO WKS-CANT-VENDIDA
033800                 END-IF
033900         END-SEARCH
034000     END-IF
034100     PERFORM 3100-LEE-RENG-PEDIDO THRU 3100-LEE-RENG-PEDIDO-EXIT.
034200 3200-EVALUA-RENG-EXIT.
034300     EXIT.
034400
034500******************************************************************
034600*   EXISTENCIA = MAX(0, RECIBIDA - VENDIDA);  VALOR = EXIST X    *
034700*   COSTO DE LA RECEPCION MAS RECIENTE, O COSTO DE RESPALDO      *
034800******************************************************************
034900 4000-CALCULA-EXISTENCIA.
035000     IF WKS-CANT-RECIBIDA > WKS-CANT-VENDIDA
035100         COMPUTE LK-EXISTENCIA =
035200                 WKS-CANT-RECIBIDA - WKS-CANT-VENDIDA
035300     ELSE
035400         MOVE ZEROS TO LK-EXISTENCIA
035500     END-IF
035600     IF HAY-COSTO-RECEPCION
035700         COMPUTE LK-VALOR-EXISTENCIA ROUNDED =
035800                 LK-EXISTENCIA * WKS-COSTO-RECIENTE
035900     ELSE
036000         COMPUTE LK-VALOR-EXISTENCIA ROUNDED =
036100                 LK-EXISTENCIA * LK-COSTO-RESPALDO
036200     END-IF
036300     MOVE LK-EXISTENCIA TO WKS-EXISTENCIA-BITACORA.
036400 4000-CALCULA-EXIST-EXIT.
036500     EXIT.
036600
036700 9000-CIERRA-ARCHIVOS.
036800     CLOSE RECEPCIONES RENG-RECEPC PEDIDOS RENG-PEDIDO.
036900 9000-CIERRA-ARCHIVOS-EXIT.
037000     EXIT.
037100
037200 LINKAGE SECTION.
037300 01  LK-PARAMETROS-INVENTARIO.
037400     05  LK-PRODUCTO-LLAVE       PIC 9(06).
037500     05  LK-BODEGA-LLAVE         PIC 9(04).
037600     05  LK-COSTO-RESPALDO       PIC S9(13)V99.
037700     05  LK-EXISTENCIA           PIC 9(08)V99.
037800     05  LK-VALOR-EXISTENCIA     PIC S9(13)V99.
