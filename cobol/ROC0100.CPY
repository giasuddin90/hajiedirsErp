000100******************************************************************
000200*   COPY        : ROC0100                                        *
000300*   ARCHIVO     : PO-ITEM  (RENGLON DE ORDEN DE COMPRA)          *
000400*   APLICACION  : COMPRAS                                        *
000500*   DESCRIPCION : RENGLON DE LA ORDEN DE COMPRA CONTRA EL CUAL   *
000600*               : SE ACUMULAN LAS RECEPCIONES (RRE0100).         *
000700******************************************************************
000800 01  ROC-REGISTRO.
000900     05  ROC-ORDEN-COMPRA-NUMERO   PIC X(12).
001000     05  ROC-PRODUCTO-LLAVE        PIC 9(06).
001100     05  ROC-CANTIDAD-PEDIDA       PIC 9(08)V99.
001200     05  ROC-PRECIO-PACTADO        PIC S9(13)V99.
001300     05  ROC-PRECIO-TOTAL          PIC S9(13)V99.
001400     05  FILLER                    PIC X(22).
