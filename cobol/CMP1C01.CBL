000100******************************************************************
000200* FECHA       : 08/07/1988                                       *
000300* PROGRAMADOR : LUIS ALBERTO SOLIS EGUIZABAL (LASE)              *
000400* APLICACION  : COMPRAS                                          *
000500* PROGRAMA    : CMP1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE RECEPCION DE MERCADERIA.  CALCULA COSTO *
000800*             : DE RENGLON Y TOTAL DE RECEPCION; ACUMULA LO      *
000900*             : RECIBIDO, LO PENDIENTE Y LA BANDERA DE ORDEN DE  *
001000*             : COMPRA COMPLETA, POR RENGLON DE ORDEN DE COMPRA. *
001100* ARCHIVOS    : REC0100=E,RRE0100=E,ROC0100=E,RPTCMP1=S          *
001200* ACCION (ES) : R=RECEPCION (UNICA)                              *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* OT/RATIONAL : 4622                                             *
001500* NOMBRE      : RECEPCION DE MERCADERIA - MOTOR BATCH            *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.                 CMP1C01.
001900 AUTHOR.                     LUIS ALBERTO SOLIS EGUIZABAL.
002000 INSTALLATION.               DISTRIBUIDORA DE MATERIALES, S.A.
002100 DATE-WRITTEN.               08/07/1988.
002200 DATE-COMPILED.
002300 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002400                              SISTEMAS UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 08/07/1988  LASE  OT-4622   VERSION ORIGINAL.  RECEPCIONES CON  OT-4622 
002900*                             ESTADO 'F' (BORRADOR) UNICAMENTE SE OT-4622 
003000*                             LISTAN, NO SE CONTABILIZAN.         OT-4622 
003100* 11/02/1990  LASE  OT-4780   SE AGREGA EL ACUMULADO DE RECIBIDO/ OT-4780 
003200*                             PENDIENTE POR RENGLON DE ORDEN DE   OT-4780 
003300*                             COMPRA, EN TABLA DE MEMORIA.        OT-4780 
003400* 27/10/1991  RQCH  OT-4980   SE AGREGA LA BANDERA DE ORDEN DE    OT-4980 
003500*                             COMPRA COMPLETA AL LISTADO FINAL.   OT-4980 
003600* 14/01/1992  LASE  OT-5091   ESTANDAR DE DOCUMENTACION DEL       OT-5091 
003700*                             DEPARTAMENTO: SE AGREGAN PARRAFOS   OT-5091 
003800*                             AUTHOR/INSTALLATION/DATE-COMPILED/  OT-5091 
003900*                             SECURITY QUE ANTES NO SE USABAN.    OT-5091 
004000* 09/09/1994  RQCH  OT-5410   SE EXCLUYEN LAS RECEPCIONES CON     OT-5410 
004100*                             ESTADO 'X' (ANULADAS) DEL ACUMULADO OT-5410 
004200*                             DE RECIBIDO POR RENGLON.            OT-5410 
004300* 04/09/1998  MTAX  OT-6203   REVISION DE FECHAS PARA EL CAMBIO DEOT-6203 
004400*                             SIGLO.  TODAS LAS FECHAS AAAAMMDD SEOT-6203 
004500*                             MANEJAN YA A 4 POSICIONES DE ANIO.  OT-6203 
004600* 26/01/1999  MTAX  OT-6244   CIERRE Y2K - SIN HALLAZGOS.         OT-6244 
004700* 17/05/2001  MTAX  OT-6590   SE AMPLIA LA TABLA DE RENGLONES DE  OT-6590 
004800*                             ORDEN DE COMPRA DE 4000 A 8000      OT-6590 
004900*                             ENTRADAS POR CRECIM. DE CATALOGO.   OT-6590 
005000* 09/12/2004  EDPR  OT-7115   REVISION GENERAL PARA EL PROYECTO DEOT-7115 
005100*                             MIGRACION DE PLATAFORMA, SIN CAMBIO OT-7115 
005200*                             DE LOGICA DE NEGOCIO.               OT-7115 
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01                     IS TOP-OF-FORM
005800     CLASS CLASE-DIGITOS     IS "0" THRU "9"
005900     UPSI-0 ON  STATUS       IS WKS-RUN-REPROCESO
006000     UPSI-0 OFF STATUS       IS WKS-RUN-NORMAL.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RECEPCIONES  ASSIGN TO RECCMP
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-REC0100.
006600     SELECT RENG-RECEPC  ASSIGN TO RRECMP
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FS-RRE0100.
006900     SELECT ORDENES-CMP  ASSIGN TO ROCCMP
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-ROC0100.
007200     SELECT REPORTE      ASSIGN TO RPTCMP1
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-RPTCMP1.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  RECEPCIONES
007800     LABEL RECORD IS STANDARD.
007900     COPY REC0100.
008000 FD  RENG-RECEPC
008100     LABEL RECORD IS STANDARD.
008200     COPY RRE0100.
008300 FD  ORDENES-CMP
008400     LABEL RECORD IS STANDARD.
008500     COPY ROC0100.
008600 FD  REPORTE
008700     LABEL RECORD IS OMITTED
008800     RECORD CONTAINS 132 CHARACTERS
008900     LINAGE IS 58 LINES WITH FOOTING AT 54.
009000 01  LIN-REPORTE                  PIC X(132).
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*              RECURSOS DE FILE STATUS                           *
009400******************************************************************
009500 01  WKS-STATUS-ARCHIVOS.
009600     05  FS-REC0100          PIC 9(02)   VALUE ZEROS.
009700     05  FS-RRE0100          PIC 9(02)   VALUE ZEROS.
009800     05  FS-ROC0100          PIC 9(02)   VALUE ZEROS.
009900     05  FS-RPTCMP1          PIC 9(02)   VALUE ZEROS.
010000 01  PROGRAMA                 PIC X(08)   VALUE "CMP1C01".
010100 01  ARCHIVO                  PIC X(08)   VALUE SPACES.
010200 01  ACCION                   PIC X(10)   VALUE SPACES.
010300 01  LLAVE                    PIC X(32)   VALUE SPACES.
010400******************************************************************
010500*   TABLA EN MEMORIA DE RENGLONES DE ORDEN DE COMPRA (SEARCH,    *
010600*   BUSQUEDA SECUENCIAL POR LLAVE DOBLE ORDEN+PRODUCTO; EL       *
010700*   ARCHIVO SOLO GARANTIZA ORDEN ASCENDENTE POR NUMERO DE OC,    *
010800*   NO POR PRODUCTO DENTRO DE LA MISMA OC, POR LO QUE NO SE      *
010900*   USA SEARCH ALL SOBRE LA LLAVE COMPUESTA)                     *
011000******************************************************************
011100 01  WKS-TABLA-RENG-OC.
011200     05  WKS-CANT-RENG-OC    PIC 9(05)   COMP VALUE ZERO.
011300     05  WKS-RENG-OC-DATOS   OCCURS 0 TO 8000 TIMES
011400                             DEPENDING ON WKS-CANT-RENG-OC
011500                             INDEXED BY WKS-IX-ROC.
011600         10  WKS-ROC-OC-NUM      PIC X(12).
011700         10  WKS-ROC-PRODUCTO    PIC 9(06).
011800         10  WKS-ROC-CANT-PEDIDA PIC 9(08)V99.
011900         10  WKS-ROC-CANT-RECIB  PIC 9(08)V99.
012000******************************************************************
012100*                 VARIABLES DE TRABAJO                           *
012200******************************************************************
012300 01  WKS-VARIABLES-TRABAJO.
012400     05  WKS-FIN-RECEPCIONES PIC 9(01)   VALUE ZERO.
012500         88  FIN-RECEPCIONES              VALUE 1.
012600     05  WKS-FIN-RENG-RECEP  PIC 9(01)   VALUE ZERO.
012700         88  FIN-RENG-RECEP                VALUE 1.
012800     05  WKS-TOTAL-RECEPCION PIC S9(13)V99 VALUE ZEROS.
012900     05  WKS-LIN-IMPRESAS    PIC 9(02)   COMP VALUE ZERO.
013000     05  WKS-PAGINA          PIC 9(04)   COMP VALUE ZERO.
013100     05  WKS-BANDERA-COMPLETA PIC X(01)  VALUE "N".
013200         88  OC-COMPLETA                   VALUE "Y".
013300******************************************************************
013400*   REDEFINES No. 1 - DESGLOSE DE LA FECHA DE PROCESO            *
013500******************************************************************
013600 01  WKS-FECHA-PROCESO       PIC 9(08)   VALUE ZEROS.
013700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013800     05  WKS-FP-ANIO          PIC 9(04).
013900     05  WKS-FP-MES           PIC 9(02).
014000     05  WKS-FP-DIA           PIC 9(02).
014100******************************************************************
014200*   REDEFINES No. 2 - DESGLOSE DEL NUMERO DE RECEPCION (PREFIJO) *
014300******************************************************************
014400 01  WKS-REC-NUMERO-COPIA    PIC X(12)   VALUE SPACES.
014500 01  WKS-REC-NUMERO-R REDEFINES WKS-REC-NUMERO-COPIA.
014600     05  WKS-REC-PREFIJO      PIC X(02).
014700     05  WKS-REC-CONSECUTIVO  PIC X(10).
014800******************************************************************
014900*   REDEFINES No. 3 - BLOQUE DE TOTALES DE CONTROL, VISTA CRUDA  *
015000*   (PERMITE PONER TODO EL BLOQUE EN CEROS DE UN GOLPE)          *
015100******************************************************************
015200 01  WKS-TOTALES-CONTROL.
015300     05  WKS-RECEP-POSTEADAS   PIC 9(06)   COMP VALUE ZERO.
015400     05  WKS-RECEP-BORRADOR    PIC 9(06)   COMP VALUE ZERO.
015500     05  WKS-RECEP-ANULADAS    PIC 9(06)   COMP VALUE ZERO.
015600     05  WKS-GRAN-TOTAL-COSTO  PIC S9(13)V99 VALUE ZEROS.
015700 01  WKS-TOTALES-CONTROL-R REDEFINES WKS-TOTALES-CONTROL.
015800     05  FILLER                 PIC X(32).
015900******************************************************************
016000*                 LINEAS DE IMPRESION                            *
016100******************************************************************
016200 01  WKS-ENC-1.
016300     05  FILLER              PIC X(35) VALUE SPACES.
016400     05  FILLER              PIC X(62) VALUE
016500     "DISTRIBUIDORA DE MATERIALES, S.A. - REGISTRO DE COMPRAS".
016600     05  FILLER              PIC X(20) VALUE SPACES.
016700     05  FILLER              PIC X(05) VALUE "PAG. ".
016800     05  ENC1-PAGINA         PIC ZZZ9.
016900     05  FILLER              PIC X(06) VALUE SPACES.
017000 01  WKS-ENC-2.
017100     05  FILLER              PIC X(10) VALUE "FECHA CORR".
017200     05  FILLER              PIC X(01) VALUE ":".
017300     05  ENC2-FECHA          PIC X(10).
017400     05  FILLER              PIC X(111) VALUE SPACES.
017500 01  WKS-ENC-3.
017600     05  FILLER              PIC X(12) VALUE "NUM. RECEPC ".
017700     05  FILLER              PIC X(11) VALUE "ORD. COMPRA".
017800     05  FILLER              PIC X(11) VALUE "FECHA      ".
017900     05  FILLER              PIC X(08) VALUE "ESTADO  ".
018000     05  FILLER              PIC X(18) VALUE "TOTAL RECEPCION   ".
018100     05  FILLER              PIC X(72) VALUE SPACES.
018200 01  WKS-DET-1.
018300     05  DET1-NUMERO         PIC X(12).
018400     05  FILLER              PIC X(01) VALUE SPACES.
018500     05  DET1-ORDEN-COMPRA   PIC X(12).
018600     05  FILLER              PIC X(01) VALUE SPACES.
018700     05  DET1-FECHA          PIC X(10).
018800     05  FILLER              PIC X(01) VALUE SPACES.
018900     05  DET1-ESTADO         PIC X(09).
019000     05  DET1-TOTAL          PIC $$,$$$,$$$,$$9.99.
019100     05  FILLER              PIC X(69) VALUE SPACES.
019200 01  WKS-TOT-1.
019300     05  FILLER              PIC X(21) VALUE
019400         "TOTALES DE LA CORRIDA".
019500     05  FILLER              PIC X(19) VALUE SPACES.
019600     05  FILLER              PIC X(19)
019700                              VALUE "RECEPCIONES POSTEA:".
019800     05  TOT1-POSTEADAS      PIC ZZZ,ZZ9.
019900     05  FILLER              PIC X(19)
020000                              VALUE "  EN BORRADOR (F): ".
020100     05  TOT1-BORRADOR       PIC ZZZ,ZZ9.
020200     05  FILLER              PIC X(19)
020300                              VALUE "  ANULADAS (X):    ".
020400     05  TOT1-ANULADAS       PIC ZZZ,ZZ9.
020500     05  FILLER              PIC X(14) VALUE SPACES.
020600 01  WKS-TOT-2.
020700     05  FILLER              PIC X(21) VALUE
020800         "GRAN TOTAL DE COSTO :".
020900     05  TOT2-GRAN-TOTAL     PIC $$,$$$,$$$,$$9.99.
021000     05  FILLER              PIC X(94) VALUE SPACES.
021100 01  WKS-ENC-4.
021200     05  FILLER              PIC X(33) VALUE
021300         "SEGUIMIENTO DE ORDENES DE COMPRA".
021400     05  FILLER              PIC X(99) VALUE SPACES.
021500 01  WKS-ENC-5.
021600     05  FILLER              PIC X(13) VALUE "ORD. COMPRA  ".
021700     05  FILLER              PIC X(08) VALUE "PRODUCTO".
021800     05  FILLER              PIC X(11) VALUE "PEDIDA     ".
021900     05  FILLER              PIC X(11) VALUE "RECIBIDA   ".
022000     05  FILLER              PIC X(11) VALUE "PENDIENTE  ".
022100     05  FILLER              PIC X(10) VALUE "COMPLETA  ".
022200     05  FILLER              PIC X(68) VALUE SPACES.
022300 01  WKS-DET-2.
022400     05  DET2-OC-NUM         PIC X(12).
022500     05  FILLER              PIC X(01) VALUE SPACES.
022600     05  DET2-PRODUCTO       PIC 9(06).
022700     05  FILLER              PIC X(02) VALUE SPACES.
022800     05  DET2-PEDIDA         PIC ZZZ,ZZ9.99.
022900     05  FILLER              PIC X(02) VALUE SPACES.
023000     05  DET2-RECIBIDA       PIC ZZZ,ZZ9.99.
023100     05  FILLER              PIC X(02) VALUE SPACES.
023200     05  DET2-PENDIENTE      PIC ZZZ,ZZ9.99.
023300     05  FILLER              PIC X(02) VALUE SPACES.
023400     05  DET2-COMPLETA       PIC X(03).
023500     05  FILLER              PIC X(72) VALUE SPACES.
023600******************************************************************
023700 PROCEDURE DIVISION.
023800******************************************************************
023900*               S E C C I O N    P R I N C I P A L               *
024000******************************************************************
024100 0000-PRINCIPAL.
024200     PERFORM 1000-INICIA THRU 1000-INICIA-EXIT
024300     PERFORM 2000-PROCESA-RECEPCION
024400             THRU 2000-PROCESA-RECEPCION-EXIT
024500             UNTIL FIN-RECEPCIONES
024600     PERFORM 4500-IMPRIME-TOTALES THRU 4500-IMPRIME-TOTALES-EXIT
024700     PERFORM 5000-SEGUIMIENTO-OC THRU 5000-SEGUIMIENTO-OC-EXIT
024800     PERFORM 9000-TERMINA THRU 9000-TERMINA-EXIT
024900     STOP RUN.
025000 0000-PRINCIPAL-EXIT.
025100     EXIT.
025200
025300******************************************************************
025400*   ABRE ARCHIVOS, CARGA TABLAS DE ORDENES DE COMPRA Y DE        *
025500*   ENCABEZADOS DE RECEPCION, IMPRIME ENCABEZADO Y HACE LAS      *
025600*   LECTURAS DE ARRANQUE                                         *
025700******************************************************************
025800 1000-INICIA.
025900     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
026000     OPEN INPUT RECEPCIONES RENG-RECEPC ORDENES-CMP
026100     OPEN OUTPUT REPORTE
026200     IF FS-REC0100 NOT = 0 OR FS-RRE0100 NOT = 0 OR
026300        FS-ROC0100 NOT = 0
026400         MOVE "OPEN"   TO ACCION
026500         MOVE "VARIOS" TO ARCHIVO
026600         MOVE SPACES   TO LLAVE
026700         CALL "VALF0100" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026800                                FS-REC0100, FS-REC0100
026900         MOVE 91 TO RETURN-CODE
027000         STOP RUN
027100     END-IF
027200     PERFORM 1100-CARGA-ORDENES-CMP
027300             THRU 1100-CARGA-ORDENES-CMP-EXIT
027400     PERFORM 1200-LEE-RECEPCION THRU 1200-LEE-RECEPCION-EXIT
027500     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT
027600     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT.
027700 1000-INICIA-EXIT.
027800     EXIT.
027900
028000 1100-CARGA-ORDENES-CMP.
028100     READ ORDENES-CMP
028200         AT END GO TO 1100-CARGA-ORDENES-CMP-EXIT
028300     END-READ
028400     ADD 1 TO WKS-CANT-RENG-OC
028500     MOVE ROC-ORDEN-COMPRA-NUMERO
028600                           TO WKS-ROC-OC-NUM   (WKS-CANT-RENG-OC)
028700     MOVE ROC-PRODUCTO-LLAVE
028800                           TO WKS-ROC-PRODUCTO (WKS-CANT-RENG-OC)
028900     MOVE ROC-CANTIDAD-PEDIDA
029000                      TO WKS-ROC-CANT-PEDIDA (WKS-CANT-RENG-OC)
029100     MOVE ZEROS
029200                      TO WKS-ROC-CANT-RECIB (WKS-CANT-RENG-OC)
029300     GO TO 1100-CARGA-ORDENES-CMP.
029400 1100-CARGA-ORDENES-CMP-EXIT.
029500     EXIT.
029600
029700 1200-LEE-RECEPCION.
029800     READ RECEPCIONES
029900         AT END GO TO 1200-FIN-RECEPCIONES
030000     END-READ
030100     GO TO 1200-LEE-RECEPCION-EXIT.
030200 1200-FIN-RECEPCIONES.
030300     MOVE 1 TO WKS-FIN-RECEPCIONES.
030400 1200-LEE-RECEPCION-EXIT.
030500     EXIT.
030600
030700 1300-LEE-RENGLON.
030800     READ RENG-RECEPC
030900         AT END GO TO 1300-FIN-RENGLONES
031000     END-READ
031100     GO TO 1300-LEE-RENGLON-EXIT.
031200 1300-FIN-RENGLONES.
031300     MOVE 1 TO WKS-FIN-RENG-RECEP.
031400 1300-LEE-RENGLON-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*   PROCESA UNA RECEPCION: ACUMULA SUS RENGLONES DE COSTO,       *
031900*   ACTUALIZA LA TABLA DE ORDENES DE COMPRA E IMPRIME EL         *
032000*   REGISTRO DE COMPRAS                                          *
032100******************************************************************
032200 2000-PROCESA-RECEPCION.
032300     MOVE ZEROS TO WKS-TOTAL-RECEPCION
032400     PERFORM 2100-ACUMULA-RENGLONES
032500             THRU 2100-ACUMULA-RENGLONES-EXIT
032600             UNTIL FIN-RENG-RECEP OR
032700                   RRE-RECEPCION-NUMERO NOT = REC-NUMERO
032800     EVALUATE REC-ESTADO
032900         WHEN "X"
033000             ADD 1 TO WKS-RECEP-ANULADAS
033100         WHEN "F"
033200             ADD 1 TO WKS-RECEP-BORRADOR
033300         WHEN OTHER
033400             ADD WKS-TOTAL-RECEPCION TO WKS-GRAN-TOTAL-COSTO
033500             ADD 1 TO WKS-RECEP-POSTEADAS
033600     END-EVALUATE
033700     PERFORM 2700-IMPRIME-DETALLE THRU 2700-IMPRIME-DETALLE-EXIT
033800     PERFORM 1200-LEE-RECEPCION THRU 1200-LEE-RECEPCION-EXIT.
033900 2000-PROCESA-RECEPCION-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300*   ACUMULA EL COSTO DE UN RENGLON Y, SI LA RECEPCION QUE LO     *
034400*   TRAE FUE RECIBIDA ('R'), SUMA LA CANTIDAD AL RENGLON DE      *
034500*   ORDEN DE COMPRA CORRESPONDIENTE EN LA TABLA DE MEMORIA       *
034600******************************************************************
034700 2100-ACUMULA-RENGLONES.
034800     COMPUTE RRE-COSTO-TOTAL ROUNDED =
034900             RRE-CANTIDAD * RRE-COSTO-UNITARIO
035000     ADD RRE-COSTO-TOTAL TO WKS-TOTAL-RECEPCION
035100     IF REC-ESTADO = "R"
035200         PERFORM 2200-BUSCA-RENG-OC THRU 2200-BUSCA-RENG-OC-EXIT
035300     END-IF
035400     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT.
035500 2100-ACUMULA-RENGLONES-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900*   BUSQUEDA SECUENCIAL DEL RENGLON DE ORDEN DE COMPRA POR       *
036000*   NUMERO DE OC + PRODUCTO (LA TABLA NO ESTA ORDENADA POR       *
036100*   PRODUCTO DENTRO DE LA OC, SOLO POR NUMERO DE OC, POR LO      *
036200*   QUE SE USA SEARCH SIMPLE Y NO SEARCH ALL)                    *
036300******************************************************************
036400 2200-BUSCA-RENG-OC.
036500     SET WKS-IX-ROC TO 1
036600     SEARCH WKS-RENG-OC-DATOS
036700         AT END
036800             CONTINUE
036900         WHEN WKS-ROC-OC-NUM (WKS-IX-ROC) =
037000              RRE-ORDEN-COMPRA-NUMERO
037100          AND WKS-ROC-PRODUCTO (WKS-IX-ROC) = RRE-PRODUCTO-LLAVE
037200             ADD RRE-CANTIDAD TO WKS-ROC-CANT-RECIB (WKS-IX-ROC)
037300     END-SEARCH.
037400 2200-BUSCA-RENG-OC-EXIT.
037500     EXIT.
037600
037700******************************************************************
037800*   IMPRIME EL RENGLON DE DETALLE DEL REGISTRO DE COMPRAS        *
037900******************************************************************
038000 2700-IMPRIME-DETALLE.
038100*        SE CONSERVA EL PREFIJO DEL NUMERO DE RECEPCION (GR-)
038200*        PARA REVISION EN VOLCADOS DE DEPURACION (OT-4780)
038300     MOVE REC-NUMERO             TO WKS-REC-NUMERO-COPIA
038400     MOVE REC-NUMERO             TO DET1-NUMERO
038500     MOVE REC-ORDEN-COMPRA-NUMERO TO DET1-ORDEN-COMPRA
038600     STRING REC-FECHA-ANIO DELIMITED BY SIZE "-" DELIMITED BY SIZE
038700            REC-FECHA-MES  DELIMITED BY SIZE "-" DELIMITED BY SIZE
038800            REC-FECHA-DIA  DELIMITED BY SIZE
038900            INTO DET1-FECHA
039000     EVALUATE REC-ESTADO
039100         WHEN "F" MOVE "BORRADOR "  TO DET1-ESTADO
039200         WHEN "R" MOVE "RECIBIDA "  TO DET1-ESTADO
039300         WHEN "X" MOVE "ANULADA  "  TO DET1-ESTADO
039400         WHEN OTHER MOVE "?????????" TO DET1-ESTADO
039500     END-EVALUATE
039600     MOVE WKS-TOTAL-RECEPCION    TO DET1-TOTAL
039700     WRITE LIN-REPORTE FROM WKS-DET-1
039800         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
039900                                THRU 4000-ENCABEZADO-EXIT
040000     END-WRITE.
040100 2700-IMPRIME-DETALLE-EXIT.
040200     EXIT.
040300
040400******************************************************************
040500*                    ENCABEZADO DE PAGINA                        *
040600******************************************************************
040700 4000-ENCABEZADO.
040800     ADD 1 TO WKS-PAGINA
040900     MOVE WKS-PAGINA TO ENC1-PAGINA
041000     STRING WKS-FP-ANIO DELIMITED BY SIZE "-" DELIMITED BY SIZE
041100            WKS-FP-MES  DELIMITED BY SIZE "-" DELIMITED BY SIZE
041200            WKS-FP-DIA  DELIMITED BY SIZE
041300            INTO ENC2-FECHA
041400     WRITE LIN-REPORTE FROM WKS-ENC-1 AFTER ADVANCING PAGE
041500     WRITE LIN-REPORTE FROM WKS-ENC-2 AFTER ADVANCING 1 LINE
041600     WRITE LIN-REPORTE FROM WKS-ENC-3 AFTER ADVANCING 2 LINES.
041700 4000-ENCABEZADO-EXIT.
041800     EXIT.
041900
042000******************************************************************
042100*              PIE DEL REGISTRO CON TOTALES DE CONTROL           *
042200******************************************************************
042300 4500-IMPRIME-TOTALES.
042400     MOVE WKS-RECEP-POSTEADAS   TO TOT1-POSTEADAS
042500     MOVE WKS-RECEP-BORRADOR    TO TOT1-BORRADOR
042600     MOVE WKS-RECEP-ANULADAS    TO TOT1-ANULADAS
042700     WRITE LIN-REPORTE FROM WKS-TOT-1 AFTER ADVANCING 2 LINES
042800     MOVE WKS-GRAN-TOTAL-COSTO  TO TOT2-GRAN-TOTAL
042900     WRITE LIN-REPORTE FROM WKS-TOT-2 AFTER ADVANCING 1 LINE.
043000 4500-IMPRIME-TOTALES-EXIT.
043100     EXIT.
043200
043300******************************************************************
043400*   SEGUIMIENTO DE ORDENES DE COMPRA: IMPRIME PEDIDA/RECIBIDA/   *
043500*   PENDIENTE/COMPLETA POR CADA RENGLON DE LA TABLA DE MEMORIA   *
043600******************************************************************
043700 5000-SEGUIMIENTO-OC.
043800     WRITE LIN-REPORTE FROM WKS-ENC-4 AFTER ADVANCING PAGE
043900     WRITE LIN-REPORTE FROM WKS-ENC-5 AFTER ADVANCING 2 LINES
044000     PERFORM 5100-IMPRIME-RENG-OC THRU 5100-IMPRIME-RENG-OC-EXIT
044100             VARYING WKS-IX-ROC FROM 1 BY 1
044200             UNTIL WKS-IX-ROC > WKS-CANT-RENG-OC.
044300 5000-SEGUIMIENTO-OC-EXIT.
044400     EXIT.
044500
044600 5100-IMPRIME-RENG-OC.
044700     MOVE "N" TO WKS-BANDERA-COMPLETA
044800     IF WKS-ROC-CANT-RECIB (WKS-IX-ROC) >=
044900        WKS-ROC-CANT-PEDIDA (WKS-IX-ROC)
045000         MOVE "Y" TO WKS-BANDERA-COMPLETA
045100     END-IF
045200     MOVE WKS-ROC-OC-NUM     (WKS-IX-ROC) TO DET2-OC-NUM
045300     MOVE WKS-ROC-PRODUCTO   (WKS-IX-ROC) TO DET2-PRODUCTO
045400     MOVE WKS-ROC-CANT-PEDIDA (WKS-IX-ROC) TO DET2-PEDIDA
045500     MOVE WKS-ROC-CANT-RECIB (WKS-IX-ROC) TO DET2-RECIBIDA
045600     IF WKS-ROC-CANT-RECIB (WKS-IX-ROC) >=
045700        WKS-ROC-CANT-PEDIDA (WKS-IX-ROC)
045800         MOVE ZEROS TO DET2-PENDIENTE
045900     ELSE
046000         COMPUTE DET2-PENDIENTE =
046100                 WKS-ROC-CANT-PEDIDA (WKS-IX-ROC) -
046200                 WKS-ROC-CANT-RECIB  (WKS-IX-ROC)
046300     END-IF
046400     IF OC-COMPLETA
046500         MOVE "SI " TO DET2-COMPLETA
046600     ELSE
046700         MOVE "NO " TO DET2-COMPLETA
046800     END-IF
046900     WRITE LIN-REPORTE FROM WKS-DET-2
047000         AT END-OF-PAGE
047100             WRITE LIN-REPORTE FROM WKS-ENC-4 AFTER ADVANCING PAGE
047200             WRITE LIN-REPORTE FROM WKS-ENC-5
047300                   AFTER ADVANCING 2 LINES
047400     END-WRITE.
047500 5100-IMPRIME-RENG-OC-EXIT.
047600     EXIT.
047700
047800******************************************************************
047900*                       CIERRA ARCHIVOS                          *
048000******************************************************************
048100 9000-TERMINA.
048200     CLOSE RECEPCIONES RENG-RECEPC ORDENES-CMP REPORTE.
048300 9000-TERMINA-EXIT.
048400     EXIT.
