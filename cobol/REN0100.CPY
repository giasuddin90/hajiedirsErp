000100******************************************************************
000200*   COPY        : REN0100                                        *
000300*   ARCHIVO     : SALES-ITEM  (RENGLON DE PEDIDO DE VENTA)       *
000400*   APLICACION  : VENTAS                                         *
000500*   DESCRIPCION : RENGLON DE DETALLE DEL PEDIDO.  ARCHIVO VIENE  *
000600*               : ORDENADO ASCENDENTE POR NUMERO DE PEDIDO PARA  *
000700*               : CASAR CONTRA EL ENCABEZADO (PED0100).          *
000800******************************************************************
000900 01  REN-REGISTRO.
001000     05  REN-PEDIDO-NUMERO         PIC X(12).
001100     05  REN-PRODUCTO-LLAVE        PIC 9(06).
001200     05  REN-BODEGA-LLAVE          PIC 9(04).
001300     05  REN-CANTIDAD              PIC 9(08)V99.
001400     05  REN-PRECIO-UNITARIO       PIC S9(13)V99.
001500     05  REN-PRECIO-TOTAL          PIC S9(13)V99.
001600*        CANTIDAD X PRECIO, REDONDEADO A 2 DECIMALES (SALIDA)
001700     05  FILLER                    PIC X(18).
