000100******************************************************************
000200*   COPY        : PRD0100                                        *
000300*   ARCHIVO     : PRODUCT  (MAESTRO DE PRODUCTOS)                *
000400*   APLICACION  : VENTAS / INVENTARIO                            *
000500*   DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS.  UN REGISTRO  *
000600*               : POR PRODUCTO (VARILLA, CEMENTO, AZULEJO, ETC.) *
000700*               : LA CATEGORIA 'TILES' ACTIVA EL CALCULO DE      *
000800*               : CONVERSION DE AZULEJO (PIES2/PIEZAS/CARTON).   *
000900******************************************************************
001000 01  PRD-REGISTRO.
001100     05  PRD-LLAVE                 PIC 9(06).
001200     05  PRD-NOMBRE                PIC X(30).
001300     05  PRD-CATEGORIA             PIC X(10).
001400*        VALOR 'TILES' = AZULEJO, DISPARA RUTINA DE CONVERSION
001500     05  PRD-MARCA                 PIC X(15).
001600     05  PRD-UNIDAD-MEDIDA         PIC X(06).
001700*        TON, KG, BAG, PCS, SQFT, BUNDLE
001800     05  PRD-CARGO-ENTREGA-UNIT    PIC 9(05)V9(05).
001900     05  PRD-PIEZAS-POR-CARTON     PIC 9(05).
002000*        CERO = PRODUCTO NO ES AZULEJO
002100     05  PRD-PIES2-POR-PIEZA       PIC 9(04)V9(04).
002200*        CERO = PRODUCTO NO ES AZULEJO
002300     05  PRD-PRECIO-COSTO          PIC S9(13)V99.
002400     05  PRD-PRECIO-VENTA          PIC S9(13)V99.
002500     05  PRD-EXIST-MINIMA          PIC 9(08)V99.
002600*        CERO = SIN ALERTA DE BAJO INVENTARIO
002700     05  PRD-ACTIVO                PIC X(01).
002800*        'Y' ACTIVO / 'N' INACTIVO
002900     05  FILLER                    PIC X(29).
