000100******************************************************************
000200* FECHA       : 15/05/1989                                       *
000300* PROGRAMADOR : RAQUEL QUINONEZ CHAVEZ (RQCH)                    *
000400* APLICACION  : CUENTAS POR COBRAR                               *
000500* PROGRAMA    : CXC1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTADO DE CUENTA DE CLIENTES.  CRUCE SECUENCIAL  *
000800*             : MAESTRO VIEJO/MAESTRO NUEVO DE CLIENTES CONTRA   *
000900*             : LA CUENTA CORRIENTE, ORDENADA POR CLIENTE/FECHA. *
001000*             : RECALCULA EL SALDO DEL CLIENTE DE FORMA          *
001100*             : AUTORITATIVA A PARTIR DE LOS MOVIMIENTOS.        *
001200* ARCHIVOS    : CLI0100=E/S,MCT0100=E,RPTCXC1=S                  *
001300* ACCION (ES) : E=ESTADO DE CUENTA (UNICA)                       *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* OT/RATIONAL : 4703                                             *
001600* NOMBRE      : ESTADO DE CUENTA - MOTOR BATCH                   *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.                 CXC1C01.
002000 AUTHOR.                     RAQUEL QUINONEZ CHAVEZ.
002100 INSTALLATION.               DISTRIBUIDORA DE MATERIALES, S.A.
002200 DATE-WRITTEN.               15/05/1989.
002300 DATE-COMPILED.
002400 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002500                              SISTEMAS UNICAMENTE.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 15/05/1989  RQCH  OT-4703   VERSION ORIGINAL.  CRUCE SECUENCIAL OT-4703 
003000*                             MAESTRO/MOVIMIENTO CLASICO, IGUAL   OT-4703 
003100*                             AL USADO EN OTROS MODULOS DE SALDOS.OT-4703 
003200* 20/03/1990  RQCH  OT-4750   SE AGREGA EL RECALCULO AUTORITATIVO OT-4750 
003300*                             DEL SALDO (ANTES SOLO SE IMPRIMIA   OT-4750 
003400*                             EL SALDO CORRIDO, SIN REESCRIBIR    OT-4750 
003500*                             EL MAESTRO).                        OT-4750 
003600* 14/01/1992  LASE  OT-5091   ESTANDAR DE DOCUMENTACION DEL       OT-5091 
003700*                             DEPARTAMENTO: SE AGREGAN PARRAFOS   OT-5091 
003800*                             AUTHOR/INSTALLATION/DATE-COMPILED/  OT-5091 
003900*                             SECURITY QUE ANTES NO SE USABAN.    OT-5091 
004000* 02/11/1993  RQCH  OT-5280   SE ACLARA LA CLASIFICACION DE LOS   OT-5280 
004100*                             TIPOS 'O'/'R'/'A' POR SIGNO DEL     OT-5280 
004200*                             MONTO (ANTES SE ASUMIA SIEMPRE      OT-5280 
004300*                             CARGO PARA ESTOS TRES TIPOS).       OT-5280 
004400* 04/09/1998  MTAX  OT-6203   REVISION DE FECHAS PARA EL CAMBIO DEOT-6203 
004500*                             SIGLO.  TODAS LAS FECHAS AAAAMMDD SEOT-6203 
004600*                             MANEJAN YA A 4 POSICIONES DE ANIO.  OT-6203 
004700* 26/01/1999  MTAX  OT-6244   CIERRE Y2K - SIN HALLAZGOS.         OT-6244 
004800* 08/06/2000  MTAX  OT-6410   SE AGREGA DESPLIEGUE DE ERROR PARA  OT-6410 
004900*                             RENGLONES DE CUENTA CORRIENTE SIN   OT-6410 
005000*                             CLIENTE CORRESPONDIENTE EN EL       OT-6410 
005100*                             MAESTRO (HUERFANOS).                OT-6410 
005200* 09/12/2004  EDPR  OT-7115   REVISION GENERAL PARA EL PROYECTO DEOT-7115 
005300*                             MIGRACION DE PLATAFORMA, SIN CAMBIO OT-7115 
005400*                             DE LOGICA DE NEGOCIO.               OT-7115 
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01                     IS TOP-OF-FORM
006000     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006100     UPSI-0 ON  STATUS       IS WKS-RUN-REPROCESO
006200     UPSI-0 OFF STATUS       IS WKS-RUN-NORMAL.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CLIENTES-E   ASSIGN TO CLIVEJO
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS FS-CLI-E.
006800     SELECT CLIENTES-S   ASSIGN TO CLINVO
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS FS-CLI-S.
007100     SELECT CTACTE       ASSIGN TO MCTCXC
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-MCT0100.
007400     SELECT REPORTE      ASSIGN TO RPTCXC1
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-RPTCXC1.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  CLIENTES-E
008000     LABEL RECORD IS STANDARD.
008100 01  CLI-E-REGISTRO              PIC X(60).
008200 FD  CLIENTES-S
008300     LABEL RECORD IS STANDARD.
008400 01  CLI-S-REGISTRO               PIC X(60).
008500 FD  CTACTE
008600     LABEL RECORD IS STANDARD.
008700     COPY MCT0100.
008800 FD  REPORTE
008900     LABEL RECORD IS OMITTED
009000     RECORD CONTAINS 132 CHARACTERS
009100     LINAGE IS 58 LINES WITH FOOTING AT 54.
009200 01  LIN-REPORTE                  PIC X(132).
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*              RECURSOS DE FILE STATUS                           *
009600******************************************************************
009700 01  WKS-STATUS-ARCHIVOS.
009800     05  FS-CLI-E            PIC 9(02)   VALUE ZEROS.
009900     05  FS-CLI-S            PIC 9(02)   VALUE ZEROS.
010000     05  FS-MCT0100          PIC 9(02)   VALUE ZEROS.
010100     05  FS-RPTCXC1          PIC 9(02)   VALUE ZEROS.
010200 01  PROGRAMA                 PIC X(08)   VALUE "CXC1C01".
010300 01  ARCHIVO                  PIC X(08)   VALUE SPACES.
010400 01  ACCION                   PIC X(10)   VALUE SPACES.
010500 01  LLAVE                    PIC X(32)   VALUE SPACES.
010600******************************************************************
010700*      AREAS DE TRABAJO DEL MAESTRO DE CLIENTES (VIEJO/NUEVO)    *
010800******************************************************************
010900 01  CLI-E-AREA.
011000     05  CLIE-LLAVE            PIC 9(06).
011100     05  CLIE-NOMBRE           PIC X(30).
011200     05  CLIE-SALDO            PIC S9(13)V99.
011300     05  CLIE-ACTIVO           PIC X(01).
011400     05  FILLER                PIC X(08).
011500 01  CLI-S-AREA.
011600     05  CLIS-LLAVE            PIC 9(06).
011700     05  CLIS-NOMBRE           PIC X(30).
011800     05  CLIS-SALDO            PIC S9(13)V99.
011900     05  CLIS-ACTIVO           PIC X(01).
012000     05  FILLER                PIC X(08).
012100******************************************************************
012200*                 VARIABLES DE TRABAJO                           *
012300******************************************************************
012400 01  WKS-VARIABLES-TRABAJO.
012500     05  WKS-FIN-CLIENTES    PIC 9(01)   VALUE ZERO.
012600         88  FIN-CLIENTES                  VALUE 1.
012700     05  WKS-FIN-CTACTE      PIC 9(01)   VALUE ZERO.
012800         88  FIN-CTACTE                    VALUE 1.
012900     05  WKS-DEBITO          PIC S9(13)V99 VALUE ZEROS.
013000     05  WKS-CREDITO         PIC S9(13)V99 VALUE ZEROS.
013100     05  WKS-SALDO-IMPRESO   PIC S9(13)V99 VALUE ZEROS.
013200     05  WKS-SALDO-RECALC    PIC S9(13)V99 VALUE ZEROS.
013300     05  WKS-TOTAL-DEBITO    PIC S9(13)V99 VALUE ZEROS.
013400     05  WKS-TOTAL-CREDITO   PIC S9(13)V99 VALUE ZEROS.
013500     05  WKS-DELTA-RECALC    PIC S9(13)V99 VALUE ZEROS.
013600     05  WKS-RENGLONES-CLTE  PIC 9(04)   COMP VALUE ZERO.
013700     05  WKS-CLIENTES-PROC   PIC 9(06)   COMP VALUE ZERO.
013800     05  WKS-HUERFANOS       PIC 9(06)   COMP VALUE ZERO.
013900     05  WKS-LIN-IMPRESAS    PIC 9(02)   COMP VALUE ZERO.
014000     05  WKS-PAGINA          PIC 9(04)   COMP VALUE ZERO.
014100******************************************************************
014200*   REDEFINES No. 1 - DESGLOSE DE LA FECHA DE PROCESO            *
014300******************************************************************
014400 01  WKS-FECHA-PROCESO       PIC 9(08)   VALUE ZEROS.
014500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
014600     05  WKS-FP-ANIO          PIC 9(04).
014700     05  WKS-FP-MES           PIC 9(02).
014800     05  WKS-FP-DIA           PIC 9(02).
014900******************************************************************
015000*   REDEFINES No. 2 - DESGLOSE DE LA REFERENCIA DEL RENGLON      *
015100******************************************************************
015200 01  WKS-REFERENCIA-COPIA    PIC X(20)   VALUE SPACES.
015300 01  WKS-REFERENCIA-R REDEFINES WKS-REFERENCIA-COPIA.
015400     05  WKS-REF-DOCUMENTO    PIC X(12).
015500     05  WKS-REF-SUFIJO       PIC X(08).
015600******************************************************************
015700*   REDEFINES No. 3 - BLOQUE DE TOTALES DE CONTROL, VISTA CRUDA  *
015800*   (PERMITE PONER TODO EL BLOQUE EN CEROS DE UN GOLPE)          *
015900******************************************************************
016000 01  WKS-TOTALES-CONTROL.
016100     05  WKS-CLIENTES-CONTROL  PIC 9(06)   COMP VALUE ZERO.
016200     05  WKS-HUERFANOS-CONTROL PIC 9(06)   COMP VALUE ZERO.
016300 01  WKS-TOTALES-CONTROL-R REDEFINES WKS-TOTALES-CONTROL.
016400     05  FILLER                 PIC X(04).
016500******************************************************************
016600*                 LINEAS DE IMPRESION                            *
016700******************************************************************
016800 01  WKS-ENC-1.
016900     05  FILLER              PIC X(35) VALUE SPACES.
017000     05  FILLER              PIC X(63) VALUE
017100         "DISTRIBUIDORA DE MATERIALES, S.A. - ESTADO DE CUENTA".
017200     05  FILLER              PIC X(20) VALUE SPACES.
017300     05  FILLER              PIC X(05) VALUE "PAG. ".
017400     05  ENC1-PAGINA         PIC ZZZ9.
017500     05  FILLER              PIC X(05) VALUE SPACES.
017600 01  WKS-ENC-2.
017700     05  FILLER              PIC X(09) VALUE "CLIENTE: ".
017800     05  ENC2-CLIENTE        PIC 9(06).
017900     05  FILLER              PIC X(02) VALUE SPACES.
018000     05  ENC2-NOMBRE         PIC X(30).
018100     05  FILLER              PIC X(85) VALUE SPACES.
018200 01  WKS-ENC-3.
018300     05  FILLER              PIC X(11) VALUE "FECHA      ".
018400     05  FILLER              PIC X(08) VALUE "TIPO    ".
018500     05  FILLER              PIC X(21)
018600                              VALUE "REFERENCIA           ".
018700     05  FILLER              PIC X(15) VALUE "CARGO          ".
018800     05  FILLER              PIC X(15) VALUE "ABONO          ".
018900     05  FILLER              PIC X(17) VALUE "SALDO CORRIDO    ".
019000     05  FILLER              PIC X(45) VALUE SPACES.
019100 01  WKS-DET-1.
019200     05  DET1-FECHA          PIC X(10).
019300     05  FILLER              PIC X(01) VALUE SPACES.
019400     05  DET1-TIPO           PIC X(07).
019500     05  FILLER              PIC X(01) VALUE SPACES.
019600     05  DET1-REFERENCIA     PIC X(20).
019700     05  FILLER              PIC X(01) VALUE SPACES.
019800     05  DET1-CARGO          PIC $$,$$$,$$9.99.
019900     05  FILLER              PIC X(01) VALUE SPACES.
020000     05  DET1-ABONO          PIC $$,$$$,$$9.99.
020100     05  FILLER              PIC X(01) VALUE SPACES.
020200     05  DET1-SALDO          PIC $$,$$$,$$9.99-.
020300     05  FILLER              PIC X(50) VALUE SPACES.
020400 01  WKS-TOT-1.
020500     05  FILLER              PIC X(17) VALUE "TOTALES CLIENTE:".
020600     05  FILLER              PIC X(15) VALUE "TOTAL CARGOS   ".
020700     05  TOT1-CARGOS         PIC $$,$$$,$$9.99.
020800     05  FILLER              PIC X(02) VALUE SPACES.
020900     05  FILLER              PIC X(15) VALUE "TOTAL ABONOS   ".
021000     05  TOT1-ABONOS         PIC $$,$$$,$$9.99.
021100     05  FILLER              PIC X(02) VALUE SPACES.
021200     05  FILLER              PIC X(20)
021300                              VALUE "SALDO ACTUAL       ".
021400     05  TOT1-SALDO          PIC $$,$$$,$$9.99-.
021500     05  FILLER              PIC X(21) VALUE SPACES.
021600 01  WKS-TOT-2.
021700     05  FILLER              PIC X(20) VALUE
021800         "CLIENTES PROCESADOS:".
021900     05  TOT2-CLIENTES       PIC ZZZ,ZZ9.
022000     05  FILLER              PIC X(20)
022100                              VALUE "  RENGLONES HUERFAN:".
022200     05  TOT2-HUERFANOS      PIC ZZZ,ZZ9.
022300     05  FILLER              PIC X(78) VALUE SPACES.
022400******************************************************************
022500 PROCEDURE DIVISION.
022600******************************************************************
022700*               S E C C I O N    P R I N C I P A L               *
022800******************************************************************
022900 0000-PRINCIPAL.
023000     PERFORM 1000-INICIA THRU 1000-INICIA-EXIT
023100     PERFORM 2000-PROCESA-CLIENTE THRU 2000-PROCESA-CLIENTE-EXIT
023200             UNTIL FIN-CLIENTES
023300     PERFORM 2900-DESCARTA-HUERFANOS
023400             THRU 2900-DESCARTA-HUERFANOS-EXIT
023500             UNTIL FIN-CTACTE
023600     PERFORM 4500-IMPRIME-TOTALES THRU 4500-IMPRIME-TOTALES-EXIT
023700     PERFORM 9000-TERMINA THRU 9000-TERMINA-EXIT
023800     STOP RUN.
023900 0000-PRINCIPAL-EXIT.
024000     EXIT.
024100
024200******************************************************************
024300*   ABRE ARCHIVOS Y HACE LAS LECTURAS DE ARRANQUE DEL CRUCE      *
024400*   MAESTRO/MOVIMIENTO                                           *
024500******************************************************************
024600 1000-INICIA.
024700     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
024800     OPEN INPUT CLIENTES-E CTACTE
024900     OPEN OUTPUT CLIENTES-S REPORTE
025000     IF FS-CLI-E NOT = 0 OR FS-MCT0100 NOT = 0
025100         MOVE "OPEN"   TO ACCION
025200         MOVE "VARIOS" TO ARCHIVO
025300         MOVE SPACES   TO LLAVE
025400         CALL "VALF0100" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025500                                FS-CLI-E, FS-CLI-E
025600         MOVE 91 TO RETURN-CODE
025700         STOP RUN
025800     END-IF
025900     PERFORM 1200-LEE-CLIENTE THRU 1200-LEE-CLIENTE-EXIT
026000     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT
026100     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT.
026200 1000-INICIA-EXIT.
026300     EXIT.
026400
026500 1200-LEE-CLIENTE.
026600     READ CLIENTES-E INTO CLI-E-AREA
026700         AT END GO TO 1200-FIN-CLIENTES
026800     END-READ
026900     GO TO 1200-LEE-CLIENTE-EXIT.
027000 1200-FIN-CLIENTES.
027100     MOVE 1 TO WKS-FIN-CLIENTES.
027200 1200-LEE-CLIENTE-EXIT.
027300     EXIT.
027400
027500 1300-LEE-RENGLON.
027600     READ CTACTE
027700         AT END GO TO 1300-FIN-CTACTE
027800     END-READ
027900     GO TO 1300-LEE-RENGLON-EXIT.
028000 1300-FIN-CTACTE.
028100     MOVE 1 TO WKS-FIN-CTACTE.
028200 1300-LEE-RENGLON-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*   CRUCE PRINCIPAL: SI EL RENGLON DE CUENTA CORRIENTE           *
028700*   CORRESPONDE AL CLIENTE ACTUAL SE IMPRIME SU ESTADO DE        *
028800*   CUENTA Y SE RECALCULA EL SALDO; DE LO CONTRARIO EL CLIENTE   *
028900*   SE REESCRIBE SIN MOVIMIENTO EN EL PERIODO                    *
029000******************************************************************
029100 2000-PROCESA-CLIENTE.
029200     MOVE ZEROS TO WKS-TOTAL-DEBITO WKS-TOTAL-CREDITO
029300                   WKS-SALDO-IMPRESO WKS-RENGLONES-CLTE
029400     MOVE CLIE-SALDO TO WKS-SALDO-RECALC
029500     IF NOT FIN-CTACTE AND MCT-CLIENTE-LLAVE = CLIE-LLAVE
029600         MOVE CLIE-LLAVE  TO ENC2-CLIENTE
029700         MOVE CLIE-NOMBRE TO ENC2-NOMBRE
029800         WRITE LIN-REPORTE FROM WKS-ENC-2 AFTER ADVANCING 2 LINES
029900         WRITE LIN-REPORTE FROM WKS-ENC-3 AFTER ADVANCING 1 LINE
030000         PERFORM 2100-PROCESA-RENGLON
030100                 THRU 2100-PROCESA-RENGLON-EXIT
030200                 UNTIL FIN-CTACTE OR
030300                       MCT-CLIENTE-LLAVE NOT = CLIE-LLAVE
030400         PERFORM 2800-IMPRIME-TOTAL-CLIENTE
030500                 THRU 2800-IMPRIME-TOTAL-CLIENTE-EXIT
030600     END-IF
030700     MOVE CLIE-LLAVE       TO CLIS-LLAVE
030800     MOVE CLIE-NOMBRE      TO CLIS-NOMBRE
030900     MOVE WKS-SALDO-RECALC TO CLIS-SALDO
031000     MOVE CLIE-ACTIVO      TO CLIS-ACTIVO
031100     WRITE CLI-S-REGISTRO FROM CLI-S-AREA
031200     ADD 1 TO WKS-CLIENTES-PROC
031300     PERFORM 1200-LEE-CLIENTE THRU 1200-LEE-CLIENTE-EXIT.
031400 2000-PROCESA-CLIENTE-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*   CLASIFICA UN RENGLON DE CUENTA CORRIENTE EN CARGO/ABONO,     *
031900*   ACTUALIZA EL SALDO IMPRESO (SIGUIENDO LA REGLA DE            *
032000*   CLASIFICACION) Y EL SALDO RECALCULADO AUTORITATIVO           *
032100*   (SIGUIENDO LA REGLA DE RECALCULO, QUE NO ES IDENTICA)        *
032200******************************************************************
032300 2100-PROCESA-RENGLON.
032400     MOVE ZEROS TO WKS-DEBITO WKS-CREDITO WKS-DELTA-RECALC
032500     EVALUATE MCT-TIPO-MOVIMIENTO
032600         WHEN "S"
032700             MOVE MCT-MONTO TO WKS-DEBITO
032800             MOVE MCT-MONTO TO WKS-DELTA-RECALC
032900         WHEN "P"
033000             MOVE MCT-MONTO TO WKS-CREDITO
033100             COMPUTE WKS-DELTA-RECALC = ZEROS - MCT-MONTO
033200         WHEN "O"
033300             PERFORM 2150-CLASIFICA-POR-SIGNO
033400                     THRU 2150-CLASIFICA-POR-SIGNO-EXIT
033500             MOVE MCT-MONTO TO WKS-DELTA-RECALC
033600         WHEN "R"
033700             PERFORM 2150-CLASIFICA-POR-SIGNO
033800                     THRU 2150-CLASIFICA-POR-SIGNO-EXIT
033900             COMPUTE WKS-DELTA-RECALC = ZEROS - MCT-MONTO
034000         WHEN "A"
034100             PERFORM 2150-CLASIFICA-POR-SIGNO
034200                     THRU 2150-CLASIFICA-POR-SIGNO-EXIT
034300             MOVE MCT-MONTO TO WKS-DELTA-RECALC
034400     END-EVALUATE
034500     ADD WKS-DEBITO       TO WKS-TOTAL-DEBITO
034600     ADD WKS-CREDITO      TO WKS-TOTAL-CREDITO
034700     COMPUTE WKS-SALDO-IMPRESO = WKS-SALDO-IMPRESO +
034800                                  WKS-DEBITO - WKS-CREDITO
034900     ADD WKS-DELTA-RECALC TO WKS-SALDO-RECALC
035000     ADD 1 TO WKS-RENGLONES-CLTE
035100     PERFORM 2700-IMPRIME-DETALLE THRU 2700-IMPRIME-DETALLE-EXIT
035200     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT.
035300 2100-PROCESA-RENGLON-EXIT.
035400     EXIT.
035500
035600******************************************************************
035700*   TIPOS 'O'/'R'/'A': CARGO SI EL MONTO VIENE POSITIVO,         *
035800*   ABONO POR EL VALOR ABSOLUTO SI VIENE NEGATIVO                *
035900******************************************************************
036000 2150-CLASIFICA-POR-SIGNO.
036100     IF MCT-MONTO > ZEROS
036200         MOVE MCT-MONTO TO WKS-DEBITO
036300     ELSE
036400         COMPUTE WKS-CREDITO = ZEROS - MCT-MONTO
036500     END-IF.
036600 2150-CLASIFICA-POR-SIGNO-EXIT.
036700     EXIT.
036800
036900******************************************************************
037000*   IMPRIME EL RENGLON DE DETALLE DEL ESTADO DE CUENTA           *
037100******************************************************************
037200 2700-IMPRIME-DETALLE.
037300*        SE CONSERVA LA REFERENCIA COMPLETA (INCLUYE SUFIJO
037400*        -DEPOSIT DE LOS ANTICIPOS) PARA VOLCADOS DE DEPURACION
037500     MOVE MCT-REFERENCIA TO WKS-REFERENCIA-COPIA
037600     STRING MCT-FECHA-ANIO DELIMITED BY SIZE "-" DELIMITED BY SIZE
037700            MCT-FECHA-MES  DELIMITED BY SIZE "-" DELIMITED BY SIZE
037800            MCT-FECHA-DIA  DELIMITED BY SIZE
037900            INTO DET1-FECHA
038000     EVALUATE MCT-TIPO-MOVIMIENTO
038100         WHEN "S" MOVE "VENTA  " TO DET1-TIPO
038200         WHEN "P" MOVE "PAGO   " TO DET1-TIPO
038300         WHEN "O" MOVE "SALDO-I" TO DET1-TIPO
038400         WHEN "R" MOVE "DEVOLUC" TO DET1-TIPO
038500         WHEN "A" MOVE "AJUSTE " TO DET1-TIPO
038600         WHEN OTHER MOVE "???????" TO DET1-TIPO
038700     END-EVALUATE
038800     MOVE MCT-REFERENCIA   TO DET1-REFERENCIA
038900     MOVE WKS-DEBITO       TO DET1-CARGO
039000     MOVE WKS-CREDITO      TO DET1-ABONO
039100     MOVE WKS-SALDO-IMPRESO TO DET1-SALDO
039200     WRITE LIN-REPORTE FROM WKS-DET-1
039300         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
039400                                THRU 4000-ENCABEZADO-EXIT
039500     END-WRITE.
039600 2700-IMPRIME-DETALLE-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000*   IMPRIME EL RENGLON DE TOTALES DEL CLIENTE                    *
040100******************************************************************
040200 2800-IMPRIME-TOTAL-CLIENTE.
040300     MOVE WKS-TOTAL-DEBITO  TO TOT1-CARGOS
040400     MOVE WKS-TOTAL-CREDITO TO TOT1-ABONOS
040500     COMPUTE TOT1-SALDO = WKS-TOTAL-DEBITO - WKS-TOTAL-CREDITO
040600     WRITE LIN-REPORTE FROM WKS-TOT-1 AFTER ADVANCING 2 LINES
040700         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
040800                                THRU 4000-ENCABEZADO-EXIT
040900     END-WRITE.
041000 2800-IMPRIME-TOTAL-CLIENTE-EXIT.
041100     EXIT.
041200
041300******************************************************************
041400*   DESCARTA RENGLONES DE CUENTA CORRIENTE SIN CLIENTE           *
041500*   CORRESPONDIENTE EN EL MAESTRO (HUERFANOS, OT-6410)           *
041600******************************************************************
041700 2900-DESCARTA-HUERFANOS.
041800     DISPLAY "CXC1C01 - ERROR NO ENCONTRO CLIENTE: "
041900             MCT-CLIENTE-LLAVE " REFERENCIA: " MCT-REFERENCIA
042000             UPON CONSOLE
042100     ADD 1 TO WKS-HUERFANOS
042200     PERFORM 1300-LEE-RENGLON THRU 1300-LEE-RENGLON-EXIT.
042300 2900-DESCARTA-HUERFANOS-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700*                    ENCABEZADO DE PAGINA                        *
042800******************************************************************
042900 4000-ENCABEZADO.
043000     ADD 1 TO WKS-PAGINA
043100     MOVE WKS-PAGINA TO ENC1-PAGINA
043200     WRITE LIN-REPORTE FROM WKS-ENC-1 AFTER ADVANCING PAGE.
043300 4000-ENCABEZADO-EXIT.
043400     EXIT.
043500
043600******************************************************************
043700*              PIE DEL LISTADO CON TOTALES DE CONTROL            *
043800******************************************************************
043900 4500-IMPRIME-TOTALES.
044000     MOVE WKS-CLIENTES-PROC TO TOT2-CLIENTES
044100     MOVE WKS-HUERFANOS     TO TOT2-HUERFANOS
044200     WRITE LIN-REPORTE FROM WKS-TOT-2 AFTER ADVANCING 2 LINES.
044300 4500-IMPRIME-TOTALES-EXIT.
044400     EXIT.
044500
044600******************************************************************
044700*                       CIERRA ARCHIVOS                          *
044800******************************************************************
044900 9000-TERMINA.
045000     CLOSE CLIENTES-E CLIENTES-S CTACTE REPORTE.
045100 9000-TERMINA-EXIT.
045200     EXIT.
