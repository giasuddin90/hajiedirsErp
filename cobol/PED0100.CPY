000100******************************************************************
000200*   COPY        : PED0100                                        *
000300*   ARCHIVO     : SALES-ORDER  (ENCABEZADO DE PEDIDO DE VENTA)   *
000400*   APLICACION  : VENTAS                                         *
000500*   DESCRIPCION : ENCABEZADO DEL PEDIDO/FACTURA.  TIPO 'R' ES    *
000600*               : PEDIDO REGULAR, TIPO 'I' ES VENTA INSTANTANEA  *
000700*               : (ENTREGA INMEDIATA, SIN CLIENTE OBLIGATORIO).  *
000800******************************************************************
000900 01  PED-REGISTRO.
001000     05  PED-NUMERO                PIC X(12).
001100*        SO-xxxxxxxx  (REGULAR)   /  IS-xxxxxxxx  (INSTANTANEA)
001200     05  PED-TIPO                  PIC X(01).
001300*        'R' REGULAR / 'I' INSTANTANEA
001400     05  PED-CLIENTE-LLAVE         PIC 9(06).
001500*        CERO = CLIENTE ANONIMO (SOLO EN VENTA INSTANTANEA)
001600     05  PED-CLIENTE-NOMBRE        PIC X(30).
001700     05  PED-FECHA                 PIC 9(08).
001800     05  PED-FECHA-R REDEFINES PED-FECHA.
001900         10  PED-FECHA-ANIO        PIC 9(04).
002000         10  PED-FECHA-MES         PIC 9(02).
002100         10  PED-FECHA-DIA         PIC 9(02).
002200     05  PED-ESTADO                PIC X(01).
002300*        'O' PEDIDO / 'D' ENTREGADO / 'C' ANULADO
002400     05  PED-CARGO-ENTREGA         PIC S9(13)V99.
002500*        SI ES MANUAL SE RESPETA TAL CUAL (CERO ES VALIDO)
002600     05  PED-CARGO-ENTREGA-MANUAL  PIC X(01).
002700*        'Y' = VALOR MANUAL RESPETADO AUNQUE VENGA EN CERO
002800     05  PED-COSTO-TRANSPORTE      PIC S9(13)V99.
002900     05  PED-ANTICIPO-CLIENTE      PIC S9(13)V99.
003000     05  PED-TOTAL-PEDIDO          PIC S9(13)V99.
003100*        CALCULADO POR VTA1C01, SALIDA DEL PROCESO DE FACTURACION
003200     05  FILLER                    PIC X(01).
