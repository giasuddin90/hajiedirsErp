000100******************************************************************
000200*   COPY        : REC0100                                        *
000300*   ARCHIVO     : GOODS-RECEIPT  (ENCABEZADO DE RECEPCION)       *
000400*   APLICACION  : COMPRAS                                        *
000500*   DESCRIPCION : ENCABEZADO DE INGRESO DE MERCADERIA A BODEGA,  *
000600*               : CONTRA UNA ORDEN DE COMPRA (ROC0100).          *
000700******************************************************************
000800 01  REC-REGISTRO.
000900     05  REC-NUMERO                PIC X(12).
001000     05  REC-ORDEN-COMPRA-NUMERO   PIC X(12).
001100     05  REC-FECHA                 PIC 9(08).
001200     05  REC-FECHA-R REDEFINES REC-FECHA.
001300         10  REC-FECHA-ANIO        PIC 9(04).
001400         10  REC-FECHA-MES         PIC 9(02).
001500         10  REC-FECHA-DIA         PIC 9(02).
001600     05  REC-ESTADO                PIC X(01).
001700*        'F' BORRADOR / 'R' RECIBIDA / 'X' ANULADA
001800     05  REC-TOTAL-RECEPCION       PIC S9(13)V99.
001900*        SUMA DE LOS RENGLONES (SALIDA DE CMP1C01)
002000     05  FILLER                    PIC X(12).
