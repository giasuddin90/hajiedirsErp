000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : LUIS ALBERTO SOLIS EGUIZABAL (LASE)              *
000400* APLICACION  : VENTAS                                           *
000500* PROGRAMA    : VTA1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE FACTURACION DE PEDIDOS DE VENTA.        *
000800*             : CALCULA TOTAL DE RENGLON, CARGO DE ENTREGA,      *
000900*             : TRANSPORTE Y TOTAL DE PEDIDO; VALIDA EXISTENCIA  *
001000*             : CONTRA INVMOT01; CONTABILIZA EN CUENTA CORRIENTE *
001100*             : DEL CLIENTE Y ANOTA LA CONVERSION DE AZULEJO.    *
001200* ARCHIVOS    : PED0100=E,REN0100=E,PRD0100=E,CLI0100=E/S,       *
001300*             : MCT0100=S,RPTVTA1=S                              *
001400* ACCION (ES) : F=FACTURA (UNICA)                                *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* OT/RATIONAL : 4471                                             *
001700* NOMBRE      : FACTURACION DE VENTAS - MOTOR BATCH              *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                 VTA1C01.
002100 AUTHOR.                     LUIS ALBERTO SOLIS EGUIZABAL.
002200 INSTALLATION.               DISTRIBUIDORA DE MATERIALES, S.A.
002300 DATE-WRITTEN.               14/03/1987.
002400 DATE-COMPILED.
002500 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002600                              SISTEMAS UNICAMENTE.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 14/03/1987  LASE  OT-4471   VERSION ORIGINAL.  FACTURA PEDIDOS  OT-4471 
003100*                             REGULARES UNICAMENTE.               OT-4471 
003200* 02/09/1987  LASE  OT-4499   SE AGREGA MANEJO DE VENTA           OT-4499 
003300*                             INSTANTANEA (PED-TIPO = 'I').       OT-4499 
003400* 19/01/1989  RQCH  OT-4561   SE INTEGRA LA VALIDACION DE         OT-4561 
003500*                             EXISTENCIA CONTRA EL NUEVO MODULO   OT-4561 
003600*                             INVMOT01 (ANTES SE VALIDABA A OJO   OT-4561 
003700*                             CONTRA UN LISTADO IMPRESO).         OT-4561 
003800* 05/06/1990  RQCH  OT-4795   SE AGREGA EL CALCULO DE CONVERSION  OT-4795 
003900*                             DE AZULEJO PARA LA IMPRESION DEL    OT-4795 
004000*                             REGISTRO DE FACTURACION.            OT-4795 
004100* 14/01/1992  LASE  OT-5091   ESTANDAR DE DOCUMENTACION DEL       OT-5091 
004200*                             DEPARTAMENTO: SE AGREGAN PARRAFOS   OT-5091 
004300*                             AUTHOR/INSTALLATION/DATE-COMPILED/  OT-5091 
004400*                             SECURITY QUE ANTES NO SE USABAN.    OT-5091 
004500* 11/08/1993  RQCH  OT-5251   EL CARGO DE ENTREGA MANUAL AHORA SE OT-5251 
004600*                             RESPETA AUNQUE VENGA EN CERO.       OT-5251 
004700* 23/03/1995  MTAX  OT-5590   SE ELIMINA EL REACOMODO POR SORT DE OT-5590 
004800*                             CLIENTES; EL MAESTRO SE CARGA       OT-5590 
004900*                             COMPLETO EN MEMORIA (VER OT-5091 DE OT-5590 
005000*                             INVMOT01) Y SE REESCRIBE AL FINAL.  OT-5590 
005100* 02/12/1996  MTAX  OT-5905   ANTICIPO DEL CLIENTE AHORA GENERA UNOT-5905 
005200*                             RENGLON DE CUENTA CORRIENTE TIPO 'P'OT-5905 
005300*                             POR SEPARADO DE LA VENTA TIPO 'S'.  OT-5905 
005400* 04/09/1998  MTAX  OT-6203   REVISION DE FECHAS PARA EL CAMBIO DEOT-6203 
005500*                             SIGLO.  TODAS LAS FECHAS AAAAMMDD SEOT-6203 
005600*                             MANEJAN YA A 4 POSICIONES DE ANIO.  OT-6203 
005700* 26/01/1999  MTAX  OT-6244   CIERRE Y2K - SIN HALLAZGOS.         OT-6244 
005800* 30/07/2002  RQCH  OT-6812   SE AGREGA CONTADOR DE PEDIDOS       OT-6812 
005900*                             ANULADOS AL PIE DEL REGISTRO.       OT-6812 
006000* 09/12/2004  EDPR  OT-7115   REVISION GENERAL PARA EL PROYECTO DEOT-7115 
006100*                             MIGRACION DE PLATAFORMA, SIN CAMBIO OT-7115 
006200*                             DE LOGICA DE NEGOCIO.               OT-7115 
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01                     IS TOP-OF-FORM
006800     CLASS CLASE-DIGITOS     IS "0" THRU "9"
006900     UPSI-0 ON  STATUS       IS WKS-RUN-REPROCESO
007000     UPSI-0 OFF STATUS       IS WKS-RUN-NORMAL.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT PEDIDOS      ASSIGN TO PEDVTA
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS FS-PED0100.
007600     SELECT RENGLONES    ASSIGN TO RENVTA
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS FS-REN0100.
007900     SELECT PRODUCTOS    ASSIGN TO PRDVTA
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS FS-PRD0100.
008200     SELECT CLIENTES-E   ASSIGN TO CLIVEJO
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS FS-CLI-E.
008500     SELECT CLIENTES-S   ASSIGN TO CLINVO
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-CLI-S.
008800     SELECT CTACTE       ASSIGN TO MCTSAL
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS FS-MCT0100.
009100     SELECT REPORTE      ASSIGN TO RPTVTA1
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS FS-RPTVTA1.
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  PEDIDOS
009700     LABEL RECORD IS STANDARD.
009800     COPY PED0100.
009900 FD  RENGLONES
010000     LABEL RECORD IS STANDARD.
010100     COPY REN0100.
010200 FD  PRODUCTOS
010300     LABEL RECORD IS STANDARD.
010400     COPY PRD0100.
010500 FD  CLIENTES-E
010600     LABEL RECORD IS STANDARD.
010700 01  CLI-E-REGISTRO              PIC X(60).
010800 FD  CLIENTES-S
010900     LABEL RECORD IS STANDARD.
011000 01  CLI-S-REGISTRO               PIC X(60).
011100 FD  CTACTE
011200     LABEL RECORD IS STANDARD.
011300     COPY MCT0100.
011400 FD  REPORTE
011500     LABEL RECORD IS OMITTED
011600     RECORD CONTAINS 132 CHARACTERS
011700     LINAGE IS 58 LINES WITH FOOTING AT 54.
011800 01  LIN-REPORTE                  PIC X(132).
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100*              RECURSOS DE FILE STATUS                           *
012200******************************************************************
012300 01  WKS-STATUS-ARCHIVOS.
012400     05  FS-PED0100          PIC 9(02)   VALUE ZEROS.
012500     05  FS-REN0100          PIC 9(02)   VALUE ZEROS.
012600     05  FS-PRD0100          PIC 9(02)   VALUE ZEROS.
012700     05  FS-CLI-E            PIC 9(02)   VALUE ZEROS.
012800     05  FS-CLI-S            PIC 9(02)   VALUE ZEROS.
012900     05  FS-MCT0100          PIC 9(02)   VALUE ZEROS.
013000     05  FS-RPTVTA1          PIC 9(02)   VALUE ZEROS.
013100 01  PROGRAMA                 PIC X(08)   VALUE "VTA1C01".
013200 01  ARCHIVO                  PIC X(08)   VALUE SPACES.
013300 01  ACCION                   PIC X(10)   VALUE SPACES.
013400 01  LLAVE                    PIC X(32)   VALUE SPACES.
013500******************************************************************
013600*   TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS (SEARCH ALL)       *
013700******************************************************************
013800 01  WKS-TABLA-PRODUCTOS.
013900     05  WKS-CANT-PRODUCTOS  PIC 9(04)   COMP VALUE ZERO.
014000     05  WKS-PRODUCTOS-DATOS OCCURS 0 TO 2000 TIMES
014100                             DEPENDING ON WKS-CANT-PRODUCTOS
014200                             ASCENDING KEY WKS-PRD-LLAVE
014300                             INDEXED BY WKS-IX-PRD.
014400         10  WKS-PRD-LLAVE       PIC 9(06).
014500         10  WKS-PRD-CATEGORIA   PIC X(10).
014600         10  WKS-PRD-UNIDAD      PIC X(06).
014700         10  WKS-PRD-CARGO-UNIT  PIC 9(05)V9(05).
014800         10  WKS-PRD-PZAS-CARTON PIC 9(05).
014900         10  WKS-PRD-PIES2-PZA   PIC 9(04)V9(04).
015000         10  WKS-PRD-COSTO       PIC S9(13)V99.
015100******************************************************************
015200*   TABLA EN MEMORIA DEL MAESTRO DE CLIENTES (SEARCH ALL,        *
015300*   ACTUALIZADA EN MEMORIA Y REESCRITA AL FINAL DE LA CORRIDA)   *
015400******************************************************************
015500 01  WKS-TABLA-CLIENTES.
015600     05  WKS-CANT-CLIENTES   PIC 9(05)   COMP VALUE ZERO.
015700     05  WKS-CLIENTES-DATOS  OCCURS 0 TO 5000 TIMES
015800                             DEPENDING ON WKS-CANT-CLIENTES
015900                             ASCENDING KEY WKS-CLI-LLAVE
016000                             INDEXED BY WKS-IX-CLI.
016100         10  WKS-CLI-LLAVE       PIC 9(06).
016200         10  WKS-CLI-NOMBRE      PIC X(30).
016300         10  WKS-CLI-SALDO       PIC S9(13)V99.
016400         10  WKS-CLI-ACTIVO      PIC X(01).
016500         10  FILLER              PIC X(08).
016600******************************************************************
016700*   TABLA DE ANOTACIONES DE CONVERSION DE AZULEJO POR PEDIDO     *
016800******************************************************************
016900 01  WKS-TABLA-AZULEJOS.
017000     05  WKS-CANT-AZULEJOS   PIC 9(02)   COMP VALUE ZERO.
017100     05  WKS-AZULEJOS-DATOS  OCCURS 20 TIMES
017200                             INDEXED BY WKS-IX-AZU.
017300         10  WKS-AZU-PRODUCTO    PIC 9(06).
017400         10  WKS-AZU-PIES2       PIC 9(08).
017500         10  WKS-AZU-CARTONES    PIC 9(06).
017600         10  WKS-AZU-SOBRANTES   PIC 9(05).
017700******************************************************************
017800*                 VARIABLES DE TRABAJO                           *
017900******************************************************************
018000 01  WKS-VARIABLES-TRABAJO.
018100     05  WKS-FIN-PEDIDOS     PIC 9(01)   VALUE ZERO.
018200         88  FIN-PEDIDOS                  VALUE 1.
018300     05  WKS-FIN-RENGLONES   PIC 9(01)   VALUE ZERO.
018400         88  FIN-RENGLONES                VALUE 1.
018500     05  WKS-ORDEN-RECHAZADA PIC X(01)   VALUE "N".
018600         88  ORDEN-RECHAZADA               VALUE "Y".
018700     05  WKS-ESTADO-EFECTIVO PIC X(01)   VALUE SPACES.
018800     05  WKS-SUBTOTAL        PIC S9(13)V99 VALUE ZEROS.
018900     05  WKS-CARGO-AUTO      PIC S9(13)V99 VALUE ZEROS.
019000     05  WKS-CARGO-FINAL     PIC S9(13)V99 VALUE ZEROS.
019100     05  WKS-TOTAL-PEDIDO    PIC S9(13)V99 VALUE ZEROS.
019200     05  WKS-TOTAL-RENGLON   PIC S9(13)V99 VALUE ZEROS.
019300     05  WKS-TOTAL-CARGO-LIN PIC S9(13)V99 VALUE ZEROS.
019400     05  WKS-REFERENCIA      PIC X(20)   VALUE SPACES.
019500     05  WKS-LIN-IMPRESAS    PIC 9(02)   COMP VALUE ZERO.
019600     05  WKS-PAGINA          PIC 9(04)   COMP VALUE ZERO.
019700******************************************************************
019800*   PARAMETROS DE LLAMADA A INVMOT01 (MOTOR DE EXISTENCIA)       *
019900******************************************************************
020000 01  WKS-PARM-INVENTARIO.
020100     05  WPI-PRODUCTO-LLAVE   PIC 9(06).
020200     05  WPI-BODEGA-LLAVE     PIC 9(04).
020300     05  WPI-COSTO-RESPALDO   PIC S9(13)V99.
020400     05  WPI-EXISTENCIA       PIC 9(08)V99.
020500     05  WPI-VALOR-EXISTENCIA PIC S9(13)V99.
020600******************************************************************
020700*              AREAS DE CALCULO DE CONVERSION DE AZULEJO         *
020800******************************************************************
020900 01  WKS-CALCULO-AZULEJO.
021000     05  WKS-AZU-CALC-PIES2    PIC 9(08)V9999 VALUE ZEROS.
021100     05  WKS-AZU-CALC-PIEZAS   PIC 9(08)V9999 VALUE ZEROS.
021200     05  WKS-AZU-PIES2-ENTERO  PIC 9(08)      VALUE ZEROS.
021300     05  WKS-AZU-PIEZAS-ENTERO PIC 9(08)      VALUE ZEROS.
021400     05  WKS-AZU-CALC-CARTONES PIC 9(06)      VALUE ZEROS.
021500     05  WKS-AZU-CALC-SOBRANTE PIC 9(05)      VALUE ZEROS.
021600******************************************************************
021700*      AREAS DE TRABAJO DEL MAESTRO DE CLIENTES (VIEJO/NUEVO)    *
021800******************************************************************
021900 01  CLI-E-AREA.
022000     05  CLIE-LLAVE            PIC 9(06).
022100     05  CLIE-NOMBRE           PIC X(30).
022200     05  CLIE-SALDO            PIC S9(13)V99.
022300     05  CLIE-ACTIVO           PIC X(01).
022400     05  FILLER                PIC X(08).
022500 01  CLI-S-AREA.
022600     05  CLIS-LLAVE            PIC 9(06).
022700     05  CLIS-NOMBRE           PIC X(30).
022800     05  CLIS-SALDO            PIC S9(13)V99.
022900     05  CLIS-ACTIVO           PIC X(01).
023000     05  FILLER                PIC X(08).
023100******************************************************************
023200*   REDEFINES No. 1 - DESGLOSE DE LA FECHA DE PROCESO            *
023300******************************************************************
023400 01  WKS-FECHA-PROCESO       PIC 9(08)   VALUE ZEROS.
023500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
023600     05  WKS-FP-ANIO          PIC 9(04).
023700     05  WKS-FP-MES           PIC 9(02).
023800     05  WKS-FP-DIA           PIC 9(02).
023900******************************************************************
024000*   REDEFINES No. 2 - DESGLOSE DEL NUMERO DE PEDIDO (PREFIJO)    *
024100******************************************************************
024200 01  WKS-PED-NUMERO-COPIA    PIC X(12)   VALUE SPACES.
024300 01  WKS-PED-NUMERO-R REDEFINES WKS-PED-NUMERO-COPIA.
024400     05  WKS-PED-PREFIJO      PIC X(02).
024500     05  WKS-PED-CONSECUTIVO  PIC X(10).
024600******************************************************************
024700*   REDEFINES No. 3 - BLOQUE DE TOTALES DE CONTROL, VISTA CRUDA  *
024800*   (PERMITE PONER TODO EL BLOQUE EN CEROS/ESPACIOS DE UN GOLPE) *
024900******************************************************************
025000 01  WKS-TOTALES-CONTROL.
025100     05  WKS-PEDIDOS-POSTEADOS  PIC 9(06)   COMP VALUE ZERO.
025200     05  WKS-PEDIDOS-RECHAZADOS PIC 9(06)   COMP VALUE ZERO.
025300     05  WKS-PEDIDOS-ANULADOS   PIC 9(06)   COMP VALUE ZERO.
025400     05  WKS-TOTAL-FACTURADO    PIC S9(13)V99 VALUE ZEROS.
025500     05  WKS-TOTAL-ANTICIPOS    PIC S9(13)V99 VALUE ZEROS.
025600 01  WKS-TOTALES-CONTROL-R REDEFINES WKS-TOTALES-CONTROL.
025700     05  FILLER                 PIC X(40).
025800******************************************************************
025900*                 LINEAS DE IMPRESION                            *
026000******************************************************************
026100 01  WKS-ENC-1.
026200     05  FILLER              PIC X(38) VALUE SPACES.
026300     05  FILLER              PIC X(56) VALUE
026400         "DISTRIBUIDORA DE MATERIALES, S.A. - REGISTRO DE VENTAS".
026500     05  FILLER              PIC X(23) VALUE SPACES.
026600     05  FILLER              PIC X(05) VALUE "PAG. ".
026700     05  ENC1-PAGINA         PIC ZZZ9.
026800     05  FILLER              PIC X(06) VALUE SPACES.
026900 01  WKS-ENC-2.
027000     05  FILLER              PIC X(10) VALUE "FECHA CORR".
027100     05  FILLER              PIC X(01) VALUE ":".
027200     05  ENC2-FECHA          PIC X(10).
027300     05  FILLER              PIC X(111) VALUE SPACES.
027400 01  WKS-ENC-3.
027500     05  FILLER              PIC X(12) VALUE "NUM. PEDIDO ".
027600     05  FILLER              PIC X(11) VALUE "FECHA      ".
027700     05  FILLER              PIC X(07) VALUE "CLIENTE".
027800     05  FILLER              PIC X(15) VALUE SPACES.
027900     05  FILLER              PIC X(11) VALUE "SUBTOTAL   ".
028000     05  FILLER              PIC X(11) VALUE "ENTREGA    ".
028100     05  FILLER              PIC X(11) VALUE "TRANSPORTE ".
028200     05  FILLER              PIC X(11) VALUE "TOTAL      ".
028300     05  FILLER              PIC X(33) VALUE SPACES.
028400 01  WKS-DET-1.
028500     05  DET1-NUMERO         PIC X(12).
028600     05  FILLER              PIC X(01) VALUE SPACES.
028700     05  DET1-FECHA          PIC X(10).
028800     05  FILLER              PIC X(01) VALUE SPACES.
028900     05  DET1-CLIENTE        PIC X(21).
029000     05  DET1-SUBTOTAL       PIC $$,$$$,$$9.99.
029100     05  FILLER              PIC X(01) VALUE SPACES.
029200     05  DET1-ENTREGA        PIC $$,$$$,$$9.99.
029300     05  FILLER              PIC X(01) VALUE SPACES.
029400     05  DET1-TRANSPORTE     PIC $$,$$$,$$9.99.
029500     05  FILLER              PIC X(01) VALUE SPACES.
029600     05  DET1-TOTAL          PIC $$,$$$,$$9.99.
029700     05  FILLER              PIC X(20) VALUE SPACES.
029800 01  WKS-DET-AZULEJO.
029900     05  FILLER              PIC X(15) VALUE SPACES.
030000     05  FILLER              PIC X(18) VALUE "AZULEJO PRODUCTO: ".
030100     05  DAZ-PRODUCTO        PIC 9(06).
030200     05  FILLER              PIC X(10) VALUE " PIES2:   ".
030300     05  DAZ-PIES2           PIC ZZZ,ZZ9.
030400     05  FILLER              PIC X(10) VALUE " CARTONES:".
030500     05  DAZ-CARTONES        PIC ZZZ,ZZ9.
030600     05  FILLER              PIC X(10) VALUE " SOBRANTE:".
030700     05  DAZ-SOBRANTE        PIC ZZ,ZZ9.
030800     05  FILLER              PIC X(45) VALUE SPACES.
030900 01  WKS-TOT-1.
031000     05  FILLER              PIC X(20) VALUE
031100         "TOTALES DE LA CORRIDA".
031200     05  FILLER              PIC X(20) VALUE SPACES.
031300     05  FILLER              PIC X(18) VALUE "PEDIDOS POSTEADOS:".
031400     05  TOT1-POSTEADOS      PIC ZZZ,ZZ9.
031500     05  FILLER              PIC X(21)
031600         VALUE "  PEDIDOS RECHAZADOS:".
031700     05  TOT1-RECHAZADOS     PIC ZZZ,ZZ9.
031800     05  FILLER              PIC X(19)
031900         VALUE "  PEDIDOS ANULADOS:".
032000     05  TOT1-ANULADOS       PIC ZZZ,ZZ9.
032100     05  FILLER              PIC X(11) VALUE SPACES.
032200 01  WKS-TOT-2.
032300     05  FILLER              PIC X(20) VALUE
032400         "TOTAL FACTURADO   :".
032500     05  TOT2-FACTURADO      PIC $$,$$$,$$$,$$9.99.
032600     05  FILLER              PIC X(10) VALUE SPACES.
032700     05  FILLER              PIC X(20) VALUE
032800         "TOTAL ANTICIPOS   :".
032900     05  TOT2-ANTICIPOS      PIC $$,$$$,$$$,$$9.99.
033000     05  FILLER              PIC X(46) VALUE SPACES.
033100******************************************************************
033200 PROCEDURE DIVISION.
033300******************************************************************
033400*               S E C C I O N    P R I N C I P A L               *
033500******************************************************************
033600 0000-PRINCIPAL.
033700     PERFORM 1000-INICIA THRU 1000-INICIA-EXIT
033800     PERFORM 2000-PROCESA-PEDIDO THRU 2000-PROCESA-PEDIDO-EXIT
033900             UNTIL FIN-PEDIDOS
034000     PERFORM 4500-IMPRIME-TOTALES THRU 4500-IMPRIME-TOTALES-EXIT
034100     PERFORM 9000-TERMINA THRU 9000-TERMINA-EXIT
034200     STOP RUN.
034300 0000-PRINCIPAL-EXIT.
034400     EXIT.
034500
034600******************************************************************
034700*   ABRE ARCHIVOS, CARGA TABLAS DE PRODUCTOS Y CLIENTES,         *
034800*   IMPRIME ENCABEZADOS Y HACE LAS LECTURAS DE ARRANQUE          *
034900******************************************************************
035000 1000-INICIA.
035100     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
035200     OPEN INPUT PEDIDOS RENGLONES PRODUCTOS CLIENTES-E
035300     OPEN OUTPUT CLIENTES-S CTACTE REPORTE
035400     IF FS-PED0100 NOT = 0 OR FS-REN0100 NOT = 0 OR
035500        FS-PRD0100 NOT = 0 OR FS-CLI-E NOT = 0
035600         MOVE "OPEN"   TO ACCION
035700         MOVE "VARIOS" TO ARCHIVO
035800         MOVE SPACES   TO LLAVE
035900         CALL "VALF0100" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036000                                FS-PED0100, FS-PED0100
036100         MOVE 91 TO RETURN-CODE
036200         STOP RUN
036300     END-IF
036400     PERFORM 1100-CARGA-PRODUCTOS THRU 1100-CARGA-PRODUCTOS-EXIT
036500     PERFORM 1200-CARGA-CLIENTES THRU 1200-CARGA-CLIENTES-EXIT
036600     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT
036700     PERFORM 1400-LEE-RENGLON THRU 1400-LEE-RENGLON-EXIT
036800     PERFORM 4000-ENCABEZADO THRU 4000-ENCABEZADO-EXIT.
036900 1000-INICIA-EXIT.
037000     EXIT.
037100
037200 1100-CARGA-PRODUCTOS.
037300     READ PRODUCTOS
037400         AT END GO TO 1100-CARGA-PRODUCTOS-EXIT
037500     END-READ
037600     ADD 1 TO WKS-CANT-PRODUCTOS
037700     MOVE PRD-LLAVE
037800                 TO WKS-PRD-LLAVE (WKS-CANT-PRODUCTOS)
037900     MOVE PRD-CATEGORIA
038000                 TO WKS-PRD-CATEGORIA (WKS-CANT-PRODUCTOS)
038100     MOVE PRD-CARGO-ENTREGA-UNIT
038200                 TO WKS-PRD-CARGO-UNIT (WKS-CANT-PRODUCTOS)
038300     MOVE PRD-PIEZAS-POR-CARTON
038400                 TO WKS-PRD-PZAS-CARTON (WKS-CANT-PRODUCTOS)
038500     MOVE PRD-PIES2-POR-PIEZA
038600                 TO WKS-PRD-PIES2-PZA (WKS-CANT-PRODUCTOS)
038700     MOVE PRD-PRECIO-COSTO
038800                 TO WKS-PRD-COSTO (WKS-CANT-PRODUCTOS)
038900     MOVE PRD-UNIDAD-MEDIDA
039000                 TO WKS-PRD-UNIDAD (WKS-CANT-PRODUCTOS)
039100     GO TO 1100-CARGA-PRODUCTOS.
039200 1100-CARGA-PRODUCTOS-EXIT.
039300     EXIT.
039400
039500 1200-CARGA-CLIENTES.
039600     READ CLIENTES-E INTO CLI-E-AREA
039700         AT END GO TO 1200-CARGA-CLIENTES-EXIT
039800     END-READ
039900     ADD 1 TO WKS-CANT-CLIENTES
040000     MOVE CLIE-LLAVE  TO WKS-CLI-LLAVE  (WKS-CANT-CLIENTES)
040100     MOVE CLIE-NOMBRE TO WKS-CLI-NOMBRE (WKS-CANT-CLIENTES)
040200     MOVE CLIE-SALDO  TO WKS-CLI-SALDO  (WKS-CANT-CLIENTES)
040300     MOVE CLIE-ACTIVO TO WKS-CLI-ACTIVO (WKS-CANT-CLIENTES)
040400     GO TO 1200-CARGA-CLIENTES.
040500 1200-CARGA-CLIENTES-EXIT.
040600     EXIT.
040700
040800 1300-LEE-PEDIDO.
040900     READ PEDIDOS
041000         AT END GO TO 1300-FIN-PEDIDOS
041100     END-READ
041200     GO TO 1300-LEE-PEDIDO-EXIT.
041300 1300-FIN-PEDIDOS.
041400     MOVE 1 TO WKS-FIN-PEDIDOS.
041500 1300-LEE-PEDIDO-EXIT.
041600     EXIT.
041700
041800 1400-LEE-RENGLON.
041900     READ RENGLONES
042000         AT END GO TO 1400-FIN-RENGLONES
042100     END-READ
042200     GO TO 1400-LEE-RENGLON-EXIT.
042300 1400-FIN-RENGLONES.
042400     MOVE 1 TO WKS-FIN-RENGLONES.
042500 1400-LEE-RENGLON-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900*   PROCESA UN PEDIDO: ACUMULA SUS RENGLONES, VALIDA, CALCULA    *
043000*   TOTALES, CONTABILIZA AL CLIENTE E IMPRIME EL REGISTRO        *
043100******************************************************************
043200 2000-PROCESA-PEDIDO.
043300     MOVE "N" TO WKS-ORDEN-RECHAZADA
043400     MOVE ZEROS TO WKS-SUBTOTAL WKS-CARGO-AUTO WKS-CANT-AZULEJOS
043500     PERFORM 2100-ACUMULA-RENGLONES
043600         THRU 2100-ACUMULA-RENGLONES-EXIT
043700             UNTIL FIN-RENGLONES OR
043800                   REN-PEDIDO-NUMERO NOT = PED-NUMERO
043900     MOVE PED-ESTADO TO WKS-ESTADO-EFECTIVO
044000     IF PED-TIPO = "I"
044100         MOVE "D" TO WKS-ESTADO-EFECTIVO
044200     END-IF
044300     EVALUATE TRUE
044400         WHEN WKS-ESTADO-EFECTIVO = "C"
044500             ADD 1 TO WKS-PEDIDOS-ANULADOS
044600         WHEN ORDEN-RECHAZADA
044700             ADD 1 TO WKS-PEDIDOS-RECHAZADOS
044800         WHEN OTHER
044900             PERFORM 2500-CALCULA-TOTALES
045000                     THRU 2500-CALCULA-TOTALES-EXIT
045100             PERFORM 2600-CONTABILIZA-CLIENTE
045200                     THRU 2600-CONTABILIZA-CLIENTE-EXIT
045300             PERFORM 2700-IMPRIME-DETALLE
045400                     THRU 2700-IMPRIME-DETALLE-EXIT
045500             ADD 1 TO WKS-PEDIDOS-POSTEADOS
045600     END-EVALUATE
045700     PERFORM 1300-LEE-PEDIDO THRU 1300-LEE-PEDIDO-EXIT.
045800 2000-PROCESA-PEDIDO-EXIT.
045900     EXIT.
046000
046100 2100-ACUMULA-RENGLONES.
046200     SET WKS-IX-PRD TO 1
046300     SEARCH ALL WKS-PRODUCTOS-DATOS
046400         WHEN WKS-PRD-LLAVE (WKS-IX-PRD) = REN-PRODUCTO-LLAVE
046500             PERFORM 2200-VALIDA-Y-ACUMULA
046600                     THRU 2200-VALIDA-Y-ACUMULA-EXIT
046700         WHEN OTHER
046800             MOVE "Y" TO WKS-ORDEN-RECHAZADA
046900     END-SEARCH
047000     PERFORM 1400-LEE-RENGLON THRU 1400-LEE-RENGLON-EXIT.
047100 2100-ACUMULA-RENGLONES-EXIT.
047200     EXIT.
047300
047400 2200-VALIDA-Y-ACUMULA.
047500     IF REN-CANTIDAD <= ZEROS OR REN-PRECIO-UNITARIO <= ZEROS
047600        OR REN-BODEGA-LLAVE = ZEROS
047700         MOVE "Y" TO WKS-ORDEN-RECHAZADA
047800     ELSE
047900         MOVE REN-PRODUCTO-LLAVE TO WPI-PRODUCTO-LLAVE
048000         MOVE REN-BODEGA-LLAVE   TO WPI-BODEGA-LLAVE
048100         MOVE WKS-PRD-COSTO (WKS-IX-PRD) TO WPI-COSTO-RESPALDO
048200         CALL "INVMOT01" USING WKS-PARM-INVENTARIO
048300         IF REN-CANTIDAD > WPI-EXISTENCIA
048400             MOVE "Y" TO WKS-ORDEN-RECHAZADA
048500         ELSE
048600             COMPUTE WKS-TOTAL-RENGLON ROUNDED =
048700                     REN-CANTIDAD * REN-PRECIO-UNITARIO
048800             ADD WKS-TOTAL-RENGLON TO WKS-SUBTOTAL
048900             COMPUTE WKS-TOTAL-CARGO-LIN ROUNDED =
049000                 REN-CANTIDAD * WKS-PRD-CARGO-UNIT (WKS-IX-PRD)
049100             ADD WKS-TOTAL-CARGO-LIN TO WKS-CARGO-AUTO
049200             IF WKS-PRD-CATEGORIA (WKS-IX-PRD) = "TILES" AND
049300                WKS-PRD-PZAS-CARTON (WKS-IX-PRD) > ZEROS AND
049400                WKS-PRD-PIES2-PZA (WKS-IX-PRD) > ZEROS
049500                 PERFORM 3500-CONVIERTE-AZULEJO
049600                         THRU 3500-CONVIERTE-AZULEJO-EXIT
049700             END-IF
049800         END-IF
049900     END-IF.
050000 2200-VALIDA-Y-ACUMULA-EXIT.
050100     EXIT.
050200
050300******************************************************************
050400*   U2 - CONVERSION DE AZULEJO (SOLO ANOTACION EN LA FACTURA)    *
050500******************************************************************
050600 3500-CONVIERTE-AZULEJO.
050700     MOVE ZEROS TO WKS-AZU-CALC-PIES2 WKS-AZU-CALC-PIEZAS
050800     IF WKS-PRD-UNIDAD (WKS-IX-PRD) = "sqft"
050900         MOVE REN-CANTIDAD TO WKS-AZU-CALC-PIES2
051000         COMPUTE WKS-AZU-CALC-PIEZAS =
051100                 REN-CANTIDAD / WKS-PRD-PIES2-PZA (WKS-IX-PRD)
051200     ELSE
051300         MOVE REN-CANTIDAD TO WKS-AZU-CALC-PIEZAS
051400         COMPUTE WKS-AZU-CALC-PIES2 =
051500                 REN-CANTIDAD * WKS-PRD-PIES2-PZA (WKS-IX-PRD)
051600     END-IF
051700*        WKS-AZU-CALC-xxxx CONSERVA 4 DECIMALES; EL TRUNCADO A
051800*        ENTERO OCURRE AQUI, AL PASAR A LOS CAMPOS -ENTERO
051900     MOVE WKS-AZU-CALC-PIES2  TO WKS-AZU-PIES2-ENTERO
052000     MOVE WKS-AZU-CALC-PIEZAS TO WKS-AZU-PIEZAS-ENTERO
052100     COMPUTE WKS-AZU-CALC-CARTONES =
052200         WKS-AZU-PIEZAS-ENTERO / WKS-PRD-PZAS-CARTON (WKS-IX-PRD)
052300     COMPUTE WKS-AZU-CALC-SOBRANTE =
052400         WKS-AZU-PIEZAS-ENTERO -
052500         (WKS-AZU-CALC-CARTONES *
052600             WKS-PRD-PZAS-CARTON (WKS-IX-PRD))
052700     IF WKS-CANT-AZULEJOS < 20
052800         ADD 1 TO WKS-CANT-AZULEJOS
052900         MOVE REN-PRODUCTO-LLAVE    TO
053000              WKS-AZU-PRODUCTO  (WKS-CANT-AZULEJOS)
053100         MOVE WKS-AZU-PIES2-ENTERO  TO
053200              WKS-AZU-PIES2     (WKS-CANT-AZULEJOS)
053300         MOVE WKS-AZU-CALC-CARTONES TO
053400              WKS-AZU-CARTONES  (WKS-CANT-AZULEJOS)
053500         MOVE WKS-AZU-CALC-SOBRANTE TO
053600              WKS-AZU-SOBRANTES (WKS-CANT-AZULEJOS)
053700     END-IF.
053800 3500-CONVIERTE-AZULEJO-EXIT.
053900     EXIT.
054000
054100******************************************************************
054200*   TOTALES DEL PEDIDO: SUBTOTAL + ENTREGA + TRANSPORTE          *
054300******************************************************************
054400 2500-CALCULA-TOTALES.
054500     IF PED-CARGO-ENTREGA-MANUAL = "Y"
054600         MOVE PED-CARGO-ENTREGA TO WKS-CARGO-FINAL
054700     ELSE
054800         MOVE WKS-CARGO-AUTO TO WKS-CARGO-FINAL
054900     END-IF
055000     COMPUTE WKS-TOTAL-PEDIDO ROUNDED =
055100             WKS-SUBTOTAL + WKS-CARGO-FINAL + PED-COSTO-TRANSPORTE
055200     ADD WKS-TOTAL-PEDIDO TO WKS-TOTAL-FACTURADO.
055300 2500-CALCULA-TOTALES-EXIT.
055400     EXIT.
055500
055600******************************************************************
055700*   CONTABILIZA VENTA Y ANTICIPO EN LA CUENTA CORRIENTE DEL      *
055800*   CLIENTE Y ACTUALIZA SU SALDO EN LA TABLA EN MEMORIA          *
055900******************************************************************
056000 2600-CONTABILIZA-CLIENTE.
056100     IF PED-CLIENTE-LLAVE NOT = ZEROS
056200         SET WKS-IX-CLI TO 1
056300         SEARCH ALL WKS-CLIENTES-DATOS
056400             WHEN WKS-CLI-LLAVE (WKS-IX-CLI) = PED-CLIENTE-LLAVE
056500                 ADD WKS-TOTAL-PEDIDO TO
056600                     WKS-CLI-SALDO (WKS-IX-CLI)
056700                 MOVE PED-CLIENTE-LLAVE TO MCT-CLIENTE-LLAVE
056800                 MOVE "S"               TO MCT-TIPO-MOVIMIENTO
056900                 MOVE WKS-TOTAL-PEDIDO  TO MCT-MONTO
057000                 MOVE PED-NUMERO        TO MCT-REFERENCIA
057100                 MOVE PED-FECHA         TO MCT-FECHA
057200                 WRITE MCT-REGISTRO
057300                 IF PED-ANTICIPO-CLIENTE > ZEROS
057400                     SUBTRACT PED-ANTICIPO-CLIENTE FROM
057500                              WKS-CLI-SALDO (WKS-IX-CLI)
057600                     MOVE PED-NUMERO TO WKS-REFERENCIA
057700                     STRING PED-NUMERO DELIMITED BY SPACE
057800                            "-DEPOSIT" DELIMITED BY SIZE
057900                            INTO WKS-REFERENCIA
058000                     MOVE PED-CLIENTE-LLAVE TO MCT-CLIENTE-LLAVE
058100                     MOVE "P"               TO MCT-TIPO-MOVIMIENTO
058200                     MOVE PED-ANTICIPO-CLIENTE TO MCT-MONTO
058300                     MOVE WKS-REFERENCIA    TO MCT-REFERENCIA
058400                     MOVE PED-FECHA          TO MCT-FECHA
058500                     WRITE MCT-REGISTRO
058600                     ADD PED-ANTICIPO-CLIENTE
058700                             TO WKS-TOTAL-ANTICIPOS
058800                 END-IF
058900         END-SEARCH
059000     END-IF.
059100 2600-CONTABILIZA-CLIENTE-EXIT.
059200     EXIT.
059300
059400******************************************************************
059500*   IMPRIME EL RENGLON DE DETALLE DEL PEDIDO Y SUS ANOTACIONES   *
059600*   DE CONVERSION DE AZULEJO, SI LAS HUBIERA                     *
059700******************************************************************
059800 2700-IMPRIME-DETALLE.
059900*        SE CONSERVA EL PREFIJO DEL NUMERO DE PEDIDO (SO-/IS-)
060000*        PARA REVISION EN VOLCADOS DE DEPURACION (OT-4499)
060100     MOVE PED-NUMERO           TO WKS-PED-NUMERO-COPIA
060200     MOVE PED-NUMERO           TO DET1-NUMERO
060300     STRING PED-FECHA-ANIO DELIMITED BY SIZE "-" DELIMITED BY SIZE
060400            PED-FECHA-MES  DELIMITED BY SIZE "-" DELIMITED BY SIZE
060500            PED-FECHA-DIA  DELIMITED BY SIZE
060600            INTO DET1-FECHA
060700     IF PED-CLIENTE-LLAVE = ZEROS
060800         MOVE PED-CLIENTE-NOMBRE TO DET1-CLIENTE
060900     ELSE
061000         MOVE PED-CLIENTE-LLAVE TO DET1-CLIENTE
061100     END-IF
061200     MOVE WKS-SUBTOTAL         TO DET1-SUBTOTAL
061300     MOVE WKS-CARGO-FINAL      TO DET1-ENTREGA
061400     MOVE PED-COSTO-TRANSPORTE TO DET1-TRANSPORTE
061500     MOVE WKS-TOTAL-PEDIDO     TO DET1-TOTAL
061600     WRITE LIN-REPORTE FROM WKS-DET-1
061700         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
061800                                THRU 4000-ENCABEZADO-EXIT
061900     END-WRITE
062000     IF WKS-CANT-AZULEJOS > ZEROS
062100         PERFORM 2750-IMPRIME-AZULEJOS
062200                 THRU 2750-IMPRIME-AZULEJOS-EXIT
062300                 VARYING WKS-IX-AZU FROM 1 BY 1
062400                 UNTIL WKS-IX-AZU > WKS-CANT-AZULEJOS
062500     END-IF.
062600 2700-IMPRIME-DETALLE-EXIT.
062700     EXIT.
062800
062900 2750-IMPRIME-AZULEJOS.
063000     MOVE WKS-AZU-PRODUCTO  (WKS-IX-AZU) TO DAZ-PRODUCTO
063100     MOVE WKS-AZU-PIES2     (WKS-IX-AZU) TO DAZ-PIES2
063200     MOVE WKS-AZU-CARTONES  (WKS-IX-AZU) TO DAZ-CARTONES
063300     MOVE WKS-AZU-SOBRANTES (WKS-IX-AZU) TO DAZ-SOBRANTE
063400     WRITE LIN-REPORTE FROM WKS-DET-AZULEJO
063500         AT END-OF-PAGE PERFORM 4000-ENCABEZADO
063600                                THRU 4000-ENCABEZADO-EXIT
063700     END-WRITE.
063800 2750-IMPRIME-AZULEJOS-EXIT.
063900     EXIT.
064000
064100******************************************************************
064200*                    ENCABEZADO DE PAGINA                        *
064300******************************************************************
064400 4000-ENCABEZADO.
064500     ADD 1 TO WKS-PAGINA
064600     MOVE WKS-PAGINA TO ENC1-PAGINA
064700     STRING WKS-FP-ANIO DELIMITED BY SIZE "-" DELIMITED BY SIZE
064800            WKS-FP-MES  DELIMITED BY SIZE "-" DELIMITED BY SIZE
064900            WKS-FP-DIA  DELIMITED BY SIZE
065000            INTO ENC2-FECHA
065100     WRITE LIN-REPORTE FROM WKS-ENC-1 AFTER ADVANCING PAGE
065200     WRITE LIN-REPORTE FROM WKS-ENC-2 AFTER ADVANCING 1 LINE
065300     WRITE LIN-REPORTE FROM WKS-ENC-3 AFTER ADVANCING 2 LINES.
065400 4000-ENCABEZADO-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*              PIE DEL REGISTRO CON TOTALES DE CONTROL           *
065900******************************************************************
066000 4500-IMPRIME-TOTALES.
066100     MOVE WKS-PEDIDOS-POSTEADOS  TO TOT1-POSTEADOS
066200     MOVE WKS-PEDIDOS-RECHAZADOS TO TOT1-RECHAZADOS
066300     MOVE WKS-PEDIDOS-ANULADOS   TO TOT1-ANULADOS
066400     WRITE LIN-REPORTE FROM WKS-TOT-1 AFTER ADVANCING 2 LINES
066500     MOVE WKS-TOTAL-FACTURADO    TO TOT2-FACTURADO
066600     MOVE WKS-TOTAL-ANTICIPOS    TO TOT2-ANTICIPOS
066700     WRITE LIN-REPORTE FROM WKS-TOT-2 AFTER ADVANCING 1 LINE.
066800 4500-IMPRIME-TOTALES-EXIT.
066900     EXIT.
067000
067100******************************************************************
067200*   REESCRIBE EL MAESTRO DE CLIENTES CON LOS SALDOS ACTUALIZADOS *
067300*   Y CIERRA TODOS LOS ARCHIVOS                                  *
067400******************************************************************
067500 9000-TERMINA.
067600     PERFORM 9100-REGRABA-CLIENTES THRU 9100-REGRABA-CLIENTES-EXIT
067700             VARYING WKS-IX-CLI FROM 1 BY 1
067800             UNTIL WKS-IX-CLI > WKS-CANT-CLIENTES
067900     CLOSE PEDIDOS RENGLONES PRODUCTOS CLIENTES-E CLIENTES-S
068000           CTACTE REPORTE.
068100 9000-TERMINA-EXIT.
068200     EXIT.
068300
068400 9100-REGRABA-CLIENTES.
068500     MOVE WKS-CLI-LLAVE  (WKS-IX-CLI) TO CLIS-LLAVE
068600     MOVE WKS-CLI-NOMBRE (WKS-IX-CLI) TO CLIS-NOMBRE
068700     MOVE WKS-CLI-SALDO  (WKS-IX-CLI) TO CLIS-SALDO
068800     MOVE WKS-CLI-ACTIVO (WKS-IX-CLI) TO CLIS-ACTIVO
068900     WRITE CLI-S-REGISTRO FROM CLI-S-AREA.
069000 9100-REGRABA-CLIENTES-EXIT.
069100     EXIT.
