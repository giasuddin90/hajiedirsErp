000100******************************************************************
000200*   COPY        : PRV0100                                        *
000300*   ARCHIVO     : SUPPLIER-LEDGER  (MOVIMIENTO DE PROVEEDOR)     *
000400*   APLICACION  : CUENTAS POR PAGAR                              *
000500*   DESCRIPCION : SOLO SE USA EL TIPO 'P' (PAGO) EN EL REPORTE   *
000600*               : DE FLUJO FINANCIERO (RPT1C01).                 *
000700******************************************************************
000800 01  PRV-REGISTRO.
000900     05  PRV-PROVEEDOR-LLAVE       PIC 9(06).
001000     05  PRV-TIPO-MOVIMIENTO       PIC X(01).
001100*        'P' PAGO (UNICO TIPO USADO POR EL REPORTE DE FLUJO)
001200     05  PRV-FECHA                 PIC 9(08).
001300     05  PRV-MONTO                 PIC S9(13)V99.
001400     05  FILLER                    PIC X(20).
